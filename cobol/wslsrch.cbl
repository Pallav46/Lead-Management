000100*---------------------------------------------------------------          
000200*  WSLSRCH.CBL                                                            
000300*  LEAD SEARCH WORK AREA - SET BEFORE PERFORMING                          
000400*  PL-LOOK-FOR-LEAD-RECORD.CBL.  THE LOOKUP IS ALWAYS BY THE              
000500*  DEALER-ID/LEAD-ID PAIR, NEVER LEAD-ID ALONE, SO ONE DEALER             
000600*  CAN NEVER SEE OR TOUCH ANOTHER DEALER'S LEAD.  THIS IS SCRATCH         
000700*  WORKING-STORAGE FOR WHICHEVER PROGRAM DOES THE LOOKUP, IT IS           
000800*  NEVER PASSED CALL USING.                                               
000900*---------------------------------------------------------------          
001000*  06/03/02  BLK   ORIGINAL CODING - SPLIT OUT OF WSLEAD.CBL SO A         
001100*                  WORKER THAT NEVER SEARCHES DOES NOT HAVE TO            
001200*                  CARRY IT ON THE CALL - REQ 311                         
001300*---------------------------------------------------------------          
001400     01  WS-LEAD-SEARCH-AREA.                                             
001500         05  WS-SEARCH-LEAD-ID       PIC X(20).                           
001600         05  WS-SEARCH-DEALER-ID     PIC X(10).                           
001700         05  WS-FOUND-LEAD-RECORD    PIC X(01).                           
001800             88  FOUND-LEAD-RECORD       VALUE "Y".                       
001900             88  LEAD-RECORD-NOT-FOUND   VALUE "N".                       
