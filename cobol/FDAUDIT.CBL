000100*---------------------------------------------------------------          
000200*  FDAUDIT.CBL                                                            
000300*  FD AND RECORD LAYOUT FOR THE AUDIT TRAIL OUTPUT FILE.  ONE             
000400*  109-BYTE FIXED RECORD PER STATE CHANGE - WHO CHANGED WHAT              
000500*  LEAD FROM WHICH STATE TO WHICH STATE AND WHY.                          
000600*---------------------------------------------------------------          
000700*  02/18/94  RSM   ORIGINAL CODING                                        
000800*  09/22/98  DWK   ADDED TRAILING FILLER BYTE TO ROUND RECORD -           
000900*                  REQ 204, LEAVES ROOM FOR A FUTURE INDICATOR            
001000*  03/18/03  BLK   DROPPED THE TRAILING FILLER BYTE - THE FUTURE          
001100*                  INDICATOR NEVER MATERIALIZED AND THE AUDIT             
001200*                  FILE INTERFACE TO THE DEALER PORTAL SIDE IS            
001300*                  DOCUMENTED AT A FLAT 109 BYTES, NO PAD -               
001400*                  REQ 351                                                
001500*---------------------------------------------------------------          
001600     FD  AUDIT-OUT-FILE                                                   
001700         LABEL RECORDS ARE STANDARD                                       
001800         RECORD CONTAINS 109 CHARACTERS.                                  
001900                                                                          
002000     01  AO-AUDIT-RECORD.                                                 
002100         05  AO-LEAD-ID              PIC X(20).                           
002200         05  AO-DATE                 PIC 9(08).                           
002300         05  AO-TIME                 PIC 9(06).                           
002400         05  AO-ACTOR                PIC X(15).                           
002500         05  AO-FROM-STATE           PIC X(10).                           
002600         05  AO-TO-STATE             PIC X(10).                           
002700         05  AO-REASON               PIC X(40).                           
