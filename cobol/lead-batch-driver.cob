000100*---------------------------------------------------------------          
000200*  LEAD-BATCH-DRIVER                                                      
000300*  TOP LEVEL RUN UNIT FOR THE NIGHTLY LEAD PROCESSING JOB.  OWNS          
000400*  EVERY SHARED TABLE (LEADS, SCORES, AUDIT TRAIL, NOTIFICATIONS,         
000500*  RUN TOTALS, RUN DATE/TIME) AND HANDS THEM DOWN CALL USING TO           
000600*  EACH WORKER IN TURN - THE SAME WAY THE OLD MENU PROGRAM                
000700*  HANDED CONTROL TO EACH MAINTENANCE PROGRAM, EXCEPT HERE THE            
000800*  CALLS ARE IN A FIXED ORDER WITH NO OPERATOR AT THE KEYBOARD.           
000900*---------------------------------------------------------------          
001000*  CHANGE LOG                                                             
001100*  ----------                                                             
001200*  06/03/02  BLK   ORIGINAL CODING - REPLACES THE OLD MENU SHELL,         
001300*                  CALLS INTAKE/SCORING/TRANSITION/NOTIFY/REPORT          
001400*                  IN BATCH FLOW ORDER - REQ 311                          
001500*  06/17/02  BLK   RUN DATE/TIME NOW CAPTURED ONCE HERE AND               
001600*                  PASSED DOWN, EVERY WORKER STAMPS WITH THE SAME         
001700*                  RUN TIMESTAMP - REQ 311                                
001800*---------------------------------------------------------------          
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID. LEAD-BATCH-DRIVER.                                           
002100 AUTHOR. B L KOWALSKI.                                                    
002200 INSTALLATION. DEALER SYSTEMS GROUP.                                      
002300 DATE-WRITTEN. 06/03/02.                                                  
002400 DATE-COMPILED.                                                           
002500 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.                       
002600*                                                                         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-370.                                                
003000 OBJECT-COMPUTER. IBM-370.                                                
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300*                                                                         
003400 DATA DIVISION.                                                           
003500 WORKING-STORAGE SECTION.                                                 
003600 01  WS-JOB-BANNER               PIC X(40)                                
003700         VALUE "LEAD PROCESSING BATCH - JOB LEADBAT01".                   
003800     COPY "wslead.cbl".                                                   
003900     COPY "wsscore.cbl".                                                  
004000     COPY "wsaudit.cbl".                                                  
004100     COPY "wsnotif.cbl".                                                  
004200     COPY "wscount.cbl".                                                  
004300     COPY "wsdate.cbl".                                                   
004400*                                                                         
004500 PROCEDURE DIVISION.                                                      
004600 0000-MAIN-CONTROL.                                                       
004700     DISPLAY WS-JOB-BANNER.                                               
004800     PERFORM 8100-CAPTURE-RUN-DATE-TIME.                                  
004900     PERFORM 1000-CALL-LEAD-INTAKE THRU 1000-EXIT.                        
005000     PERFORM 2000-CALL-LEAD-SCORING THRU 2000-EXIT.                       
005100     PERFORM 3000-CALL-LEAD-TRANSITION THRU 3000-EXIT.                    
005200     PERFORM 4000-CALL-LEAD-NOTIFY THRU 4000-EXIT.                        
005300     PERFORM 5000-CALL-LEAD-REPORT THRU 5000-EXIT.                        
005400     DISPLAY "LEAD-BATCH-DRIVER - JOB LEADBAT01 COMPLETE".                
005500     STOP RUN.                                                            
005600*                                                                         
005700*    STEP 1 - READ LEADIN, VALIDATE, LOAD THE LEAD TABLE.                 
005800 1000-CALL-LEAD-INTAKE.                                                   
005900     CALL "LEAD-INTAKE" USING WS-LEAD-TABLE                               
006000                              WS-RUN-TOTALS                               
006100                              WS-RUN-DATE-TIME.                           
006200 1000-EXIT.                                                               
006300     EXIT.                                                                
006400*                                                                         
006500*    STEP 2 - SCORE EVERY LEAD IN THE TABLE, WRITE LEADOUT.               
006600 2000-CALL-LEAD-SCORING.                                                  
006700     CALL "LEAD-SCORING" USING WS-LEAD-TABLE                              
006800                               WS-SCORE-TABLE                             
006900                               WS-RUN-TOTALS                              
007000                               WS-RUN-DATE-TIME.                          
007100 2000-EXIT.                                                               
007200     EXIT.                                                                
007300*                                                                         
007400*    STEP 3 - DEMO-DRIVE ONE STATE TRANSITION PER LEAD, WRITE             
007500*    THE AUDIT TRAIL TO AUDITOUT.                                         
007600 3000-CALL-LEAD-TRANSITION.                                               
007700     CALL "LEAD-TRANSITION" USING WS-LEAD-TABLE                           
007800                                  WS-AUDIT-TABLE                          
007900                                  WS-RUN-DATE-TIME.                       
008000 3000-EXIT.                                                               
008100     EXIT.                                                                
008200*                                                                         
008300*    STEP 4 - ROUTE A DEMO NOTIFICATION BATCH THROUGH SMS/EMAIL.          
008400 4000-CALL-LEAD-NOTIFY.                                                   
008500     CALL "LEAD-NOTIFY" USING WS-LEAD-TABLE                               
008600                              WS-NOTIF-REQUEST-TABLE                      
008700                              WS-NOTIF-RESULT-TABLE                       
008800                              WS-RATE-LIMIT-TABLE                         
008900                              WS-CHANNEL-TABLE                            
009000                              WS-NEXT-MESSAGE-ID-NBR                      
009100                              WS-RUN-DATE-TIME.                           
009200 4000-EXIT.                                                               
009300     EXIT.                                                                
009400*                                                                         
009500*    STEP 5 - PRINT ALL SEVEN REPORT SECTIONS TO RPTOUT.                  
009600 5000-CALL-LEAD-REPORT.                                                   
009700     CALL "LEAD-REPORT" USING WS-LEAD-TABLE                               
009800                              WS-SCORE-TABLE                              
009900                              WS-AUDIT-TABLE                              
010000                              WS-NOTIF-REQUEST-TABLE                      
010100                              WS-NOTIF-RESULT-TABLE                       
010200                              WS-RUN-TOTALS                               
010300                              WS-RUN-DATE-TIME.                           
010400 5000-EXIT.                                                               
010500     EXIT.                                                                
010600*                                                                         
010700     COPY "PLDATE.CBL".                                                   
