000100*---------------------------------------------------------------          
000200*  LEAD-SCORING                                                           
000300*  SCORES EVERY LEAD IN THE IN-MEMORY LEAD TABLE ON FIVE                  
000400*  WEIGHTED FACTORS, WRITES THE FINAL SCORE BACK ONTO THE LEAD            
000500*  ENTRY, BUILDS THE SCORE TABLE FOR THE REPORT, AND WRITES               
000600*  EVERY SCORED LEAD OUT TO LEADOUT.                                      
000700*---------------------------------------------------------------          
000800*  CHANGE LOG                                                             
000900*  ----------                                                             
001000*  03/11/94  RSM   ORIGINAL CODING - 5 FACTOR WEIGHTED SCORE              
001100*  07/06/95  RSM   ADDED RECENCY FACTOR (DAYS SINCE UPDATE) -             
001200*                  REQ 172                                                
001300*  09/22/98  DWK   SCORE BAND ASSIGNED HERE INSTEAD OF ON THE             
001400*                  REPORT SIDE, FEEDS WS-BAND-COUNTS - REQ 204            
001500*  01/09/99  DWK   Y2K - DAYS-SINCE-UPDATE NOW USES CCYYMMDD              
001600*                  ARITHMETIC INSTEAD OF THE OLD 2 DIGIT YEAR             
001700*  06/03/02  BLK   LEAD/SCORE/COUNT TABLES AND RUN DATE ARE NOW           
001800*                  LINKAGE - CALLED FROM LEAD-BATCH-DRIVER                
001900*                  INSTEAD OF RUN STANDALONE - REQ 311                    
002000*  07/15/02  BLK   LEADOUT SELECT/FD WAS CODED INLINE HERE INSTEAD        
002100*                  OF COPY SLLEAD/FDLEAD LIKE LEAD-INTAKE USES -          
002200*                  NOW SHARES THE SAME COPYBOOKS - REQ 322                
002300*  03/04/03  BLK   CORRECTED ALL FIVE SCORING FACTORS TO MATCH THE        
002400*                  SCORING SPEC SIGNED OFF BY SALES OPS - SOURCE          
002500*                  FACTOR TABLE HAD WEBSITE/WALKIN/PHONE VALUES           
002600*                  TRANSPOSED, VEHICLE AGE AND TRADE-IN WERE              
002700*                  SCORING BACKWARDS, ENGAGEMENT WAS A HARD CODED         
002800*                  0.50 STUB, AND RECENCY WAS KEYED OFF THE UPDATE        
002900*                  DATE INSTEAD OF THE CREATE DATE - REQ 348              
003000*  03/04/03  BLK   DROPPED THE 8200-CLAMP-FACTOR CALLS AND THE            
003100*                  PLGENERAL COPY - THE THREE FACTORS THAT USED IT        
003200*                  ARE NOW STEP FUNCTIONS AND NEVER PRODUCE AN            
003300*                  OUT-OF-RANGE VALUE - REQ 348                           
003400*  03/18/03  BLK   WS-WEIGHT-TOTAL AND WS-SF-SUB MOVED OUT TO             
003500*                  77-LEVELS - NEITHER ONE IS EVER PART OF A              
003600*                  GROUP MOVE ON WS-FACTOR-WORK-AREA - REQ 351            
003700*---------------------------------------------------------------          
003800 IDENTIFICATION DIVISION.                                                 
003900 PROGRAM-ID. LEAD-SCORING.                                                
004000 AUTHOR. R S MCALLISTER.                                                  
004100 INSTALLATION. DEALER SYSTEMS GROUP.                                      
004200 DATE-WRITTEN. 03/11/94.                                                  
004300 DATE-COMPILED.                                                           
004400 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.                       
004500*                                                                         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-370.                                                
004900 OBJECT-COMPUTER. IBM-370.                                                
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     COPY "SLLEAD.CBL".                                                   
005500*                                                                         
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800     COPY "FDLEAD.CBL".                                                   
005900*                                                                         
006000 WORKING-STORAGE SECTION.                                                 
006100 01  WS-LEAD-IN-STATUS       PIC X(02) VALUE "00".                        
006200 01  WS-LEAD-OUT-STATUS      PIC X(02) VALUE "00".                        
006300     88  LEAD-OUT-OK             VALUE "00".                              
006400 01  WS-SCORE-SUBSCRIPTS.                                                 
006500     05  WS-LEAD-SUB             PIC S9(4) COMP VALUE ZERO.               
006600 01  WS-SOURCE-FACTOR-TABLE.                                              
006700     05  FILLER PIC X(08) VALUE "REFERRAL".                               
006800     05  FILLER PIC 9V99  VALUE 1.00.                                     
006900     05  FILLER PIC X(08) VALUE "WEBSITE ".                               
007000     05  FILLER PIC 9V99  VALUE 0.70.                                     
007100     05  FILLER PIC X(08) VALUE "PHONE   ".                               
007200     05  FILLER PIC 9V99  VALUE 0.50.                                     
007300     05  FILLER PIC X(08) VALUE "WALKIN  ".                               
007400     05  FILLER PIC 9V99  VALUE 0.30.                                     
007500 01  WS-SOURCE-FACTOR-REDEF REDEFINES WS-SOURCE-FACTOR-TABLE.             
007600     05  WS-SF-ENTRY OCCURS 4 TIMES.                                      
007700         10  WS-SF-SOURCE        PIC X(08).                               
007800         10  WS-SF-FACTOR        PIC 9V99.                                
007900 01  WS-FACTOR-WORK-AREA.                                                 
008000     05  WS-VEH-AGE-YEARS        PIC S9(4) COMP.                          
008100     05  WS-DAYS-SINCE-CREATED   PIC S9(7) COMP.                          
008200     05  WS-DAYS-CREATED         PIC S9(9) COMP.                          
008300     05  WS-DAYS-RUN             PIC S9(9) COMP.                          
008400     05  WS-WEIGHTED-SUM         PIC S9(5)V99.                            
008500*                                                                         
008600*    STANDALONE SCRATCH ITEMS - THE WEIGHT DIVISOR NEVER CHANGES          
008700*    AND THE TABLE SUBSCRIPT IS ONLY EVER USED INSIDE THE SOURCE          
008800*    FACTOR LOOKUP LOOP, NEITHER IS PART OF A GROUP MOVE.                 
008900 77  WS-WEIGHT-TOTAL             PIC S9(3) COMP VALUE 100.                
009000 77  WS-SF-SUB                   PIC S9(4) COMP.                          
009100*                                                                         
009200 LINKAGE SECTION.                                                         
009300     COPY "wslead.cbl".                                                   
009400     COPY "wsscore.cbl".                                                  
009500     COPY "wscount.cbl".                                                  
009600     COPY "wsdate.cbl".                                                   
009700*                                                                         
009800 PROCEDURE DIVISION USING WS-LEAD-TABLE                                   
009900                          WS-SCORE-TABLE                                  
010000                          WS-RUN-TOTALS                                   
010100                          WS-RUN-DATE-TIME.                               
010200 0000-MAIN-CONTROL.                                                       
010300     OPEN OUTPUT LEAD-OUT-FILE.                                           
010400     IF NOT LEAD-OUT-OK                                                   
010500         DISPLAY "LEAD-SCORING - LEADOUT OPEN FAILED, STATUS "            
010600             WS-LEAD-OUT-STATUS                                           
010700         STOP RUN.                                                        
010800     MOVE WS-LEAD-COUNT TO WS-SCORE-COUNT.                                
010900     PERFORM 3000-SCORE-ALL-LEADS THRU 3000-EXIT                          
011000         VARYING WS-LEAD-SUB FROM 1 BY 1                                  
011100         UNTIL WS-LEAD-SUB > WS-LEAD-COUNT.                               
011200     CLOSE LEAD-OUT-FILE.                                                 
011300     GOBACK.                                                              
011400*                                                                         
011500*    ONE PASS PER LEAD - COMPUTE THE FIVE FACTORS, ROLL THEM UP           
011600*    INTO THE FINAL SCORE, ASSIGN THE BAND, THEN WRITE THE LEAD           
011700*    BACK OUT WITH ITS SCORE FILLED IN.                                   
011800 3000-SCORE-ALL-LEADS.                                                    
011900     SET LT-IX TO WS-LEAD-SUB.                                            
012000     SET SC-IX TO WS-LEAD-SUB.                                            
012100     MOVE LT-LEAD-ID (LT-IX) TO SC-LEAD-ID (WS-LEAD-SUB).                 
012200     PERFORM 3100-SCORE-SOURCE-QUALITY THRU 3100-EXIT.                    
012300     PERFORM 3200-SCORE-VEHICLE-AGE THRU 3200-EXIT.                       
012400     PERFORM 3300-SCORE-TRADE-IN-VALUE THRU 3300-EXIT.                    
012500     PERFORM 3400-SCORE-ENGAGEMENT THRU 3400-EXIT.                        
012600     PERFORM 3500-SCORE-RECENCY THRU 3500-EXIT.                           
012700     PERFORM 3600-COMPUTE-FINAL-SCORE THRU 3600-EXIT.                     
012800     PERFORM 3700-ASSIGN-SCORE-BAND THRU 3700-EXIT.                       
012900     PERFORM 3800-WRITE-LEAD-OUT THRU 3800-EXIT.                          
013000     ADD 1 TO WS-LEADS-SCORED.                                            
013100 3000-EXIT.                                                               
013200     EXIT.                                                                
013300*                                                                         
013400*    SOURCE QUALITY - WEIGHT 20 - LOOK THE SOURCE UP IN THE               
013500*    FACTOR TABLE, REFERRAL SCORES HIGHEST, WALKIN LOWEST, AN             
013600*    UNRECOGNIZED OR MISSING SOURCE EARNS NO CREDIT AT ALL.               
013700 3100-SCORE-SOURCE-QUALITY.                                               
013800     MOVE 0.00 TO SC-SOURCE-FACTOR (WS-LEAD-SUB).                         
013900     PERFORM 3150-LOOK-UP-SOURCE-FACTOR THRU 3150-EXIT                    
014000         VARYING WS-SF-SUB FROM 1 BY 1                                    
014100         UNTIL WS-SF-SUB > 4.                                             
014200 3100-EXIT.                                                               
014300     EXIT.                                                                
014400*                                                                         
014500 3150-LOOK-UP-SOURCE-FACTOR.                                              
014600     IF WS-SF-SOURCE (WS-SF-SUB) = LT-SOURCE (LT-IX)                      
014700         MOVE WS-SF-FACTOR (WS-SF-SUB)                                    
014800             TO SC-SOURCE-FACTOR (WS-LEAD-SUB).                           
014900 3150-EXIT.                                                               
015000     EXIT.                                                                
015100*                                                                         
015200*    VEHICLE AGE - WEIGHT 25 - AN OLDER TRADE VEHICLE SCORES              
015300*    HIGHER, THE OWNER IS A BETTER PROSPECT TO MOVE INTO SOMETHING        
015400*    NEWER.  5+ YEARS IS FULL CREDIT, 3-4 YEARS IS MID CREDIT,            
015500*    0-2 YEARS IS LOW CREDIT.                                             
015600 3200-SCORE-VEHICLE-AGE.                                                  
015700     COMPUTE WS-VEH-AGE-YEARS =                                           
015800         WS-RUN-CCYY - LT-VEH-YEAR (LT-IX).                               
015900     IF WS-VEH-AGE-YEARS < 0                                              
016000         MOVE ZERO TO WS-VEH-AGE-YEARS.                                   
016100     IF WS-VEH-AGE-YEARS >= 5                                             
016200         MOVE 1.00 TO SC-VEHAGE-FACTOR (WS-LEAD-SUB)                      
016300     ELSE                                                                 
016400     IF WS-VEH-AGE-YEARS >= 3                                             
016500         MOVE 0.60 TO SC-VEHAGE-FACTOR (WS-LEAD-SUB)                      
016600     ELSE                                                                 
016700         MOVE 0.20 TO SC-VEHAGE-FACTOR (WS-LEAD-SUB).                     
016800 3200-EXIT.                                                               
016900     EXIT.                                                                
017000*                                                                         
017100*    TRADE-IN VALUE - WEIGHT 25 - NO TRADE OFFERED STILL EARNS A          
017200*    SMALL AMOUNT OF CREDIT, THE VALUE OFFERED (WHEN THERE IS ONE)        
017300*    IS BANDED AGAINST TWO BREAKPOINTS RATHER THAN SCALED.                
017400 3300-SCORE-TRADE-IN-VALUE.                                               
017500     IF NOT LT-TRADE-IN-WAS-GIVEN (LT-IX)                                 
017600         MOVE 0.10 TO SC-TRADEIN-FACTOR (WS-LEAD-SUB)                     
017700     ELSE                                                                 
017800     IF LT-TRADE-IN-VALUE (LT-IX) > 10000                                 
017900         MOVE 1.00 TO SC-TRADEIN-FACTOR (WS-LEAD-SUB)                     
018000     ELSE                                                                 
018100     IF LT-TRADE-IN-VALUE (LT-IX) > 5000                                  
018200         MOVE 0.70 TO SC-TRADEIN-FACTOR (WS-LEAD-SUB)                     
018300     ELSE                                                                 
018400     IF LT-TRADE-IN-VALUE (LT-IX) > 0                                     
018500         MOVE 0.40 TO SC-TRADEIN-FACTOR (WS-LEAD-SUB)                     
018600     ELSE                                                                 
018700         MOVE 0.10 TO SC-TRADEIN-FACTOR (WS-LEAD-SUB).                    
018800 3300-EXIT.                                                               
018900     EXIT.                                                                
019000*                                                                         
019100*    ENGAGEMENT - WEIGHT 15 - DRIVEN OFF THE LEAD'S CURRENT               
019200*    WORKFLOW STATE.  QUALIFIED AND CONVERTED ARE BOTH FULL               
019300*    CREDIT, CONTACTED IS MID CREDIT, A FRESH NEW LEAD IS LOW             
019400*    CREDIT, A LOST LEAD IS NEAR ZERO, AN UNRECOGNIZED OR MISSING         
019500*    STATE EARNS NOTHING.                                                 
019600 3400-SCORE-ENGAGEMENT.                                                   
019700     MOVE 0.00 TO SC-ENGAGE-FACTOR (WS-LEAD-SUB).                         
019800     IF LT-STATE-QUALIFIED (LT-IX) OR LT-STATE-CONVERTED (LT-IX)          
019900         MOVE 1.00 TO SC-ENGAGE-FACTOR (WS-LEAD-SUB)                      
020000     ELSE                                                                 
020100     IF LT-STATE-CONTACTED (LT-IX)                                        
020200         MOVE 0.60 TO SC-ENGAGE-FACTOR (WS-LEAD-SUB)                      
020300     ELSE                                                                 
020400     IF LT-STATE-NEW (LT-IX)                                              
020500         MOVE 0.20 TO SC-ENGAGE-FACTOR (WS-LEAD-SUB)                      
020600     ELSE                                                                 
020700     IF LT-STATE-LOST (LT-IX)                                             
020800         MOVE 0.10 TO SC-ENGAGE-FACTOR (WS-LEAD-SUB).                     
020900 3400-EXIT.                                                               
021000     EXIT.                                                                
021100*                                                                         
021200*    RECENCY - WEIGHT 15 - HOW OLD THE LEAD IS, MEASURED FROM             
021300*    WHEN IT WAS FIRST CREATED (NOT WHEN IT WAS LAST TOUCHED).            
021400*    UNDER A DAY OLD IS FULL CREDIT, UNDER A WEEK IS HIGH CREDIT,         
021500*    UNDER A MONTH IS MID CREDIT, A MONTH OR OLDER IS LOW CREDIT.         
021600*    THIS SHOP'S DAY-COUNT ARITHMETIC DOES NOT CARRY HOURS AND            
021700*    MINUTES, SO "UNDER A DAY OLD" IS READ AS "CREATED THE SAME           
021800*    CALENDAR DAY AS THIS RUN".                                           
021900 3500-SCORE-RECENCY.                                                      
022000     COMPUTE WS-DAYS-RUN =                                                
022100         (WS-RUN-CCYY * 372) + (WS-RUN-DATE-MM * 31)                      
022200             + WS-RUN-DATE-DD.                                            
022300     COMPUTE WS-DAYS-CREATED =                                            
022400         (LT-CREATED-CCYY (LT-IX) * 372)                                  
022500             + (LT-CREATED-MM (LT-IX) * 31)                               
022600             + LT-CREATED-DD (LT-IX).                                     
022700     COMPUTE WS-DAYS-SINCE-CREATED =                                      
022800         WS-DAYS-RUN - WS-DAYS-CREATED.                                   
022900     IF WS-DAYS-SINCE-CREATED < 0                                         
023000         MOVE ZERO TO WS-DAYS-SINCE-CREATED.                              
023100     IF WS-DAYS-SINCE-CREATED = 0                                         
023200         MOVE 1.00 TO SC-RECENCY-FACTOR (WS-LEAD-SUB)                     
023300     ELSE                                                                 
023400     IF WS-DAYS-SINCE-CREATED < 7                                         
023500         MOVE 0.70 TO SC-RECENCY-FACTOR (WS-LEAD-SUB)                     
023600     ELSE                                                                 
023700     IF WS-DAYS-SINCE-CREATED < 30                                        
023800         MOVE 0.40 TO SC-RECENCY-FACTOR (WS-LEAD-SUB)                     
023900     ELSE                                                                 
024000         MOVE 0.10 TO SC-RECENCY-FACTOR (WS-LEAD-SUB).                    
024100 3500-EXIT.                                                               
024200     EXIT.                                                                
024300*                                                                         
024400*    FINAL SCORE = ROUND-HALF-UP OF THE WEIGHTED AVERAGE OF THE           
024500*    FIVE FACTORS TIMES 100.  WEIGHTS ARE 20/25/25/15/15, THEY            
024600*    ALWAYS SUM TO 100 SO THE DIVISOR IS THE 77-LEVEL CONSTANT.           
024700 3600-COMPUTE-FINAL-SCORE.                                                
024800     COMPUTE WS-WEIGHTED-SUM ROUNDED =                                    
024900         ((SC-SOURCE-FACTOR  (WS-LEAD-SUB) * 20)                          
025000        + (SC-VEHAGE-FACTOR  (WS-LEAD-SUB) * 25)                          
025100        + (SC-TRADEIN-FACTOR (WS-LEAD-SUB) * 25)                          
025200        + (SC-ENGAGE-FACTOR  (WS-LEAD-SUB) * 15)                          
025300        + (SC-RECENCY-FACTOR (WS-LEAD-SUB) * 15))                         
025400        / WS-WEIGHT-TOTAL * 100.                                          
025500     MOVE WS-WEIGHTED-SUM       TO SC-FINAL-SCORE (WS-LEAD-SUB).          
025600     MOVE SC-FINAL-SCORE (WS-LEAD-SUB) TO LT-SCORE (LT-IX).               
025700     MOVE WS-RUN-DATE-CCYYMMDD  TO LT-UPDATED-DATE (LT-IX).               
025800     MOVE WS-RUN-TIME-HHMMSS    TO LT-UPDATED-TIME (LT-IX).               
025900 3600-EXIT.                                                               
026000     EXIT.                                                                
026100*                                                                         
026200*    BAND CUTS - HOT 80-100, WARM 60-79, COOL 40-59, COLD 0-39.           
026300 3700-ASSIGN-SCORE-BAND.                                                  
026400     IF SC-FINAL-SCORE (WS-LEAD-SUB) >= 80                                
026500         MOVE "HOT " TO SC-BAND (WS-LEAD-SUB)                             
026600         ADD 1 TO WS-COUNT-HOT                                            
026700     ELSE                                                                 
026800     IF SC-FINAL-SCORE (WS-LEAD-SUB) >= 60                                
026900         MOVE "WARM" TO SC-BAND (WS-LEAD-SUB)                             
027000         ADD 1 TO WS-COUNT-WARM                                           
027100     ELSE                                                                 
027200     IF SC-FINAL-SCORE (WS-LEAD-SUB) >= 40                                
027300         MOVE "COOL" TO SC-BAND (WS-LEAD-SUB)                             
027400         ADD 1 TO WS-COUNT-COOL                                           
027500     ELSE                                                                 
027600         MOVE "COLD" TO SC-BAND (WS-LEAD-SUB)                             
027700         ADD 1 TO WS-COUNT-COLD.                                          
027800 3700-EXIT.                                                               
027900     EXIT.                                                                
028000*                                                                         
028100 3800-WRITE-LEAD-OUT.                                                     
028200     MOVE LT-LEAD-ID (LT-IX)          TO LO-LEAD-ID.                      
028300     MOVE LT-DEALER-ID (LT-IX)        TO LO-DEALER-ID.                    
028400     MOVE LT-TENANT-ID (LT-IX)        TO LO-TENANT-ID.                    
028500     MOVE LT-SITE-ID (LT-IX)          TO LO-SITE-ID.                      
028600     MOVE LT-FIRST-NAME (LT-IX)       TO LO-FIRST-NAME.                   
028700     MOVE LT-LAST-NAME (LT-IX)        TO LO-LAST-NAME.                    
028800     MOVE LT-EMAIL (LT-IX)            TO LO-EMAIL.                        
028900     MOVE LT-PHONE-CC (LT-IX)         TO LO-PHONE-CC.                     
029000     MOVE LT-PHONE-NUMBER (LT-IX)     TO LO-PHONE-NUMBER.                 
029100     MOVE LT-SOURCE (LT-IX)           TO LO-SOURCE.                       
029200     MOVE LT-STATE (LT-IX)            TO LO-STATE.                        
029300     MOVE LT-VEH-MAKE (LT-IX)         TO LO-VEH-MAKE.                     
029400     MOVE LT-VEH-MODEL (LT-IX)        TO LO-VEH-MODEL.                    
029500     MOVE LT-VEH-YEAR (LT-IX)         TO LO-VEH-YEAR.                     
029600     MOVE LT-TRADE-IN-VALUE (LT-IX)   TO LO-TRADE-IN-VALUE.               
029700     MOVE LT-TRADE-IN-PRESENT (LT-IX) TO LO-TRADE-IN-PRESENT.             
029800     MOVE LT-SCORE (LT-IX)            TO LO-SCORE.                        
029900     MOVE LT-CREATED-DATE (LT-IX)     TO LO-CREATED-DATE.                 
030000     MOVE LT-CREATED-TIME (LT-IX)     TO LO-CREATED-TIME.                 
030100     MOVE LT-UPDATED-DATE (LT-IX)     TO LO-UPDATED-DATE.                 
030200     MOVE LT-UPDATED-TIME (LT-IX)     TO LO-UPDATED-TIME.                 
030300     WRITE LO-LEAD-RECORD.                                                
030400 3800-EXIT.                                                               
030500     EXIT.                                                                
