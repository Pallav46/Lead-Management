000100*---------------------------------------------------------------          
000200*  LEAD-NOTIFY                                                            
000300*  ROUTES A SAMPLE BATCH OF NOTIFICATIONS - ONE PER LEAD - TO             
000400*  SMS FIRST, THEN EMAIL IF SMS CANNOT HANDLE IT OR ITS BREAKER           
000500*  IS OPEN.  EACH DEALER/LEAD PAIR IS LIMITED TO 3 SENDS A DAY.           
000600*  UPSI-0 ON SIMULATES THE SMS CHANNEL BEING DOWN SO THE OPEN-            
000700*  BREAKER PATH CAN BE EXERCISED WITHOUT REAL NETWORK I/O.                
000800*---------------------------------------------------------------          
000900*  CHANGE LOG                                                             
001000*  ----------                                                             
001100*  07/06/95  RSM   ORIGINAL CODING - SMS/EMAIL ROUTING                    
001200*  09/22/98  DWK   ADDED CIRCUIT BREAKER PER CHANNEL, 3 FAILURES          
001300*                  OPENS THE BREAKER FOR 30 SECONDS - REQ 244             
001400*  01/09/99  DWK   Y2K - RATE LIMIT DATE COMPARE NOW CCYYMMDD             
001500*  06/03/02  BLK   ADDED UPSI-0 SIMULATED-DOWN SWITCH FOR THE             
001600*                  SMS CHANNEL, FOR DEMONSTRATING OPEN STATE -            
001700*                  REQ 311                                                
001800*  06/17/02  BLK   LEAD/NOTIFICATION TABLES AND RUN DATE ARE              
001900*                  NOW LINKAGE - CALLED FROM LEAD-BATCH-DRIVER            
002000*                  INSTEAD OF RUN STANDALONE - REQ 311                    
002100*  07/01/02  BLK   RATE LIMIT SLOT IS NOW RESERVED BEFORE THE             
002200*                  CHANNEL LOOP AND RELEASED ON TOTAL FAILURE,            
002300*                  NOT COUNTED ON SUCCESS AFTER THE FACT - A              
002400*                  FAILED SEND WAS BURNING A SLOT IT NEVER USED.          
002500*                  A RESULT ROW IS NOW WRITTEN FOR A NOTIFICATION         
002600*                  THAT NEVER GETS THROUGH, RATE LIMITED OR NOT -         
002700*                  REQ 319                                                
002800*  03/18/03  BLK   A SUCCESSFUL SEND WAS ONLY WORKING THE FAIL            
002900*                  COUNT DOWN ONE AT A TIME INSTEAD OF CLEARING           
003000*                  IT - A CHANNEL COMING BACK FROM HALF-OPEN NOW          
003100*                  RESETS THE FAIL COUNT TO ZERO OUTRIGHT LIKE            
003200*                  THE BREAKER SPEC CALLS FOR - REQ 351                   
003300*  03/18/03  BLK   MOVED WS-DECR-TARGET AND WS-ELAPSED-SECS OUT           
003400*                  TO 77-LEVELS - THEY WERE NEVER PART OF ANY             
003500*                  GROUP MOVE, JUST BURIED UNDER WS-NOTIFY-               
003600*                  WORK-AREA - REQ 351                                    
003700*  03/25/03  BLK   NOTHING WAS REJECTING A NOTIFICATION REQUEST           
003800*                  WITH A BLANK DEALER, TENANT, SITE, LEAD, TYPE,         
003900*                  BODY OR RECIPIENT - ADDED 5050/5060 TO CHECK           
004000*                  AND FAIL IT BEFORE ROUTING IS EVEN ATTEMPTED -         
004100*                  REQ 356                                                
004200*  03/25/03  BLK   5360 ALWAYS WROTE THE SAME "ALL CHANNELS               
004300*                  UNAVAILABLE" TEXT REGARDLESS OF CAUSE - NOW            
004400*                  DISTINGUISHES NO CHANNEL SUPPORTING THE                
004500*                  REQUEST'S TYPE FROM THE LAST CHANNEL'S ACTUAL          
004600*                  FAILURE REASON (BREAKER DENIED OR SEND                 
004700*                  FAILED) - REQ 356                                      
004800*---------------------------------------------------------------          
004900 IDENTIFICATION DIVISION.                                                 
005000 PROGRAM-ID. LEAD-NOTIFY.                                                 
005100 AUTHOR. R S MCALLISTER.                                                  
005200 INSTALLATION. DEALER SYSTEMS GROUP.                                      
005300 DATE-WRITTEN. 07/06/95.                                                  
005400 DATE-COMPILED.                                                           
005500 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.                       
005600*                                                                         
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER. IBM-370.                                                
006000 OBJECT-COMPUTER. IBM-370.                                                
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM                                                   
006300     UPSI-0 ON STATUS IS SMS-CHANNEL-SIMULATED-DOWN                       
006400            OFF STATUS IS SMS-CHANNEL-IS-UP.                              
006500*                                                                         
006600 DATA DIVISION.                                                           
006700 WORKING-STORAGE SECTION.                                                 
006800 01  WS-NOTIFY-WORK-AREA.                                                 
006900     05  WS-NOTIFY-SUB           PIC S9(4) COMP VALUE ZERO.               
007000     05  WS-ROUTE-SUB            PIC S9(4) COMP VALUE ZERO.               
007100     05  WS-ROUTED-OK            PIC X(01).                               
007200         88  NOTIFICATION-WAS-ROUTED VALUE "Y".                           
007300     05  WS-RATE-LIMITED-FLAG    PIC X(01).                               
007400         88  RATE-LIMIT-WAS-EXCEEDED VALUE "Y".                           
007500     05  WS-TODAY-RATE-SUB       PIC S9(4) COMP.                          
007600     05  WS-NOTIF-INVALID-FLAG   PIC X(01).                               
007700         88  NOTIF-REQUEST-IS-INVALID VALUE "Y".                          
007800     05  WS-TYPE-SUPPORTED-FLAG  PIC X(01).                               
007900         88  SOME-CHANNEL-SUPPORTS-TYPE VALUE "Y".                        
008000     05  WS-LAST-FAILURE-MSG     PIC X(60).                               
008100*                                                                         
008200*    STANDALONE SCRATCH ITEMS - SHARED BY 8250 (THE COPY'D                
008300*    CLAMP ROUTINE) AND THE BREAKER TIMEOUT CHECK, SO THEY                
008400*    ARE NOT PART OF ANY ONE GROUP.                                       
008500 77  WS-DECR-TARGET             PIC S9(3) COMP.                           
008600 77  WS-ELAPSED-SECS            PIC S9(5) COMP.                           
008700*                                                                         
008800 LINKAGE SECTION.                                                         
008900     COPY "wslead.cbl".                                                   
009000     COPY "wsnotif.cbl".                                                  
009100     COPY "wsdate.cbl".                                                   
009200*                                                                         
009300 PROCEDURE DIVISION USING WS-LEAD-TABLE                                   
009400                          WS-NOTIF-REQUEST-TABLE                          
009500                          WS-NOTIF-RESULT-TABLE                           
009600                          WS-RATE-LIMIT-TABLE                             
009700                          WS-CHANNEL-TABLE                                
009800                          WS-NEXT-MESSAGE-ID-NBR                          
009900                          WS-RUN-DATE-TIME.                               
010000 0000-MAIN-CONTROL.                                                       
010100     PERFORM 5000-INITIALIZE-CHANNEL-TABLE THRU 5000-EXIT.                
010200     PERFORM 5100-BUILD-NOTIFICATION-BATCH THRU 5100-EXIT                 
010300         VARYING WS-NOTIFY-SUB FROM 1 BY 1                                
010400         UNTIL WS-NOTIFY-SUB > WS-LEAD-COUNT.                             
010500     PERFORM 5200-ROUTE-NOTIFICATIONS THRU 5200-EXIT                      
010600         VARYING WS-NOTIFY-SUB FROM 1 BY 1                                
010700         UNTIL WS-NOTIFY-SUB > WS-NOTIF-REQ-COUNT.                        
010800     GOBACK.                                                              
010900*                                                                         
011000*    CHANNEL 1 IS SMS, CHANNEL 2 IS EMAIL - THAT ORDER IS THE             
011100*    ROUTING PRIORITY.  EMAIL HANDLES BOTH EMAIL AND SMS-TYPE             
011200*    REQUESTS AS A FALLBACK, SMS HANDLES SMS-TYPE ONLY.                   
011300 5000-INITIALIZE-CHANNEL-TABLE.                                           
011400     SET CH-IX TO 1.                                                      
011500     MOVE "SMS"      TO CH-NAME (CH-IX).                                  
011600     MOVE "N"        TO CH-SUPPORTS-EMAIL (CH-IX).                        
011700     MOVE "Y"        TO CH-SUPPORTS-SMS (CH-IX).                          
011800     MOVE "CLOSED"   TO CH-BREAKER-STATE (CH-IX).                         
011900     MOVE ZERO       TO CH-FAIL-COUNT (CH-IX).                            
012000     IF SMS-CHANNEL-SIMULATED-DOWN                                        
012100         MOVE "Y" TO CH-SIMULATE-DOWN (CH-IX)                             
012200     ELSE                                                                 
012300         MOVE "N" TO CH-SIMULATE-DOWN (CH-IX).                            
012400     SET CH-IX TO 2.                                                      
012500     MOVE "EMAIL"    TO CH-NAME (CH-IX).                                  
012600     MOVE "Y"        TO CH-SUPPORTS-EMAIL (CH-IX).                        
012700     MOVE "Y"        TO CH-SUPPORTS-SMS (CH-IX).                          
012800     MOVE "CLOSED"   TO CH-BREAKER-STATE (CH-IX).                         
012900     MOVE ZERO       TO CH-FAIL-COUNT (CH-IX).                            
013000     MOVE "N"        TO CH-SIMULATE-DOWN (CH-IX).                         
013100 5000-EXIT.                                                               
013200     EXIT.                                                                
013300*                                                                         
013400*    ONE DEMO NOTIFICATION PER LEAD, TELLING THE DEALER THE               
013500*    LEAD HAS BEEN SCORED - A REAL FEED WOULD DRIVE THIS FROM             
013600*    THE EVENTS THAT ACTUALLY WARRANT A NOTIFICATION.                     
013700 5100-BUILD-NOTIFICATION-BATCH.                                           
013800     SET LT-IX TO WS-NOTIFY-SUB.                                          
013900     ADD 1 TO WS-NOTIF-REQ-COUNT.                                         
014000     SET NR-IX TO WS-NOTIF-REQ-COUNT.                                     
014100     MOVE LT-DEALER-ID (LT-IX)  TO NR-DEALER-ID (NR-IX).                  
014200     MOVE LT-TENANT-ID (LT-IX)  TO NR-TENANT-ID (NR-IX).                  
014300     MOVE LT-SITE-ID (LT-IX)    TO NR-SITE-ID (NR-IX).                    
014400     MOVE LT-LEAD-ID (LT-IX)    TO NR-LEAD-ID (NR-IX).                    
014500     MOVE "SMS"                 TO NR-TYPE (NR-IX).                       
014600     MOVE "LEAD SCORED"         TO NR-SUBJECT (NR-IX).                    
014700     STRING "LEAD " LT-LEAD-ID (LT-IX) " SCORED "                         
014800             LT-SCORE (LT-IX)                                             
014900         DELIMITED BY SIZE INTO NR-BODY (NR-IX).                          
015000     MOVE LT-PHONE-NUMBER (LT-IX) TO NR-TO (NR-IX).                       
015100 5100-EXIT.                                                               
015200     EXIT.                                                                
015300*                                                                         
015400*    REQUIRED FIELDS ARE CHECKED FIRST - A BLANK DEALER, TENANT,          
015500*    SITE, LEAD, TYPE, BODY OR RECIPIENT NEVER GOES NEAR A                
015600*    CHANNEL.  RATE LIMIT COMES NEXT - 3 A DAY PER DEALER/LEAD.           
015700*    A SLOT UNDER THE LIMIT IS RESERVED (COUNTED) BEFORE ANY              
015800*    CHANNEL IS TRIED, THEN SMS IS TRIED, THEN EMAIL, SKIPPING            
015900*    ANY CHANNEL WHOSE BREAKER IS OPEN AND WHOSE TIMEOUT HAS NOT          
016000*    YET ELAPSED.  IF NEITHER CHANNEL GETS THE MESSAGE THROUGH            
016100*    THE RESERVED SLOT IS RELEASED SO IT DOES NOT COUNT AGAINST           
016200*    THE DEALER.                                                          
016300 5200-ROUTE-NOTIFICATIONS.                                                
016400     SET NR-IX TO WS-NOTIFY-SUB.                                          
016500     PERFORM 5050-VALIDATE-NOTIF-REQUEST THRU 5050-EXIT.                  
016600     IF NOTIF-REQUEST-IS-INVALID                                          
016700         PERFORM 5060-RECORD-VALIDATION-FAILURE THRU 5060-EXIT            
016800     ELSE                                                                 
016900         PERFORM 5250-CHECK-RATE-LIMIT THRU 5250-EXIT                     
017000         IF RATE-LIMIT-WAS-EXCEEDED                                       
017100             PERFORM 5350-RECORD-RATE-LIMIT-FAILURE THRU 5350-EXIT        
017200         ELSE                                                             
017300             MOVE "N" TO WS-TYPE-SUPPORTED-FLAG                           
017400             MOVE SPACES TO WS-LAST-FAILURE-MSG                           
017500             PERFORM 5300-TRY-CHANNELS-IN-ORDER THRU 5300-EXIT            
017600                 VARYING WS-ROUTE-SUB FROM 1 BY 1                         
017700                 UNTIL WS-ROUTE-SUB > 2                                   
017800                    OR NOTIFICATION-WAS-ROUTED                            
017900             IF NOT NOTIFICATION-WAS-ROUTED                               
018000                 PERFORM 5370-RELEASE-RATE-LIMIT-SLOT                     
018100                     THRU 5370-EXIT                                       
018200                 PERFORM 5360-RECORD-NO-CHANNEL-FAILURE                   
018300                     THRU 5360-EXIT                                       
018400             END-IF                                                       
018500         END-IF                                                           
018600     END-IF.                                                              
018700 5200-EXIT.                                                               
018800     EXIT.                                                                
018900*                                                                         
019000*    A BLANK REQUIRED FIELD IS A FEED PROBLEM, NOT A ROUTING ONE -        
019100*    NONE OF THE SEVEN REQUIRED FIELDS MAY BE SPACES.                     
019200 5050-VALIDATE-NOTIF-REQUEST.                                             
019300     MOVE "N" TO WS-NOTIF-INVALID-FLAG.                                   
019400     IF NR-DEALER-ID (NR-IX) = SPACES                                     
019500        OR NR-TENANT-ID (NR-IX) = SPACES                                  
019600        OR NR-SITE-ID (NR-IX)   = SPACES                                  
019700        OR NR-LEAD-ID (NR-IX)   = SPACES                                  
019800        OR NR-TYPE (NR-IX)      = SPACES                                  
019900        OR NR-BODY (NR-IX)      = SPACES                                  
020000        OR NR-TO (NR-IX)        = SPACES                                  
020100         MOVE "Y" TO WS-NOTIF-INVALID-FLAG.                               
020200 5050-EXIT.                                                               
020300     EXIT.                                                                
020400*                                                                         
020500 5060-RECORD-VALIDATION-FAILURE.                                          
020600     ADD 1 TO WS-NOTIF-RES-COUNT.                                         
020700     SET NS-IX TO WS-NOTIF-RES-COUNT.                                     
020800     MOVE "N" TO NS-SUCCESS (NS-IX).                                      
020900     MOVE SPACES TO NS-VENDOR (NS-IX).                                    
021000     MOVE SPACES TO NS-MESSAGE-ID (NS-IX).                                
021100     MOVE "REQUIRED NOTIFICATION FIELD IS BLANK - DEALER, TENANT,"        
021200         TO NS-ERROR-MSG (NS-IX).                                         
021300 5060-EXIT.                                                               
021400     EXIT.                                                                
021500*                                                                         
021600 5250-CHECK-RATE-LIMIT.                                                   
021700     MOVE "N" TO WS-ROUTED-OK.                                            
021800     MOVE "N" TO WS-RATE-LIMITED-FLAG.                                    
021900     MOVE ZERO TO WS-TODAY-RATE-SUB.                                      
022000     PERFORM 5260-FIND-RATE-ENTRY THRU 5260-EXIT                          
022100         VARYING RL-IX FROM 1 BY 1                                        
022200         UNTIL RL-IX > WS-RATE-COUNT.                                     
022300     IF WS-TODAY-RATE-SUB = ZERO                                          
022400         ADD 1 TO WS-RATE-COUNT                                           
022500         SET RL-IX TO WS-RATE-COUNT                                       
022600         MOVE NR-DEALER-ID (NR-IX) TO RL-DEALER-ID (RL-IX)                
022700         MOVE NR-LEAD-ID (NR-IX)   TO RL-LEAD-ID (RL-IX)                  
022800         MOVE WS-RUN-DATE-CCYYMMDD TO RL-DATE (RL-IX)                     
022900         MOVE ZERO                 TO RL-SENT-TODAY (RL-IX)               
023000         SET WS-TODAY-RATE-SUB FROM RL-IX.                                
023100     SET RL-IX TO WS-TODAY-RATE-SUB.                                      
023200     IF RL-SENT-TODAY (RL-IX) >= 3                                        
023300         MOVE "Y" TO WS-RATE-LIMITED-FLAG                                 
023400     ELSE                                                                 
023500         ADD 1 TO RL-SENT-TODAY (RL-IX).                                  
023600 5250-EXIT.                                                               
023700     EXIT.                                                                
023800*                                                                         
023900 5260-FIND-RATE-ENTRY.                                                    
024000     IF RL-DEALER-ID (RL-IX) = NR-DEALER-ID (NR-IX)                       
024100        AND RL-LEAD-ID (RL-IX) = NR-LEAD-ID (NR-IX)                       
024200        AND RL-DATE (RL-IX)    = WS-RUN-DATE-CCYYMMDD                     
024300         SET WS-TODAY-RATE-SUB FROM RL-IX.                                
024400 5260-EXIT.                                                               
024500     EXIT.                                                                
024600*                                                                         
024700 5300-TRY-CHANNELS-IN-ORDER.                                              
024800     SET CH-IX TO WS-ROUTE-SUB.                                           
024900     MOVE "N" TO WS-ROUTED-OK.                                            
025000     IF NR-TYPE-SMS (NR-IX) AND NOT CH-HANDLES-SMS (CH-IX)                
025100         GO TO 5300-EXIT.                                                 
025200     IF NR-TYPE-EMAIL (NR-IX) AND NOT CH-HANDLES-EMAIL (CH-IX)            
025300         GO TO 5300-EXIT.                                                 
025400     MOVE "Y" TO WS-TYPE-SUPPORTED-FLAG.                                  
025500     PERFORM 5400-CHECK-BREAKER THRU 5400-EXIT.                           
025600     IF NOT WS-ROUTED-OK                                                  
025700         PERFORM 5450-RECORD-BREAKER-DENIED THRU 5450-EXIT                
025800         GO TO 5300-EXIT.                                                 
025900     PERFORM 5500-SEND-THROUGH-CHANNEL THRU 5500-EXIT.                    
026000     IF NOT WS-ROUTED-OK                                                  
026100         PERFORM 5460-RECORD-CHANNEL-FAILURE THRU 5460-EXIT.              
026200 5300-EXIT.                                                               
026300     EXIT.                                                                
026400*                                                                         
026500*    THE BREAKER DENIED THE CALL WITHOUT EVER REACHING THE                
026600*    CHANNEL - SAME WORDING THE WRAPPING ADAPTER USES.                    
026700 5450-RECORD-BREAKER-DENIED.                                              
026800     MOVE SPACES TO WS-LAST-FAILURE-MSG.                                  
026900     STRING CH-NAME (CH-IX) DELIMITED BY SPACE                            
027000         "-CIRCUIT-BREAKER / CIRCUIT IS OPEN - SERVICE "                  
027100         "TEMPORARILY UNAVAILABLE (WILL RETRY AFTER TIMEOUT)"             
027200         DELIMITED BY SIZE INTO WS-LAST-FAILURE-MSG.                      
027300 5450-EXIT.                                                               
027400     EXIT.                                                                
027500*                                                                         
027600*    THE CHANNEL WAS REACHED BUT THE SEND ITSELF FAILED (THE              
027700*    SIMULATED-DOWN CASE TODAY, A REAL VENDOR ERROR LATER).               
027800 5460-RECORD-CHANNEL-FAILURE.                                             
027900     MOVE SPACES TO WS-LAST-FAILURE-MSG.                                  
028000     STRING CH-NAME (CH-IX) DELIMITED BY SPACE                            
028100         " CHANNEL FAILED TO DELIVER THE MESSAGE"                         
028200         DELIMITED BY SIZE INTO WS-LAST-FAILURE-MSG.                      
028300 5460-EXIT.                                                               
028400     EXIT.                                                                
028500*                                                                         
028600*    A CLOSED BREAKER ALWAYS TRIES.  AN OPEN BREAKER ONLY TRIES           
028700*    ONCE ITS 30 SECOND TIMEOUT HAS PASSED - THAT RETRY IS THE            
028800*    HALF-OPEN PROBE.                                                     
028900 5400-CHECK-BREAKER.                                                      
029000     IF CH-BREAKER-CLOSED (CH-IX)                                         
029100         MOVE "Y" TO WS-ROUTED-OK                                         
029200     ELSE                                                                 
029300         COMPUTE WS-ELAPSED-SECS =                                        
029400             ((WS-RUN-HH * 3600) + (WS-RUN-MIN * 60) + WS-RUN-SS)         
029500           - ((CH-LAST-FAIL-HH (CH-IX) * 3600)                            
029600           +  (CH-LAST-FAIL-MIN (CH-IX) * 60)                             
029700           +  CH-LAST-FAIL-SS (CH-IX))                                    
029800         IF WS-ELAPSED-SECS < 0                                           
029900             ADD 86400 TO WS-ELAPSED-SECS                                 
030000         END-IF                                                           
030100         IF WS-ELAPSED-SECS >= CH-OPEN-TIMEOUT-SECS (CH-IX)               
030200             MOVE "HALF-OPEN" TO CH-BREAKER-STATE (CH-IX)                 
030300             MOVE "Y" TO WS-ROUTED-OK                                     
030400         ELSE                                                             
030500             MOVE "N" TO WS-ROUTED-OK.                                    
030600 5400-EXIT.                                                               
030700     EXIT.                                                                
030800*                                                                         
030900*    A SIMULATED-DOWN CHANNEL ALWAYS FAILS AND COUNTS TOWARD THE          
031000*    BREAKER THRESHOLD - 3 CONSECUTIVE FAILURES OPENS IT.  A              
031100*    SUCCESSFUL SEND CLOSES THE BREAKER (OUT OF HALF-OPEN OR              
031200*    OTHERWISE) AND RESETS THE FAIL COUNT TO ZERO OUTRIGHT.               
031300 5500-SEND-THROUGH-CHANNEL.                                               
031400     IF CH-IS-SIMULATED-DOWN (CH-IX)                                      
031500         ADD 1 TO CH-FAIL-COUNT (CH-IX)                                   
031600         MOVE WS-RUN-DATE-CCYYMMDD TO CH-LAST-FAIL-DATE (CH-IX)           
031700         MOVE WS-RUN-TIME-HHMMSS   TO CH-LAST-FAIL-TIME (CH-IX)           
031800         IF CH-FAIL-COUNT (CH-IX) >= CH-FAIL-THRESHOLD (CH-IX)            
031900             MOVE "OPEN" TO CH-BREAKER-STATE (CH-IX)                      
032000         END-IF                                                           
032100         MOVE "N" TO WS-ROUTED-OK                                         
032200     ELSE                                                                 
032300         MOVE ZERO TO CH-FAIL-COUNT (CH-IX)                               
032400         MOVE "CLOSED" TO CH-BREAKER-STATE (CH-IX)                        
032500         ADD 1 TO WS-NOTIF-RES-COUNT                                      
032600         SET NS-IX TO WS-NOTIF-RES-COUNT                                  
032700         MOVE "Y" TO NS-SUCCESS (NS-IX)                                   
032800         MOVE CH-NAME (CH-IX) TO NS-VENDOR (NS-IX)                        
032900         ADD 1 TO WS-NEXT-MESSAGE-ID-NBR                                  
033000         MOVE SPACES TO NS-MESSAGE-ID (NS-IX)                             
033100         STRING "MSG-" WS-NEXT-MESSAGE-ID-NBR                             
033200             DELIMITED BY SIZE INTO NS-MESSAGE-ID (NS-IX)                 
033300         MOVE SPACES TO NS-ERROR-MSG (NS-IX)                              
033400         MOVE "Y" TO WS-ROUTED-OK.                                        
033500 5500-EXIT.                                                               
033600     EXIT.                                                                
033700*                                                                         
033800*    THE DEALER NEVER SEES THIS ONE - THE SLOT WAS REFUSED BEFORE         
033900*    ANY CHANNEL WAS EVEN TRIED.                                          
034000 5350-RECORD-RATE-LIMIT-FAILURE.                                          
034100     ADD 1 TO WS-NOTIF-RES-COUNT.                                         
034200     SET NS-IX TO WS-NOTIF-RES-COUNT.                                     
034300     MOVE "N" TO NS-SUCCESS (NS-IX).                                      
034400     MOVE SPACES TO NS-VENDOR (NS-IX).                                    
034500     MOVE SPACES TO NS-MESSAGE-ID (NS-IX).                                
034600     MOVE "RATE LIMIT EXCEEDED - MAX 3 PER LEAD PER DAY"                  
034700         TO NS-ERROR-MSG (NS-IX).                                         
034800 5350-EXIT.                                                               
034900     EXIT.                                                                
035000*                                                                         
035100*    BOTH CHANNELS WERE TRIED (OR SKIPPED AS UNSUPPORTED OR WITH          
035200*    THE BREAKER OPEN) AND NEITHER GOT THE MESSAGE THROUGH.  IF NO        
035300*    CHANNEL IN THE TABLE EVEN SUPPORTS THE REQUEST'S TYPE SAY SO         
035400*    INSTEAD OF BLAMING THE LAST CHANNEL TRIED, WHICH WAS NEVER           
035500*    ACTUALLY REACHED.                                                    
035600 5360-RECORD-NO-CHANNEL-FAILURE.                                          
035700     ADD 1 TO WS-NOTIF-RES-COUNT.                                         
035800     SET NS-IX TO WS-NOTIF-RES-COUNT.                                     
035900     MOVE "N" TO NS-SUCCESS (NS-IX).                                      
036000     MOVE SPACES TO NS-VENDOR (NS-IX).                                    
036100     MOVE SPACES TO NS-MESSAGE-ID (NS-IX).                                
036200     IF SOME-CHANNEL-SUPPORTS-TYPE                                        
036300         MOVE WS-LAST-FAILURE-MSG TO NS-ERROR-MSG (NS-IX)                 
036400     ELSE                                                                 
036500         MOVE SPACES TO NS-ERROR-MSG (NS-IX)                              
036600         STRING "NO ADAPTER SUPPORTS TYPE: " NR-TYPE (NR-IX)              
036700             DELIMITED BY SIZE INTO NS-ERROR-MSG (NS-IX).                 
036800 5360-EXIT.                                                               
036900     EXIT.                                                                
037000*                                                                         
037100 5370-RELEASE-RATE-LIMIT-SLOT.                                            
037200     SET RL-IX TO WS-TODAY-RATE-SUB.                                      
037300     MOVE RL-SENT-TODAY (RL-IX) TO WS-DECR-TARGET.                        
037400     PERFORM 8250-DECREMENT-NOT-BELOW-ZERO THRU 8250-EXIT.                
037500     MOVE WS-DECR-TARGET TO RL-SENT-TODAY (RL-IX).                        
037600 5370-EXIT.                                                               
037700     EXIT.                                                                
037800*                                                                         
037900     COPY "PLGENERAL.CBL".                                                
