000100*---------------------------------------------------------------          
000200*  LEAD-TRANSITION                                                        
000300*  DRIVES A LEAD FROM ITS CURRENT STATE TO A REQUESTED STATE,             
000400*  ENFORCING THE LEGAL STATE TABLE, AND APPENDS ONE AUDIT ENTRY           
000500*  PER ATTEMPTED CHANGE (ACCEPTED OR REJECTED) TO THE AUDIT               
000600*  TABLE AND THE AUDITOUT FILE.                                           
000700*---------------------------------------------------------------          
000800*  CHANGE LOG                                                             
000900*  ----------                                                             
001000*  02/18/94  RSM   ORIGINAL CODING - STATE MACHINE, AUDIT WRITE           
001100*  07/06/95  RSM   SAME-STATE TRANSITIONS NOW ALWAYS ALLOWED              
001200*                  (NO-OP RE-SAVE) - REQ 172                              
001300*  09/22/98  DWK   CONVERTED AND LOST ARE NOW TERMINAL, ANY               
001400*                  ATTEMPT TO LEAVE THEM IS REJECTED - REQ 204            
001500*  01/09/99  DWK   Y2K - AUDIT TIMESTAMP NOW CCYYMMDD, SEE                
001600*                  RUN DATE PASSED IN FROM THE DRIVER                     
001700*  06/03/02  BLK   LEAD/AUDIT TABLES AND RUN DATE ARE NOW                 
001800*                  LINKAGE - CALLED FROM LEAD-BATCH-DRIVER                
001900*                  INSTEAD OF RUN STANDALONE - REQ 311                    
002000*---------------------------------------------------------------          
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID. LEAD-TRANSITION.                                             
002300 AUTHOR. R S MCALLISTER.                                                  
002400 INSTALLATION. DEALER SYSTEMS GROUP.                                      
002500 DATE-WRITTEN. 02/18/94.                                                  
002600 DATE-COMPILED.                                                           
002700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.                       
002800*                                                                         
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER. IBM-370.                                                
003200 OBJECT-COMPUTER. IBM-370.                                                
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     COPY "SLAUDIT.CBL".                                                  
003800*                                                                         
003900 DATA DIVISION.                                                           
004000 FILE SECTION.                                                            
004100     COPY "FDAUDIT.CBL".                                                  
004200*                                                                         
004300 WORKING-STORAGE SECTION.                                                 
004400 01  WS-AUDIT-OUT-STATUS     PIC X(02) VALUE "00".                        
004500     88  AUDIT-OUT-OK            VALUE "00".                              
004600 01  WS-TRANSITION-WORK-AREA.                                             
004700     05  WS-TRAN-SUB             PIC S9(4) COMP VALUE ZERO.               
004800     05  WS-TRAN-ACTOR           PIC X(15) VALUE "BATCH-JOB".             
004900     05  WS-TRAN-REASON          PIC X(40).                               
005000     05  WS-TRAN-TO-STATE        PIC X(10).                               
005100     05  WS-TRAN-ALLOWED         PIC X(01).                               
005200         88  TRANSITION-IS-ALLOWED   VALUE "Y".                           
005300     05  WS-TRAN-TABLE-SUB       PIC S9(4) COMP VALUE ZERO.               
005400*    LEGAL TRANSITION TABLE - FROM/TO PAIRS.  SAME-STATE PAIRS            
005500*    ARE NOT LISTED, THEY ARE ALWAYS ALLOWED (SEE 4100).  EACH            
005600*    FILLER IS SHORT OF ITS PICTURE, COBOL PADS IT WITH SPACES.           
005700 01  WS-TRANSITION-TABLE.                                                 
005800     05  WS-TRAN-ENTRY OCCURS 6 TIMES.                                    
005900         10  WS-TRAN-FROM-STATE  PIC X(10).                               
006000         10  WS-TRAN-VALID-TO    PIC X(10).                               
006100 01  WS-TRANSITION-TABLE-VALUES REDEFINES WS-TRANSITION-TABLE.            
006200     05  FILLER PIC X(10) VALUE "NEW".                                    
006300     05  FILLER PIC X(10) VALUE "CONTACTED".                              
006400     05  FILLER PIC X(10) VALUE "NEW".                                    
006500     05  FILLER PIC X(10) VALUE "LOST".                                   
006600     05  FILLER PIC X(10) VALUE "CONTACTED".                              
006700     05  FILLER PIC X(10) VALUE "QUALIFIED".                              
006800     05  FILLER PIC X(10) VALUE "CONTACTED".                              
006900     05  FILLER PIC X(10) VALUE "LOST".                                   
007000     05  FILLER PIC X(10) VALUE "QUALIFIED".                              
007100     05  FILLER PIC X(10) VALUE "CONVERTED".                              
007200     05  FILLER PIC X(10) VALUE "QUALIFIED".                              
007300     05  FILLER PIC X(10) VALUE "LOST".                                   
007400*                                                                         
007500 LINKAGE SECTION.                                                         
007600     COPY "wslead.cbl".                                                   
007700     COPY "wsaudit.cbl".                                                  
007800     COPY "wsdate.cbl".                                                   
007900*                                                                         
008000 PROCEDURE DIVISION USING WS-LEAD-TABLE                                   
008100                          WS-AUDIT-TABLE                                  
008200                          WS-RUN-DATE-TIME.                               
008300 0000-MAIN-CONTROL.                                                       
008400     OPEN OUTPUT AUDIT-OUT-FILE.                                          
008500     IF NOT AUDIT-OUT-OK                                                  
008600         DISPLAY "LEAD-TRANSITION - AUDITOUT OPEN FAILED, "               
008700             "STATUS " WS-AUDIT-OUT-STATUS                                
008800         STOP RUN.                                                        
008900     PERFORM 4000-DRIVE-SAMPLE-TRANSITIONS THRU 4000-EXIT                 
009000         VARYING WS-TRAN-SUB FROM 1 BY 1                                  
009100         UNTIL WS-TRAN-SUB > WS-LEAD-COUNT.                               
009200     CLOSE AUDIT-OUT-FILE.                                                
009300     GOBACK.                                                              
009400*                                                                         
009500*    THE DEMO RUN ADVANCES EVERY LEAD ONE STEP ALONG ITS NATURAL          
009600*    PATH (NEW TO CONTACTED, CONTACTED TO QUALIFIED, QUALIFIED            
009700*    TO CONVERTED) SO THE AUDIT TRAIL HAS SOMETHING TO SHOW -             
009800*    A REAL FEED WOULD DRIVE THIS FROM A TRANSACTION FILE.                
009900 4000-DRIVE-SAMPLE-TRANSITIONS.                                           
010000     SET LT-IX TO WS-TRAN-SUB.                                            
010100     MOVE SPACES TO WS-TRAN-TO-STATE.                                     
010200     IF LT-STATE-NEW (LT-IX)                                              
010300         MOVE "CONTACTED" TO WS-TRAN-TO-STATE                             
010400         MOVE "FIRST DEALER CONTACT LOGGED" TO WS-TRAN-REASON             
010500     ELSE                                                                 
010600     IF LT-STATE-CONTACTED (LT-IX)                                        
010700         MOVE "QUALIFIED" TO WS-TRAN-TO-STATE                             
010800         MOVE "CUSTOMER MEETS QUALIFYING CRITERIA"                        
010900             TO WS-TRAN-REASON                                            
011000     ELSE                                                                 
011100     IF LT-STATE-QUALIFIED (LT-IX)                                        
011200         MOVE "CONVERTED" TO WS-TRAN-TO-STATE                             
011300         MOVE "DEAL CLOSED AT DEALER SITE" TO WS-TRAN-REASON.             
011400     IF WS-TRAN-TO-STATE = SPACES                                         
011500         GO TO 4000-EXIT.                                                 
011600     PERFORM 4100-VALIDATE-TRANSITION THRU 4100-EXIT.                     
011700     PERFORM 4200-APPEND-AUDIT-ENTRY THRU 4200-EXIT.                      
011800     IF TRANSITION-IS-ALLOWED                                             
011900         MOVE WS-TRAN-TO-STATE     TO LT-STATE (LT-IX)                    
012000         MOVE WS-RUN-DATE-CCYYMMDD TO LT-UPDATED-DATE (LT-IX)             
012100         MOVE WS-RUN-TIME-HHMMSS   TO LT-UPDATED-TIME (LT-IX).            
012200 4000-EXIT.                                                               
012300     EXIT.                                                                
012400*                                                                         
012500*    A TRANSITION IS ALLOWED WHEN THE FROM/TO PAIR APPEARS IN             
012600*    THE TABLE, OR WHEN THE LEAD IS ALREADY IN THE TARGET STATE           
012700*    (A NO-OP RE-SAVE IS ALWAYS FINE).  CONVERTED AND LOST NEVER          
012800*    APPEAR AS A FROM-STATE IN THE TABLE, SO THEY FALL THROUGH            
012900*    AND ARE CORRECTLY REJECTED AS TERMINAL.                              
013000 4100-VALIDATE-TRANSITION.                                                
013100     MOVE "N" TO WS-TRAN-ALLOWED.                                         
013200     IF LT-STATE (LT-IX) = WS-TRAN-TO-STATE                               
013300         MOVE "Y" TO WS-TRAN-ALLOWED                                      
013400     ELSE                                                                 
013500         PERFORM 4150-CHECK-TRANSITION-TABLE THRU 4150-EXIT               
013600             VARYING WS-TRAN-TABLE-SUB FROM 1 BY 1                        
013700             UNTIL WS-TRAN-TABLE-SUB > 6.                                 
013800 4100-EXIT.                                                               
013900     EXIT.                                                                
014000*                                                                         
014100 4150-CHECK-TRANSITION-TABLE.                                             
014200     IF WS-TRAN-FROM-STATE (WS-TRAN-TABLE-SUB) = LT-STATE (LT-IX)         
014300        AND WS-TRAN-VALID-TO (WS-TRAN-TABLE-SUB)                          
014400                = WS-TRAN-TO-STATE                                        
014500         MOVE "Y" TO WS-TRAN-ALLOWED.                                     
014600 4150-EXIT.                                                               
014700     EXIT.                                                                
014800*                                                                         
014900 4200-APPEND-AUDIT-ENTRY.                                                 
015000     ADD 1 TO WS-AUDIT-COUNT.                                             
015100     SET AT-IX TO WS-AUDIT-COUNT.                                         
015200     MOVE LT-LEAD-ID (LT-IX)   TO AT-LEAD-ID (AT-IX).                     
015300     MOVE WS-RUN-DATE-CCYYMMDD TO AT-DATE (AT-IX).                        
015400     MOVE WS-RUN-TIME-HHMMSS   TO AT-TIME (AT-IX).                        
015500     MOVE WS-TRAN-ACTOR        TO AT-ACTOR (AT-IX).                       
015600     MOVE LT-STATE (LT-IX)     TO AT-FROM-STATE (AT-IX).                  
015700     IF TRANSITION-IS-ALLOWED                                             
015800         MOVE WS-TRAN-TO-STATE TO AT-TO-STATE (AT-IX)                     
015900         MOVE WS-TRAN-REASON   TO AT-REASON (AT-IX)                       
016000     ELSE                                                                 
016100         MOVE LT-STATE (LT-IX) TO AT-TO-STATE (AT-IX)                     
016200         MOVE "REJECTED - ILLEGAL STATE TRANSITION"                       
016300             TO AT-REASON (AT-IX).                                        
016400     MOVE AT-LEAD-ID (AT-IX)    TO AO-LEAD-ID.                            
016500     MOVE AT-DATE (AT-IX)       TO AO-DATE.                               
016600     MOVE AT-TIME (AT-IX)       TO AO-TIME.                               
016700     MOVE AT-ACTOR (AT-IX)      TO AO-ACTOR.                              
016800     MOVE AT-FROM-STATE (AT-IX) TO AO-FROM-STATE.                         
016900     MOVE AT-TO-STATE (AT-IX)   TO AO-TO-STATE.                           
017000     MOVE AT-REASON (AT-IX)     TO AO-REASON.                             
017100     WRITE AO-AUDIT-RECORD.                                               
017200 4200-EXIT.                                                               
017300     EXIT.                                                                
