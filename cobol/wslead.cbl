000100*---------------------------------------------------------------          
000200*  WSLEAD.CBL                                                             
000300*  IN-MEMORY LEAD TABLE.  THIS SHOP HAS NO INDEXED LEAD MASTER -          
000400*  A RUN'S WORTH OF LEADS LIVES RIGHT HERE IN THE TABLE FOR THE           
000500*  LIFE OF THE JOB.  LEAD-BATCH-DRIVER OWNS THIS BLOCK IN ITS             
000600*  OWN WORKING-STORAGE AND PASSES IT BY REFERENCE ON EVERY CALL           
000700*  TO A WORKER PROGRAM - EACH WORKER COPIES THIS SAME LAYOUT              
000800*  INTO ITS LINKAGE SECTION, THE SAME WAY OUR OTHER SYSTEMS               
000900*  SHARE A VSAM FILE ACROSS SEVERAL PROGRAMS.                             
001000*---------------------------------------------------------------          
001100*  08/02/91  RSM   ORIGINAL CODING - LEAD TABLE, 500 ROW CAP              
001200*  11/14/93  RSM   ADDED VEH-YEAR CENTURY/YEAR REDEFINES                  
001300*  01/09/99  DWK   Y2K - CREATED/UPDATED DATE REDEFINES SPLIT             
001400*                  OUT TO CCYY/MM/DD, DROPPED THE OLD 2-DIGIT             
001500*                  YEAR VIEW ENTIRELY                                     
001600*  06/03/02  BLK   TABLE NOW PASSED CALL USING FROM THE NEW               
001700*                  LEAD-BATCH-DRIVER, MOVED THE SEARCH WORK               
001800*                  AREA OUT TO WSLSRCH.CBL SO A WORKER THAT               
001900*                  NEVER SEARCHES DOES NOT HAVE TO CARRY IT -             
002000*                  REQ 311                                                
002100*---------------------------------------------------------------          
002200     01  WS-LEAD-TABLE.                                                   
002300         05  WS-LEAD-COUNT           PIC S9(4) COMP VALUE ZERO.           
002400         05  WS-LEAD-ENTRY OCCURS 1 TO 500 TIMES                          
002500                 DEPENDING ON WS-LEAD-COUNT                               
002600                 INDEXED BY LT-IX.                                        
002700             10  LT-LEAD-ID              PIC X(20).                       
002800             10  LT-DEALER-ID            PIC X(10).                       
002900             10  LT-TENANT-ID            PIC X(10).                       
003000             10  LT-SITE-ID              PIC X(10).                       
003100             10  LT-FIRST-NAME           PIC X(15).                       
003200             10  LT-LAST-NAME            PIC X(15).                       
003300             10  LT-EMAIL                PIC X(40).                       
003400             10  LT-PHONE-CC             PIC X(04).                       
003500             10  LT-PHONE-NUMBER         PIC X(15).                       
003600             10  LT-SOURCE               PIC X(08).                       
003700                 88  LT-SOURCE-WEBSITE       VALUE "WEBSITE ".            
003800                 88  LT-SOURCE-PHONE         VALUE "PHONE   ".            
003900                 88  LT-SOURCE-WALKIN        VALUE "WALKIN  ".            
004000                 88  LT-SOURCE-REFERRAL      VALUE "REFERRAL".            
004100             10  LT-STATE                PIC X(10).                       
004200                 88  LT-STATE-NEW            VALUE "NEW".                 
004300                 88  LT-STATE-CONTACTED      VALUE "CONTACTED".           
004400                 88  LT-STATE-QUALIFIED      VALUE "QUALIFIED".           
004500                 88  LT-STATE-CONVERTED      VALUE "CONVERTED".           
004600                 88  LT-STATE-LOST           VALUE "LOST".                
004700             10  LT-VEH-MAKE             PIC X(12).                       
004800             10  LT-VEH-MODEL            PIC X(12).                       
004900             10  LT-VEH-YEAR             PIC 9(04).                       
005000             10  LT-VEH-YEAR-PARTS REDEFINES LT-VEH-YEAR.                 
005100                 15  LT-VEH-YEAR-CENT        PIC 99.                      
005200                 15  LT-VEH-YEAR-YY          PIC 99.                      
005300             10  LT-TRADE-IN-VALUE       PIC 9(07).                       
005400             10  LT-TRADE-IN-PRESENT     PIC X(01).                       
005500                 88  LT-TRADE-IN-WAS-GIVEN   VALUE "Y".                   
005600             10  LT-SCORE                PIC 9(03).                       
005700             10  LT-CREATED-DATE         PIC 9(08).                       
005800             10  LT-CREATED-DATE-PARTS REDEFINES LT-CREATED-DATE.         
005900                 15  LT-CREATED-CCYY         PIC 9(04).                   
006000                 15  LT-CREATED-MM           PIC 99.                      
006100                 15  LT-CREATED-DD           PIC 99.                      
006200             10  LT-CREATED-TIME         PIC 9(06).                       
006300             10  LT-UPDATED-DATE         PIC 9(08).                       
006400             10  LT-UPDATED-DATE-PARTS REDEFINES LT-UPDATED-DATE.         
006500                 15  LT-UPDATED-CCYY         PIC 9(04).                   
006600                 15  LT-UPDATED-MM           PIC 99.                      
006700                 15  LT-UPDATED-DD           PIC 99.                      
006800             10  LT-UPDATED-TIME         PIC 9(06).                       
006900             10  LT-VALID-FLAG           PIC X(01).                       
007000                 88  LT-ENTRY-VALID          VALUE "Y".                   
