000100*---------------------------------------------------------------          
000200*  LEAD-REPORT                                                            
000300*  PRINTS THE SEVEN-SECTION LEAD PROCESSING REPORT TO RPTOUT -            
000400*  LEAD DETAIL, SCORING BREAKDOWN, TOP LEADS PER DEALER (SORT             
000500*  AND CONTROL BREAK), THE MULTI-TENANT ISOLATION CHECK, THE              
000600*  NOTIFICATION DEMO OUTCOME, THE AUDIT TRAIL, AND RUN TOTALS.            
000700*  THIS IS THE LAST PROGRAM LEAD-BATCH-DRIVER CALLS - EVERY               
000800*  TABLE IT NEEDS WAS BUILT BY AN EARLIER STEP.                           
000900*---------------------------------------------------------------          
001000*  CHANGE LOG                                                             
001100*  ----------                                                             
001200*  06/03/02  BLK   ORIGINAL CODING - REQ 311, REPLACES THE OLD            
001300*                  DEDUCTIBLES-STYLE VOUCHER REPORT WITH THE              
001400*                  LEAD PROCESSING REPORT                                 
001500*  03/04/03  BLK   PHONE DISPLAY WAS DOUBLING THE "+" SIGN -              
001600*                  LT-PHONE-CC ALREADY CARRIES IT, DROPPED THE            
001700*                  LITERAL AND STRING THE CC WITH DELIMITED BY            
001800*                  SPACE SO PADDING DOESN'T LAND IN THE NUMBER -          
001900*                  REQ 348                                                
002000*  03/18/03  BLK   SECTION 3 WAS RANKING AND PRINTING EVERY LEAD          
002100*                  FOR EVERY DEALER WITH NO CUTOFF - ADDED THE            
002200*                  TOP-N LIMIT SO ONLY THE TOP WS-TOP-N-LIMIT             
002300*                  LEADS PER DEALER PRINT, MATCHING THE TOP-N             
002400*                  RULE THE DEALER PORTAL DEMO USES - REQ 351             
002500*---------------------------------------------------------------          
002600 IDENTIFICATION DIVISION.                                                 
002700 PROGRAM-ID. LEAD-REPORT.                                                 
002800 AUTHOR. B L KOWALSKI.                                                    
002900 INSTALLATION. DEALER SYSTEMS GROUP.                                      
003000 DATE-WRITTEN. 06/03/02.                                                  
003100 DATE-COMPILED.                                                           
003200 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.                       
003300*                                                                         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-370.                                                
003700 OBJECT-COMPUTER. IBM-370.                                                
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT RPTOUT-FILE ASSIGN TO "RPTOUT"                                
004300         ORGANIZATION IS LINE SEQUENTIAL.                                 
004400*    RPTBLD HOLDS ONE UNSORTED ROW PER LEAD, BUILT FROM THE               
004500*    LEAD/SCORE TABLES - IT IS THE SORT'S USING FILE.  RPTWORK            
004600*    IS THE SORT'S GIVING FILE, READ BACK FOR THE CONTROL BREAK.          
004700     SELECT RPTBLD-FILE ASSIGN TO "RPTBLD"                                
004800         ORGANIZATION IS SEQUENTIAL.                                      
004900     SELECT RPTSORT-FILE ASSIGN TO "RPTSORT".                             
005000     SELECT RPTWORK-FILE ASSIGN TO "RPTWORK"                              
005100         ORGANIZATION IS SEQUENTIAL.                                      
005200*                                                                         
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500     FD  RPTOUT-FILE                                                      
005600         LABEL RECORDS ARE OMITTED.                                       
005700     01  RO-REPORT-RECORD            PIC X(132).                          
005800*                                                                         
005900     FD  RPTBLD-FILE                                                      
006000         LABEL RECORDS ARE STANDARD.                                      
006100     01  WB-RECORD.                                                       
006200         05  WB-DEALER-ID            PIC X(10).                           
006300         05  WB-SCORE                PIC 9(03).                           
006400         05  WB-UPDATED-DATE         PIC 9(08).                           
006500         05  WB-UPDATED-TIME         PIC 9(06).                           
006600         05  WB-LEAD-ID              PIC X(20).                           
006700         05  WB-NAME                 PIC X(31).                           
006800         05  WB-SOURCE               PIC X(08).                           
006900         05  FILLER                  PIC X(46).                           
007000*                                                                         
007100     SD  RPTSORT-FILE.                                                    
007200     01  RS-RECORD.                                                       
007300         05  RS-DEALER-ID            PIC X(10).                           
007400         05  RS-SCORE                PIC 9(03).                           
007500         05  RS-UPDATED-DATE         PIC 9(08).                           
007600         05  RS-UPDATED-TIME         PIC 9(06).                           
007700         05  RS-LEAD-ID              PIC X(20).                           
007800         05  RS-NAME                 PIC X(31).                           
007900         05  RS-SOURCE               PIC X(08).                           
008000         05  FILLER                  PIC X(46).                           
008100*                                                                         
008200     FD  RPTWORK-FILE                                                     
008300         LABEL RECORDS ARE STANDARD.                                      
008400     01  WK-RECORD.                                                       
008500         05  WK-DEALER-ID            PIC X(10).                           
008600         05  WK-SCORE                PIC 9(03).                           
008700         05  WK-UPDATED-DATE         PIC 9(08).                           
008800         05  WK-UPDATED-TIME         PIC 9(06).                           
008900         05  WK-LEAD-ID              PIC X(20).                           
009000         05  WK-NAME                 PIC X(31).                           
009100         05  WK-SOURCE               PIC X(08).                           
009200         05  FILLER                  PIC X(46).                           
009300*                                                                         
009400 WORKING-STORAGE SECTION.                                                 
009500 01  WS-PRINT-LINE                PIC X(132).                             
009600 01  WS-PAGE-CONTROL.                                                     
009700     05  WS-PAGE-NUMBER              PIC S9(4) COMP VALUE ZERO.           
009800     05  WS-PAGE-NUMBER-EDIT         PIC ZZ9.                             
009900     05  WS-PRINTED-LINES            PIC 99 VALUE ZERO.                   
010000         88  PAGE-FULL                   VALUE 55 THROUGH 99.             
010100     05  WS-SECTION-TITLE-TEXT       PIC X(60).                           
010200*                                                                         
010300 01  WS-DETAIL-WORK-AREA.                                                 
010400     05  WS-STATE-DISPLAY            PIC X(09).                           
010500     05  WS-PHONE-DISPLAY            PIC X(20).                           
010600     05  WS-TRADE-IN-DISPLAY         PIC X(12).                           
010700     05  WS-TRADE-IN-EDIT            PIC ZZZ,ZZ9.                         
010800     05  WS-VEH-AGE-NUM              PIC S9(03) COMP.                     
010900     05  WS-VEH-AGE-EDIT             PIC ZZ9.                             
011000     05  WS-FACTOR-EDIT              PIC 9.99.                            
011100*                                                                         
011200*    TOP-LEADS-PER-DEALER CONTROL BREAK WORK AREA.                        
011300 01  WS-TOP-WORK-AREA.                                                    
011400     05  WS-TOP-EOF-FLAG             PIC X(01) VALUE "N".                 
011500         88  TOP-AT-END                  VALUE "Y".                       
011600     05  WS-CURRENT-DEALER-ID        PIC X(10).                           
011700     05  WS-DEALER-RANK              PIC S9(3) COMP.                      
011800     05  WS-DEALER-RANK-EDIT         PIC ZZ9.                             
011900     05  WS-DEALER-LEAD-CNT          PIC S9(5) COMP.                      
012000     05  WS-DEALER-LEAD-CNT-EDIT     PIC ZZZZ9.                           
012100     05  WS-GRAND-SCORE-TOTAL        PIC S9(9) COMP.                      
012200     05  WS-GRAND-AVG-SCORE          PIC S9(3)V99 COMP.                   
012300     05  WS-GRAND-AVG-EDIT           PIC ZZ9.99.                          
012400     05  WS-SCORE-EDIT               PIC ZZ9.                             
012500*                                                                         
012600*    MULTI-TENANT CHECK WORK AREA.                                        
012700 01  WS-TENANT-CHECK-AREA.                                                
012800     05  WS-WRONG-DEALER-ID          PIC X(10) VALUE "XXDEALER99".        
012900*                                                                         
013000*    NOTIFICATION DEMO WORK AREA.                                         
013100 01  WS-NOTIFY-DEMO-AREA.                                                 
013200     05  WS-OUTCOME-DISPLAY          PIC X(07).                           
013300*                                                                         
013400*    RUN TOTALS WORK AREA.                                                
013500 01  WS-TOTALS-EDIT-AREA.                                                 
013600     05  WS-READ-EDIT                PIC ZZZ,ZZ9.                         
013700     05  WS-REJECTED-EDIT            PIC ZZZ,ZZ9.                         
013800     05  WS-SCORED-EDIT              PIC ZZZ,ZZ9.                         
013900     05  WS-HOT-EDIT                 PIC ZZ,ZZ9.                          
014000     05  WS-WARM-EDIT                PIC ZZ,ZZ9.                          
014100     05  WS-COOL-EDIT                PIC ZZ,ZZ9.                          
014200     05  WS-COLD-EDIT                PIC ZZ,ZZ9.                          
014300*                                                                         
014400*    STANDALONE SCRATCH ITEMS - NOT PART OF ANY PRINT OR EDIT             
014500*    GROUP, SO THEY SIT BY THEMSELVES LIKE THE VENDOR SCREEN'S            
014600*    MSG-OPTION AND DUMMY FIELDS DO.                                      
014700 77  WS-CHECK-LIMIT               PIC S9(4) COMP.                         
014800*    TOP LEADS PER DEALER IS CAPPED AT THIS MANY RANKED LEADS -           
014900*    SAME CUTOFF THE DEALER PORTAL DEMO USES.  N <= 0 PRINTS              
015000*    NOTHING FOR ANY DEALER SINCE WS-DEALER-RANK STARTS AT 1.             
015100 77  WS-TOP-N-LIMIT               PIC S9(3) COMP VALUE 5.                 
015200*                                                                         
015300 LINKAGE SECTION.                                                         
015400     COPY "wslead.cbl".                                                   
015500     COPY "wsscore.cbl".                                                  
015600     COPY "wsaudit.cbl".                                                  
015700     COPY "wsnotif.cbl".                                                  
015800     COPY "wscount.cbl".                                                  
015900     COPY "wsdate.cbl".                                                   
016000     COPY "wslsrch.cbl".                                                  
016100*                                                                         
016200 PROCEDURE DIVISION USING WS-LEAD-TABLE                                   
016300                          WS-SCORE-TABLE                                  
016400                          WS-AUDIT-TABLE                                  
016500                          WS-NOTIF-REQUEST-TABLE                          
016600                          WS-NOTIF-RESULT-TABLE                           
016700                          WS-RUN-TOTALS                                   
016800                          WS-RUN-DATE-TIME.                               
016900 0000-MAIN-CONTROL.                                                       
017000     OPEN OUTPUT RPTOUT-FILE.                                             
017100     MOVE ZERO TO WS-PAGE-NUMBER.                                         
017200     MOVE ZERO TO WS-PRINTED-LINES.                                       
017300     PERFORM 6100-LEAD-DETAIL-SECTION THRU 6100-EXIT.                     
017400     PERFORM 6200-SCORING-BREAKDOWN-SECTION THRU 6200-EXIT.               
017500     PERFORM 6300-TOP-LEADS-PER-DEALER-SECTION THRU 6300-EXIT.            
017600     PERFORM 6400-MULTI-TENANT-CHECK-SECTION THRU 6400-EXIT.              
017700     PERFORM 6500-NOTIFICATION-DEMO-SECTION THRU 6500-EXIT.               
017800     PERFORM 6600-AUDIT-TRAIL-SECTION THRU 6600-EXIT.                     
017900     PERFORM 6700-RUN-TOTALS-SECTION THRU 6700-EXIT.                      
018000     PERFORM 6900-FINALIZE-PAGE THRU 6900-EXIT.                           
018100     CLOSE RPTOUT-FILE.                                                   
018200     GOBACK.                                                              
018300*                                                                         
018400*    SECTION 1 - ONE THREE-LINE BLOCK PER LEAD.                           
018500 6100-LEAD-DETAIL-SECTION.                                                
018600     MOVE "SECTION 1 - LEAD DETAIL" TO WS-SECTION-TITLE-TEXT.             
018700     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.                          
018800     IF WS-LEAD-COUNT = ZERO                                              
018900         MOVE "NO LEADS WERE LOADED THIS RUN" TO WS-PRINT-LINE            
019000         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT                    
019100     ELSE                                                                 
019200         PERFORM 6110-PRINT-ONE-LEAD-DETAIL THRU 6110-EXIT                
019300             VARYING LT-IX FROM 1 BY 1                                    
019400             UNTIL LT-IX > WS-LEAD-COUNT.                                 
019500 6100-EXIT.                                                               
019600     EXIT.                                                                
019700*                                                                         
019800 6110-PRINT-ONE-LEAD-DETAIL.                                              
019900     PERFORM 6120-BUILD-STATE-DISPLAY THRU 6120-EXIT.                     
020000     STRING LT-PHONE-CC (LT-IX) DELIMITED BY SPACE                        
020100         LT-PHONE-NUMBER (LT-IX) DELIMITED BY SIZE                        
020200         INTO WS-PHONE-DISPLAY.                                           
020300     IF LT-TRADE-IN-WAS-GIVEN (LT-IX)                                     
020400         MOVE LT-TRADE-IN-VALUE (LT-IX) TO WS-TRADE-IN-EDIT               
020500         MOVE WS-TRADE-IN-EDIT TO WS-TRADE-IN-DISPLAY                     
020600     ELSE                                                                 
020700         MOVE "N/A" TO WS-TRADE-IN-DISPLAY.                               
020800     COMPUTE WS-VEH-AGE-NUM =                                             
020900         WS-RUN-CCYY - LT-VEH-YEAR (LT-IX).                               
021000     MOVE WS-VEH-AGE-NUM TO WS-VEH-AGE-EDIT.                              
021100     STRING "LEAD " LT-LEAD-ID (LT-IX)                                    
021200         "  NAME: " LT-FIRST-NAME (LT-IX) " " LT-LAST-NAME (LT-IX)        
021300         "  EMAIL: " LT-EMAIL (LT-IX)                                     
021400         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
021500     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
021600     STRING "     PHONE: " WS-PHONE-DISPLAY                               
021700         "  SOURCE: " LT-SOURCE (LT-IX)                                   
021800         "  STATE: " WS-STATE-DISPLAY                                     
021900         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
022000     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
022100     STRING "     DEALER: " LT-DEALER-ID (LT-IX)                          
022200         "  TENANT: " LT-TENANT-ID (LT-IX)                                
022300         "  SITE: " LT-SITE-ID (LT-IX)                                    
022400         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
022500     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
022600     STRING "     VEHICLE: " LT-VEH-MAKE (LT-IX) " "                      
022700         LT-VEH-MODEL (LT-IX) " (" LT-VEH-YEAR (LT-IX) ")"                
022800         "  AGE: " WS-VEH-AGE-EDIT " YRS"                                 
022900         "  TRADE-IN: " WS-TRADE-IN-DISPLAY                               
023000         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
023100     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
023200 6110-EXIT.                                                               
023300     EXIT.                                                                
023400*                                                                         
023500*    STATE IS STORED AS THE INTERNAL CODE (NEW/CONTACTED/...) -           
023600*    THE REPORT SHOWS THE DEALER-FACING DISPLAY NAME INSTEAD.             
023700 6120-BUILD-STATE-DISPLAY.                                                
023800     IF LT-STATE-NEW (LT-IX)                                              
023900         MOVE "New" TO WS-STATE-DISPLAY                                   
024000     ELSE                                                                 
024100     IF LT-STATE-CONTACTED (LT-IX)                                        
024200         MOVE "Contacted" TO WS-STATE-DISPLAY                             
024300     ELSE                                                                 
024400     IF LT-STATE-QUALIFIED (LT-IX)                                        
024500         MOVE "Qualified" TO WS-STATE-DISPLAY                             
024600     ELSE                                                                 
024700     IF LT-STATE-CONVERTED (LT-IX)                                        
024800         MOVE "Converted" TO WS-STATE-DISPLAY                             
024900     ELSE                                                                 
025000     IF LT-STATE-LOST (LT-IX)                                             
025100         MOVE "Lost" TO WS-STATE-DISPLAY                                  
025200     ELSE                                                                 
025300         MOVE LT-STATE (LT-IX) TO WS-STATE-DISPLAY.                       
025400 6120-EXIT.                                                               
025500     EXIT.                                                                
025600*                                                                         
025700*    SECTION 2 - FINAL SCORE, BAND, AND THE FIVE FACTORS THAT             
025800*    WENT INTO IT.  WS-SCORE-TABLE IS THE SAME ROW ORDER AS               
025900*    WS-LEAD-TABLE SO LT-IX DRIVES BOTH TABLES HERE.                      
026000 6200-SCORING-BREAKDOWN-SECTION.                                          
026100     MOVE "SECTION 2 - SCORING BREAKDOWN"                                 
026200         TO WS-SECTION-TITLE-TEXT.                                        
026300     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.                          
026400     IF WS-SCORE-COUNT = ZERO                                             
026500         MOVE "NO LEADS WERE SCORED THIS RUN" TO WS-PRINT-LINE            
026600         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT                    
026700     ELSE                                                                 
026800         PERFORM 6210-PRINT-ONE-SCORE-BLOCK THRU 6210-EXIT                
026900             VARYING LT-IX FROM 1 BY 1                                    
027000             UNTIL LT-IX > WS-SCORE-COUNT.                                
027100 6200-EXIT.                                                               
027200     EXIT.                                                                
027300*                                                                         
027400 6210-PRINT-ONE-SCORE-BLOCK.                                              
027500     SET SC-IX FROM LT-IX.                                                
027600     STRING "LEAD " SC-LEAD-ID (SC-IX)                                    
027700         "  FINAL SCORE: " SC-FINAL-SCORE (SC-IX)                         
027800         "  BAND: " SC-BAND (SC-IX)                                       
027900         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
028000     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
028100     MOVE SC-SOURCE-FACTOR (SC-IX) TO WS-FACTOR-EDIT.                     
028200     STRING "     SOURCE FACTOR ........ " WS-FACTOR-EDIT                 
028300         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
028400     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
028500     MOVE SC-VEHAGE-FACTOR (SC-IX) TO WS-FACTOR-EDIT.                     
028600     STRING "     VEHICLE AGE FACTOR ... " WS-FACTOR-EDIT                 
028700         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
028800     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
028900     MOVE SC-TRADEIN-FACTOR (SC-IX) TO WS-FACTOR-EDIT.                    
029000     STRING "     TRADE-IN FACTOR ...... " WS-FACTOR-EDIT                 
029100         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
029200     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
029300     MOVE SC-ENGAGE-FACTOR (SC-IX) TO WS-FACTOR-EDIT.                     
029400     STRING "     ENGAGEMENT FACTOR .... " WS-FACTOR-EDIT                 
029500         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
029600     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
029700     MOVE SC-RECENCY-FACTOR (SC-IX) TO WS-FACTOR-EDIT.                    
029800     STRING "     RECENCY FACTOR ....... " WS-FACTOR-EDIT                 
029900         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
030000     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
030100 6210-EXIT.                                                               
030200     EXIT.                                                                
030300*                                                                         
030400*    SECTION 3 - SORT THE LEAD/SCORE TABLES BY DEALER ASCENDING,          
030500*    SCORE DESCENDING (TIES BROKEN BY MOST RECENT UPDATE), THEN           
030600*    WALK THE SORTED FILE PRINTING A RANKED LIST PER DEALER - THE         
030700*    SAME SORT/CONTROL-BREAK SHAPE THE OLD DEDUCTIBLES REPORT             
030800*    USED FOR VOUCHERS BY PAID DATE.  THE READ STILL WALKS EVERY          
030900*    RECORD IN A DEALER'S GROUP TO KEEP THE CONTROL BREAK HONEST,         
031000*    BUT ONLY THE FIRST WS-TOP-N-LIMIT RANKS PER DEALER ACTUALLY          
031100*    PRINT - REQ 351.                                                     
031200 6300-TOP-LEADS-PER-DEALER-SECTION.                                       
031300     MOVE "SECTION 3 - TOP LEADS PER DEALER"                              
031400         TO WS-SECTION-TITLE-TEXT.                                        
031500     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.                          
031600     IF WS-LEAD-COUNT = ZERO                                              
031700         MOVE "NO LEADS TO RANK THIS RUN" TO WS-PRINT-LINE                
031800         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT                    
031900     ELSE                                                                 
032000         PERFORM 6305-RUN-TOP-LEADS-SORT THRU 6305-EXIT.                  
032100 6300-EXIT.                                                               
032200     EXIT.                                                                
032300*                                                                         
032400 6305-RUN-TOP-LEADS-SORT.                                                 
032500     OPEN OUTPUT RPTBLD-FILE.                                             
032600     PERFORM 6310-BUILD-ONE-WORK-RECORD THRU 6310-EXIT                    
032700         VARYING LT-IX FROM 1 BY 1                                        
032800         UNTIL LT-IX > WS-LEAD-COUNT.                                     
032900     CLOSE RPTBLD-FILE.                                                   
033000     SORT RPTSORT-FILE                                                    
033100         ON ASCENDING KEY RS-DEALER-ID                                    
033200         ON DESCENDING KEY RS-SCORE                                       
033300         ON DESCENDING KEY RS-UPDATED-DATE                                
033400         ON DESCENDING KEY RS-UPDATED-TIME                                
033500         USING RPTBLD-FILE                                                
033600         GIVING RPTWORK-FILE.                                             
033700     OPEN INPUT RPTWORK-FILE.                                             
033800     MOVE "N" TO WS-TOP-EOF-FLAG.                                         
033900     PERFORM 6320-READ-WORK-NEXT-RECORD THRU 6320-EXIT.                   
034000     PERFORM 6330-PRINT-ONE-DEALER-GROUP THRU 6330-EXIT                   
034100         UNTIL TOP-AT-END.                                                
034200     CLOSE RPTWORK-FILE.                                                  
034300     PERFORM 6340-PRINT-GRAND-TOTALS THRU 6340-EXIT.                      
034400 6305-EXIT.                                                               
034500     EXIT.                                                                
034600*                                                                         
034700 6310-BUILD-ONE-WORK-RECORD.                                              
034800     MOVE SPACES TO WB-RECORD.                                            
034900     SET SC-IX FROM LT-IX.                                                
035000     MOVE LT-DEALER-ID (LT-IX)      TO WB-DEALER-ID.                      
035100     MOVE SC-FINAL-SCORE (SC-IX)    TO WB-SCORE.                          
035200     MOVE LT-UPDATED-DATE (LT-IX)   TO WB-UPDATED-DATE.                   
035300     MOVE LT-UPDATED-TIME (LT-IX)   TO WB-UPDATED-TIME.                   
035400     MOVE LT-LEAD-ID (LT-IX)        TO WB-LEAD-ID.                        
035500     STRING LT-FIRST-NAME (LT-IX) " " LT-LAST-NAME (LT-IX)                
035600         DELIMITED BY SIZE INTO WB-NAME.                                  
035700     MOVE LT-SOURCE (LT-IX)         TO WB-SOURCE.                         
035800     WRITE WB-RECORD.                                                     
035900 6310-EXIT.                                                               
036000     EXIT.                                                                
036100*                                                                         
036200 6320-READ-WORK-NEXT-RECORD.                                              
036300     READ RPTWORK-FILE                                                    
036400         AT END                                                           
036500             MOVE "Y" TO WS-TOP-EOF-FLAG.                                 
036600 6320-EXIT.                                                               
036700     EXIT.                                                                
036800*                                                                         
036900 6330-PRINT-ONE-DEALER-GROUP.                                             
037000     MOVE WK-DEALER-ID TO WS-CURRENT-DEALER-ID.                           
037100     MOVE ZERO TO WS-DEALER-RANK.                                         
037200     MOVE ZERO TO WS-DEALER-LEAD-CNT.                                     
037300     PERFORM 6335-PRINT-ONE-RANKED-LEAD THRU 6335-EXIT                    
037400         UNTIL TOP-AT-END                                                 
037500            OR WK-DEALER-ID NOT = WS-CURRENT-DEALER-ID.                   
037600     MOVE WS-DEALER-LEAD-CNT TO WS-DEALER-LEAD-CNT-EDIT.                  
037700     STRING "DEALER " WS-CURRENT-DEALER-ID                                
037800         " - TOTAL LEADS RANKED: " WS-DEALER-LEAD-CNT-EDIT                
037900         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
038000     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
038100 6330-EXIT.                                                               
038200     EXIT.                                                                
038300*                                                                         
038400*    ONLY RANKS 1 THRU WS-TOP-N-LIMIT ARE COUNTED AND PRINTED -           
038500*    THE GROUP READ BELOW STILL ADVANCES PAST THE REST OF THE             
038600*    DEALER'S RECORDS SO 6330'S UNTIL TEST SEES THE NEXT DEALER.          
038700 6335-PRINT-ONE-RANKED-LEAD.                                              
038800     ADD 1 TO WS-DEALER-RANK.                                             
038900     IF WS-DEALER-RANK <= WS-TOP-N-LIMIT                                  
039000         ADD 1 TO WS-DEALER-LEAD-CNT                                      
039100         MOVE WS-DEALER-RANK TO WS-DEALER-RANK-EDIT                       
039200         MOVE WK-SCORE TO WS-SCORE-EDIT                                   
039300         STRING "  RANK " WS-DEALER-RANK-EDIT                             
039400             "  " WK-NAME                                                 
039500             "  SOURCE: " WK-SOURCE                                       
039600             "  SCORE: " WS-SCORE-EDIT                                    
039700             DELIMITED BY SIZE INTO WS-PRINT-LINE                         
039800         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                   
039900     PERFORM 6320-READ-WORK-NEXT-RECORD THRU 6320-EXIT.                   
040000 6335-EXIT.                                                               
040100     EXIT.                                                                
040200*                                                                         
040300*    GRAND TOTALS ACROSS EVERY DEALER - TOTAL LEADS, AVERAGE              
040400*    SCORE, AND THE COUNT IN EACH PRIORITY BAND (THE BAND                 
040500*    COUNTERS WERE TALLIED BACK IN LEAD-SCORING).                         
040600 6340-PRINT-GRAND-TOTALS.                                                 
040700     MOVE ZERO TO WS-GRAND-SCORE-TOTAL.                                   
040800     PERFORM 6345-ADD-ONE-SCORE THRU 6345-EXIT                            
040900         VARYING SC-IX FROM 1 BY 1                                        
041000         UNTIL SC-IX > WS-SCORE-COUNT.                                    
041100     IF WS-SCORE-COUNT > ZERO                                             
041200         COMPUTE WS-GRAND-AVG-SCORE ROUNDED =                             
041300             WS-GRAND-SCORE-TOTAL / WS-SCORE-COUNT                        
041400     ELSE                                                                 
041500         MOVE ZERO TO WS-GRAND-AVG-SCORE.                                 
041600     MOVE WS-GRAND-AVG-SCORE TO WS-GRAND-AVG-EDIT.                        
041700     STRING "GRAND TOTAL LEADS: " WS-LEAD-COUNT                           
041800         "   AVERAGE SCORE: " WS-GRAND-AVG-EDIT                           
041900         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
042000     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
042100     STRING "HOT: " WS-COUNT-HOT                                          
042200         "   WARM: " WS-COUNT-WARM                                        
042300         "   COOL: " WS-COUNT-COOL                                        
042400         "   COLD: " WS-COUNT-COLD                                        
042500         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
042600     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
042700 6340-EXIT.                                                               
042800     EXIT.                                                                
042900*                                                                         
043000 6345-ADD-ONE-SCORE.                                                      
043100     ADD SC-FINAL-SCORE (SC-IX) TO WS-GRAND-SCORE-TOTAL.                  
043200 6345-EXIT.                                                               
043300     EXIT.                                                                
043400*                                                                         
043500*    SECTION 4 - PROVES A DEALER CAN NEVER REACH ANOTHER                  
043600*    DEALER'S LEAD BY LOOKING UP THE FIRST FEW LEADS BOTH UNDER           
043700*    THEIR OWN DEALER-ID (SHOULD BE FOUND) AND UNDER A BOGUS              
043800*    DEALER-ID (SHOULD NOT BE FOUND).                                     
043900 6400-MULTI-TENANT-CHECK-SECTION.                                         
044000     MOVE "SECTION 4 - MULTI-TENANT ISOLATION CHECK"                      
044100         TO WS-SECTION-TITLE-TEXT.                                        
044200     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.                          
044300     IF WS-LEAD-COUNT = ZERO                                              
044400         MOVE "NO LEADS LOADED - NOTHING TO CHECK"                        
044500             TO WS-PRINT-LINE                                             
044600         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT                    
044700     ELSE                                                                 
044800         MOVE WS-LEAD-COUNT TO WS-CHECK-LIMIT                             
044900         IF WS-CHECK-LIMIT > 3                                            
045000             MOVE 3 TO WS-CHECK-LIMIT                                     
045100         END-IF                                                           
045200         PERFORM 6410-CHECK-ONE-LEAD THRU 6410-EXIT                       
045300             VARYING LT-IX FROM 1 BY 1                                    
045400             UNTIL LT-IX > WS-CHECK-LIMIT.                                
045500 6400-EXIT.                                                               
045600     EXIT.                                                                
045700*                                                                         
045800 6410-CHECK-ONE-LEAD.                                                     
045900     MOVE LT-LEAD-ID (LT-IX)   TO WS-SEARCH-LEAD-ID.                      
046000     MOVE LT-DEALER-ID (LT-IX) TO WS-SEARCH-DEALER-ID.                    
046100     PERFORM 9000-LOOK-FOR-LEAD-RECORD THRU 9000-EXIT.                    
046200     IF FOUND-LEAD-RECORD                                                 
046300         STRING "LEAD " LT-LEAD-ID (LT-IX)                                
046400             " UNDER ITS OWN DEALER "                                     
046500             LT-DEALER-ID (LT-IX) " - FOUND (CORRECT)"                    
046600             DELIMITED BY SIZE INTO WS-PRINT-LINE                         
046700     ELSE                                                                 
046800         STRING "LEAD " LT-LEAD-ID (LT-IX)                                
046900             " UNDER ITS OWN DEALER "                                     
047000             LT-DEALER-ID (LT-IX) " - NOT FOUND (UNEXPECTED)"             
047100             DELIMITED BY SIZE INTO WS-PRINT-LINE.                        
047200     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
047300     MOVE LT-LEAD-ID (LT-IX)    TO WS-SEARCH-LEAD-ID.                     
047400     MOVE WS-WRONG-DEALER-ID    TO WS-SEARCH-DEALER-ID.                   
047500     PERFORM 9000-LOOK-FOR-LEAD-RECORD THRU 9000-EXIT.                    
047600     IF LEAD-RECORD-NOT-FOUND                                             
047700         STRING "LEAD " LT-LEAD-ID (LT-IX) " UNDER DEALER "               
047800             WS-WRONG-DEALER-ID                                           
047900             " - NOT FOUND (CROSS-DEALER LOOKUP BLOCKED)"                 
048000             DELIMITED BY SIZE INTO WS-PRINT-LINE                         
048100     ELSE                                                                 
048200         STRING "LEAD " LT-LEAD-ID (LT-IX) " UNDER DEALER "               
048300             WS-WRONG-DEALER-ID                                           
048400             " - FOUND (MULTI-TENANT FAILURE)"                            
048500             DELIMITED BY SIZE INTO WS-PRINT-LINE.                        
048600     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
048700 6410-EXIT.                                                               
048800     EXIT.                                                                
048900*                                                                         
049000*    SECTION 5 - LEAD-NOTIFY WRITES EXACTLY ONE RESULT ROW PER            
049100*    REQUEST ROW, IN THE SAME ORDER, SO THE REQUEST AND RESULT            
049200*    TABLES LINE UP ONE FOR ONE HERE.                                     
049300 6500-NOTIFICATION-DEMO-SECTION.                                          
049400     MOVE "SECTION 5 - NOTIFICATION DEMO"                                 
049500         TO WS-SECTION-TITLE-TEXT.                                        
049600     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.                          
049700     IF WS-NOTIF-REQ-COUNT = ZERO                                         
049800         MOVE "NO NOTIFICATIONS WERE ROUTED THIS RUN"                     
049900             TO WS-PRINT-LINE                                             
050000         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT                    
050100     ELSE                                                                 
050200         PERFORM 6510-PRINT-ONE-NOTIFICATION THRU 6510-EXIT               
050300             VARYING NR-IX FROM 1 BY 1                                    
050400             UNTIL NR-IX > WS-NOTIF-REQ-COUNT.                            
050500 6500-EXIT.                                                               
050600     EXIT.                                                                
050700*                                                                         
050800 6510-PRINT-ONE-NOTIFICATION.                                             
050900     SET NS-IX FROM NR-IX.                                                
051000     IF NS-WAS-SUCCESSFUL (NS-IX)                                         
051100         MOVE "SUCCESS" TO WS-OUTCOME-DISPLAY                             
051200         STRING "TYPE: " NR-TYPE (NR-IX)                                  
051300             "  TO: " NR-TO (NR-IX)                                       
051400             "  " WS-OUTCOME-DISPLAY                                      
051500             "  VENDOR: " NS-VENDOR (NS-IX)                               
051600             "  MSG ID: " NS-MESSAGE-ID (NS-IX)                           
051700             DELIMITED BY SIZE INTO WS-PRINT-LINE                         
051800     ELSE                                                                 
051900         MOVE "FAILED " TO WS-OUTCOME-DISPLAY                             
052000         STRING "TYPE: " NR-TYPE (NR-IX)                                  
052100             "  TO: " NR-TO (NR-IX)                                       
052200             "  " WS-OUTCOME-DISPLAY                                      
052300             "  ERROR: " NS-ERROR-MSG (NS-IX)                             
052400             DELIMITED BY SIZE INTO WS-PRINT-LINE.                        
052500     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
052600 6510-EXIT.                                                               
052700     EXIT.                                                                
052800*                                                                         
052900*    SECTION 6 - ONE LINE PER AUDIT ENTRY, OLDEST FIRST (THE              
053000*    TABLE ORDER IS WRITE ORDER FROM LEAD-TRANSITION).                    
053100 6600-AUDIT-TRAIL-SECTION.                                                
053200     MOVE "SECTION 6 - AUDIT TRAIL" TO WS-SECTION-TITLE-TEXT.             
053300     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.                          
053400     IF WS-AUDIT-COUNT = ZERO                                             
053500         MOVE "NO AUDIT ENTRIES WERE WRITTEN THIS RUN"                    
053600             TO WS-PRINT-LINE                                             
053700         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT                    
053800     ELSE                                                                 
053900         PERFORM 6610-PRINT-ONE-AUDIT-ENTRY THRU 6610-EXIT                
054000             VARYING AT-IX FROM 1 BY 1                                    
054100             UNTIL AT-IX > WS-AUDIT-COUNT.                                
054200 6600-EXIT.                                                               
054300     EXIT.                                                                
054400*                                                                         
054500 6610-PRINT-ONE-AUDIT-ENTRY.                                              
054600     STRING "[" AT-DATE (AT-IX) " " AT-TIME (AT-IX) "] "                  
054700         AT-ACTOR (AT-IX) ": " AT-FROM-STATE (AT-IX)                      
054800         " -> " AT-TO-STATE (AT-IX)                                       
054900         " (" AT-REASON (AT-IX) ")"                                       
055000         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
055100     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
055200 6610-EXIT.                                                               
055300     EXIT.                                                                
055400*                                                                         
055500*    SECTION 7 - RECORDS READ, REJECTED, AND SCORED THIS RUN.             
055600 6700-RUN-TOTALS-SECTION.                                                 
055700     MOVE "SECTION 7 - RUN TOTALS" TO WS-SECTION-TITLE-TEXT.              
055800     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.                          
055900     MOVE WS-LEADS-READ     TO WS-READ-EDIT.                              
056000     MOVE WS-LEADS-REJECTED TO WS-REJECTED-EDIT.                          
056100     MOVE WS-LEADS-SCORED   TO WS-SCORED-EDIT.                            
056200     STRING "RECORDS READ: " WS-READ-EDIT                                 
056300         "   REJECTED: " WS-REJECTED-EDIT                                 
056400         "   SCORED: " WS-SCORED-EDIT                                     
056500         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
056600     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.                       
056700 6700-EXIT.                                                               
056800     EXIT.                                                                
056900*                                                                         
057000*    PAGE CONTROL - SHARED BY EVERY SECTION ABOVE.  A FRESH               
057100*    HEADING IS FORCED AT THE START OF EACH SECTION AND AGAIN             
057200*    ANY TIME A PAGE FILLS MID-SECTION.                                   
057300 6900-FINALIZE-PAGE.                                                      
057400     MOVE SPACES TO WS-PRINT-LINE.                                        
057500     WRITE RO-REPORT-RECORD FROM WS-PRINT-LINE                            
057600         BEFORE ADVANCING PAGE.                                           
057700 6900-EXIT.                                                               
057800     EXIT.                                                                
057900*                                                                         
058000 6910-PRINT-HEADINGS.                                                     
058100     ADD 1 TO WS-PAGE-NUMBER.                                             
058200     MOVE WS-PAGE-NUMBER TO WS-PAGE-NUMBER-EDIT.                          
058300     STRING "LEAD PROCESSING REPORT - JOB LEADBAT01"                      
058400         "     PAGE " WS-PAGE-NUMBER-EDIT                                 
058500         DELIMITED BY SIZE INTO WS-PRINT-LINE.                            
058600     WRITE RO-REPORT-RECORD FROM WS-PRINT-LINE                            
058700         BEFORE ADVANCING 1.                                              
058800     MOVE WS-SECTION-TITLE-TEXT TO WS-PRINT-LINE.                         
058900     WRITE RO-REPORT-RECORD FROM WS-PRINT-LINE                            
059000         AFTER ADVANCING 2.                                               
059100     MOVE SPACES TO WS-PRINT-LINE.                                        
059200     WRITE RO-REPORT-RECORD FROM WS-PRINT-LINE                            
059300         AFTER ADVANCING 1.                                               
059400     MOVE 4 TO WS-PRINTED-LINES.                                          
059500 6910-EXIT.                                                               
059600     EXIT.                                                                
059700*                                                                         
059800 6950-WRITE-REPORT-LINE.                                                  
059900     IF PAGE-FULL                                                         
060000         PERFORM 6900-FINALIZE-PAGE THRU 6900-EXIT                        
060100         PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT                       
060200     END-IF.                                                              
060300     WRITE RO-REPORT-RECORD FROM WS-PRINT-LINE                            
060400         AFTER ADVANCING 1.                                               
060500     ADD 1 TO WS-PRINTED-LINES.                                           
060600 6950-EXIT.                                                               
060700     EXIT.                                                                
060800*                                                                         
060900     COPY "PL-LOOK-FOR-LEAD-RECORD.CBL".                                  
