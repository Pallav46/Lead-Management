000100*---------------------------------------------------------------          
000200*  WSAUDIT.CBL                                                            
000300*  IN-MEMORY MIRROR OF THE AUDIT TRAIL, KEPT SO LEAD-REPORT CAN           
000400*  PRINT THE AUDIT TRAIL SECTION WITHOUT RE-READING AUDITOUT.             
000500*---------------------------------------------------------------          
000600*  02/18/94  RSM   ORIGINAL CODING                                        
000700*---------------------------------------------------------------          
000800     01  WS-AUDIT-TABLE.                                                  
000900         05  WS-AUDIT-COUNT          PIC S9(4) COMP VALUE ZERO.           
001000         05  WS-AUDIT-ENTRY OCCURS 1 TO 200 TIMES                         
001100                 DEPENDING ON WS-AUDIT-COUNT                              
001200                 INDEXED BY AT-IX.                                        
001300             10  AT-LEAD-ID              PIC X(20).                       
001400             10  AT-DATE                 PIC 9(08).                       
001500             10  AT-TIME                 PIC 9(06).                       
001600             10  AT-ACTOR                PIC X(15).                       
001700             10  AT-FROM-STATE           PIC X(10).                       
001800             10  AT-TO-STATE             PIC X(10).                       
001900             10  AT-REASON               PIC X(40).                       
