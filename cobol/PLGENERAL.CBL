000100*---------------------------------------------------------------          
000200*  PLGENERAL.CBL                                                          
000300*  SMALL SHARED HELPER - DECREMENT A COUNTER WITHOUT LETTING IT           
000400*  GO BELOW ZERO.  COPY'D BY LEAD-NOTIFY.                                 
000500*---------------------------------------------------------------          
000600*  03/11/94  RSM   ORIGINAL CODING - CLAMP-FACTOR                         
000700*  07/06/95  RSM   ADDED DECREMENT-NOT-BELOW-ZERO FOR THE                 
000800*                  NOTIFICATION RATE LIMIT RELEASE                        
000900*  03/04/03  BLK   REMOVED CLAMP-FACTOR - LEAD-SCORING WAS THE            
001000*                  ONLY CALLER AND ITS FACTORS ARE NOW STEP               
001100*                  FUNCTIONS THAT NEVER NEED CLAMPING - REQ 348           
001200*---------------------------------------------------------------          
001300 8250-DECREMENT-NOT-BELOW-ZERO.                                           
001400     IF WS-DECR-TARGET > 0                                                
001500         SUBTRACT 1 FROM WS-DECR-TARGET.                                  
001600 8250-EXIT.                                                               
001700     EXIT.                                                                
