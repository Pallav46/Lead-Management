000100*---------------------------------------------------------------          
000200*  WSNOTIF.CBL                                                            
000300*  NOTIFICATION REQUEST/RESULT TABLES, THE PER-CHANNEL CIRCUIT            
000400*  BREAKER, AND THE DEALER/LEAD/DAY RATE-LIMIT TABLE.                     
000500*---------------------------------------------------------------          
000600*  07/06/95  RSM   ORIGINAL CODING - NOTIFICATION TABLES                  
000700*  09/22/98  DWK   ADDED CIRCUIT BREAKER FIELDS - REQ 244                 
000800*  01/09/99  DWK   Y2K - RATE LIMIT DATE WIDENED TO CCYYMMDD              
000900*---------------------------------------------------------------          
001000     01  WS-NOTIF-REQUEST-TABLE.                                          
001100         05  WS-NOTIF-REQ-COUNT      PIC S9(4) COMP VALUE ZERO.           
001200         05  WS-NOTIF-REQ-ENTRY OCCURS 1 TO 50 TIMES                      
001300                 DEPENDING ON WS-NOTIF-REQ-COUNT                          
001400                 INDEXED BY NR-IX.                                        
001500             10  NR-DEALER-ID            PIC X(10).                       
001600             10  NR-TENANT-ID            PIC X(10).                       
001700             10  NR-SITE-ID              PIC X(10).                       
001800             10  NR-LEAD-ID              PIC X(20).                       
001900             10  NR-TYPE                 PIC X(05).                       
002000                 88  NR-TYPE-EMAIL           VALUE "EMAIL".               
002100                 88  NR-TYPE-SMS             VALUE "SMS".                 
002200                 88  NR-TYPE-PUSH            VALUE "PUSH".                
002300             10  NR-SUBJECT              PIC X(40).                       
002400             10  NR-BODY                 PIC X(80).                       
002500             10  NR-TO                   PIC X(40).                       
002600                                                                          
002700     01  WS-NOTIF-RESULT-TABLE.                                           
002800         05  WS-NOTIF-RES-COUNT      PIC S9(4) COMP VALUE ZERO.           
002900         05  WS-NOTIF-RES-ENTRY OCCURS 1 TO 50 TIMES                      
003000                 DEPENDING ON WS-NOTIF-RES-COUNT                          
003100                 INDEXED BY NS-IX.                                        
003200             10  NS-SUCCESS              PIC X(01).                       
003300                 88  NS-WAS-SUCCESSFUL       VALUE "Y".                   
003400             10  NS-VENDOR               PIC X(25).                       
003500             10  NS-MESSAGE-ID           PIC X(40).                       
003600             10  NS-ERROR-MSG            PIC X(60).                       
003700                                                                          
003800*        RATE LIMIT TABLE - AT MOST 3 SENDS PER DEALER/LEAD/DAY.          
003900     01  WS-RATE-LIMIT-TABLE.                                             
004000         05  WS-RATE-COUNT           PIC S9(4) COMP VALUE ZERO.           
004100         05  WS-RATE-ENTRY OCCURS 1 TO 50 TIMES                           
004200                 DEPENDING ON WS-RATE-COUNT                               
004300                 INDEXED BY RL-IX.                                        
004400             10  RL-DEALER-ID            PIC X(10).                       
004500             10  RL-LEAD-ID              PIC X(20).                       
004600             10  RL-DATE                 PIC 9(08).                       
004700             10  RL-SENT-TODAY           PIC S9(03) COMP.                 
004800                                                                          
004900*        CHANNEL TABLE - PRIORITY ORDER IS THE OCCURS ORDER, SMS          
005000*        FIRST THEN EMAIL, EACH WRAPPED IN ITS OWN BREAKER.               
005100     01  WS-CHANNEL-TABLE.                                                
005200         05  WS-CHANNEL-ENTRY OCCURS 2 TIMES INDEXED BY CH-IX.            
005300             10  CH-NAME                 PIC X(10).                       
005400             10  CH-SUPPORTS-EMAIL       PIC X(01).                       
005500                 88  CH-HANDLES-EMAIL        VALUE "Y".                   
005600             10  CH-SUPPORTS-SMS         PIC X(01).                       
005700                 88  CH-HANDLES-SMS          VALUE "Y".                   
005800             10  CH-BREAKER-STATE        PIC X(09).                       
005900                 88  CH-BREAKER-CLOSED       VALUE "CLOSED".              
006000                 88  CH-BREAKER-OPEN         VALUE "OPEN".                
006100                 88  CH-BREAKER-HALF-OPEN    VALUE "HALF-OPEN".           
006200             10  CH-FAIL-COUNT           PIC S9(03) COMP.                 
006300             10  CH-FAIL-THRESHOLD       PIC S9(03) COMP VALUE 3.         
006400             10  CH-LAST-FAIL-DATE       PIC 9(08).                       
006500             10  CH-LAST-FAIL-TIME       PIC 9(06).                       
006600             10  CH-LAST-FAIL-PARTS REDEFINES CH-LAST-FAIL-TIME.          
006700                 15  CH-LAST-FAIL-HH         PIC 99.                      
006800                 15  CH-LAST-FAIL-MIN        PIC 99.                      
006900                 15  CH-LAST-FAIL-SS         PIC 99.                      
007000             10  CH-OPEN-TIMEOUT-SECS    PIC S9(05) COMP VALUE 30.        
007100             10  CH-SIMULATE-DOWN        PIC X(01).                       
007200                 88  CH-IS-SIMULATED-DOWN    VALUE "Y".                   
007300                                                                          
007400     77  WS-NEXT-MESSAGE-ID-NBR      PIC S9(7) COMP VALUE ZERO.           
