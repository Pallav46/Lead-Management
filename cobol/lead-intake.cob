000100*---------------------------------------------------------------          
000200*  LEAD-INTAKE                                                            
000300*  READS THE RAW LEAD-IN FILE, VALIDATES AND NORMALIZES EACH              
000400*  FIELD, AND LOADS THE SURVIVORS INTO THE IN-MEMORY LEAD TABLE           
000500*  FOR THE REST OF THE RUN.  A LEAD THAT FAILS ANY REQUIRED-              
000600*  FIELD CHECK IS COUNTED AS REJECTED AND NEVER MAKES IT INTO             
000700*  THE TABLE.                                                             
000800*---------------------------------------------------------------          
000900*  CHANGE LOG                                                             
001000*  ----------                                                             
001100*  08/02/91  RSM   ORIGINAL CODING - LEAD-IN VALIDATION                   
001200*  11/14/93  RSM   ADDED VEHICLE YEAR / TRADE-IN RANGE CHECKS,            
001300*                  REQ 118                                                
001400*  02/18/94  RSM   NORMALIZE EMAIL TO LOWER CASE AND STATE TO             
001500*                  UPPER CASE ON THE WAY IN - REQ 141                     
001600*  07/06/95  RSM   PHONE NUMBER NORMALIZED TO DIGITS ONLY, CC             
001700*                  DEFAULTS TO 1 WHEN BLANK - REQ 172                     
001800*  09/22/98  DWK   ADDED SOURCE 88-LEVEL VALIDATION, UNKNOWN              
001900*                  SOURCE VALUES NOW REJECT THE LEAD - REQ 204            
002000*  01/09/99  DWK   Y2K - CREATED/UPDATED DATE STAMPS NOW SET              
002100*                  FROM THE RUN DATE/TIME PASSED IN BY THE                
002200*                  DRIVER, NOT A 2 DIGIT YEAR                             
002300*  06/03/02  BLK   LEAD TABLE, RUN TOTALS AND RUN DATE ARE NOW            
002400*                  LINKAGE - CALLED FROM LEAD-BATCH-DRIVER                
002500*                  INSTEAD OF RUN STANDALONE - REQ 311                    
002600*  03/04/03  BLK   EMAIL EDIT WAS ONLY CATCHING A BLANK FIELD OR          
002700*                  ONE STARTING WITH "@" - REWROTE 2300 TO SCAN           
002800*                  FOR EXACTLY ONE "@", TEXT ON BOTH SIDES OF IT,         
002900*                  NO EMBEDDED BLANKS, AND A "." IN THE HOST -            
003000*                  REQ 348                                                
003100*  03/04/03  BLK   DEFAULT PHONE COUNTRY CODE WAS "1" WITH NO             
003200*                  LEADING SIGN - LT-PHONE-CC CARRIES THE SIGN,           
003300*                  CHANGED THE DEFAULT TO "+1" - REQ 348                  
003400*  03/18/03  BLK   PHONE DIGIT COUNT WAS REJECTING BELOW 7 DIGITS         
003500*                  INSTEAD OF BELOW 10 - REQ 351                          
003600*  03/18/03  BLK   VEHICLE YEAR UPPER BOUND WAS A HARDCODED 2100 -        
003700*                  NOW CHECKED AGAINST THE RUN YEAR PLUS ONE FROM         
003800*                  WSDATE, LOWER BOUND MOVED BACK TO 1900 -               
003900*                  REQ 351                                                
004000*  03/18/03  BLK   WS-DIGIT-COUNT, WS-EDIT-SUB AND WS-EDIT-CHAR           
004100*                  MOVED OUT TO 77-LEVELS - SCRATCH FIELDS SHARED         
004200*                  ACROSS THE EMAIL AND PHONE EDITS, NOT PART OF          
004300*                  ANY GROUP MOVE - REQ 351                               
004400*  03/25/03  BLK   A SUPPLIED COUNTRY CODE WAS NEVER CHECKED FOR          
004500*                  THE LEADING "+" - ONLY THE BLANK-DEFAULTS-TO-          
004600*                  "+1" CASE WAS COVERED - REQ 356                        
004700*  03/25/03  BLK   BLANK VEHICLE MAKE OR MODEL WAS SLIPPING               
004800*                  THROUGH - NEITHER WAS EVER CHECKED, ONLY YEAR          
004900*                  AND TRADE-IN WERE - REQ 356                            
005000*---------------------------------------------------------------          
005100 IDENTIFICATION DIVISION.                                                 
005200 PROGRAM-ID. LEAD-INTAKE.                                                 
005300 AUTHOR. R S MCALLISTER.                                                  
005400 INSTALLATION. DEALER SYSTEMS GROUP.                                      
005500 DATE-WRITTEN. 08/02/91.                                                  
005600 DATE-COMPILED.                                                           
005700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.                       
005800*                                                                         
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SOURCE-COMPUTER. IBM-370.                                                
006200 OBJECT-COMPUTER. IBM-370.                                                
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM                                                   
006500     CLASS DIGITS IS "0" "1" "2" "3" "4" "5" "6" "7" "8" "9".             
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     COPY "SLLEAD.CBL".                                                   
006900*                                                                         
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200     COPY "FDLEAD.CBL".                                                   
007300*                                                                         
007400 WORKING-STORAGE SECTION.                                                 
007500 01  WS-FILE-STATUS-GROUP.                                                
007600     05  WS-LEAD-IN-STATUS       PIC X(02) VALUE "00".                    
007700         88  LEAD-IN-OK              VALUE "00".                          
007800         88  LEAD-IN-EOF             VALUE "10".                          
007900     05  WS-LEAD-OUT-STATUS      PIC X(02) VALUE "00".                    
008000 01  WS-SWITCHES.                                                         
008100     05  WS-EOF-SWITCH           PIC X(01) VALUE "N".                     
008200         88  END-OF-LEAD-IN          VALUE "Y".                           
008300     05  WS-REJECT-SWITCH        PIC X(01) VALUE "N".                     
008400         88  REJECT-THIS-LEAD        VALUE "Y".                           
008500 01  WS-EDIT-WORK-AREA.                                                   
008600     05  WS-EDIT-EMAIL           PIC X(40).                               
008700     05  WS-EDIT-PHONE-NUMBER    PIC X(15).                               
008800     05  WS-EDIT-STATE           PIC X(10).                               
008900     05  WS-EMAIL-TRAILING       PIC S9(3) COMP VALUE ZERO.               
009000     05  WS-EMAIL-LEN            PIC S9(3) COMP VALUE ZERO.               
009100     05  WS-AT-COUNT             PIC S9(3) COMP VALUE ZERO.               
009200     05  WS-AT-POSITION          PIC S9(3) COMP VALUE ZERO.               
009300     05  WS-DOT-COUNT            PIC S9(3) COMP VALUE ZERO.               
009400*                                                                         
009500*    STANDALONE SCRATCH ITEMS - THE SUBSCRIPT AND SCAN CHAR ARE           
009600*    SHARED ACROSS THE EMAIL AND PHONE EDITS, THE DIGIT COUNT             
009700*    BELONGS TO THE PHONE EDIT ONLY, NONE OF THE THREE IS EVER            
009800*    MOVED AS PART OF A GROUP.                                            
009900 77  WS-DIGIT-COUNT              PIC S9(3) COMP VALUE ZERO.               
010000 77  WS-EDIT-SUB                 PIC S9(3) COMP VALUE ZERO.               
010100 77  WS-EDIT-CHAR                PIC X(01).                               
010200*                                                                         
010300 LINKAGE SECTION.                                                         
010400     COPY "wslead.cbl".                                                   
010500     COPY "wscount.cbl".                                                  
010600     COPY "wsdate.cbl".                                                   
010700*                                                                         
010800 PROCEDURE DIVISION USING WS-LEAD-TABLE                                   
010900                          WS-RUN-TOTALS                                   
011000                          WS-RUN-DATE-TIME.                               
011100 0000-MAIN-CONTROL.                                                       
011200     PERFORM 1000-OPEN-FILES.                                             
011300     PERFORM 2000-PROCESS-LEAD-IN THRU 2000-EXIT                          
011400         UNTIL END-OF-LEAD-IN.                                            
011500     PERFORM 1900-CLOSE-FILES.                                            
011600     GOBACK.                                                              
011700*                                                                         
011800 1000-OPEN-FILES.                                                         
011900     OPEN INPUT LEAD-IN-FILE.                                             
012000     IF NOT LEAD-IN-OK                                                    
012100         DISPLAY "LEAD-INTAKE - LEADIN OPEN FAILED, STATUS "              
012200             WS-LEAD-IN-STATUS                                            
012300         STOP RUN.                                                        
012400     PERFORM 2900-READ-LEAD-IN.                                           
012500*                                                                         
012600 1900-CLOSE-FILES.                                                        
012700     CLOSE LEAD-IN-FILE.                                                  
012800*                                                                         
012900 2000-PROCESS-LEAD-IN.                                                    
013000     MOVE "N" TO WS-REJECT-SWITCH.                                        
013100     ADD 1 TO WS-LEADS-READ.                                              
013200     PERFORM 2100-VALIDATE-IDENTIFIERS THRU 2100-EXIT.                    
013300     PERFORM 2200-VALIDATE-NAME-FIELDS THRU 2200-EXIT.                    
013400     PERFORM 2300-VALIDATE-EMAIL THRU 2300-EXIT.                          
013500     PERFORM 2400-VALIDATE-PHONE THRU 2400-EXIT.                          
013600     PERFORM 2500-VALIDATE-SOURCE THRU 2500-EXIT.                         
013700     PERFORM 2600-VALIDATE-VEHICLE-AND-TRADE THRU 2600-EXIT.              
013800     IF REJECT-THIS-LEAD                                                  
013900         ADD 1 TO WS-LEADS-REJECTED                                       
014000     ELSE                                                                 
014100         PERFORM 2700-LOAD-LEAD-TABLE THRU 2700-EXIT.                     
014200     PERFORM 2900-READ-LEAD-IN.                                           
014300 2000-EXIT.                                                               
014400     EXIT.                                                                
014500*                                                                         
014600*    A LEAD-ID, DEALER-ID, TENANT-ID AND SITE-ID MUST ALL BE              
014700*    PRESENT - A LEAD WITH NO DEALER OR TENANT CANNOT BE FILED            
014800*    UNDER THE MULTI-TENANT RULES.                                        
014900 2100-VALIDATE-IDENTIFIERS.                                               
015000     IF LI-LEAD-ID = SPACES OR LI-DEALER-ID = SPACES                      
015100        OR LI-TENANT-ID = SPACES OR LI-SITE-ID = SPACES                   
015200         MOVE "Y" TO WS-REJECT-SWITCH.                                    
015300 2100-EXIT.                                                               
015400     EXIT.                                                                
015500*                                                                         
015600 2200-VALIDATE-NAME-FIELDS.                                               
015700     IF LI-FIRST-NAME = SPACES OR LI-LAST-NAME = SPACES                   
015800         MOVE "Y" TO WS-REJECT-SWITCH.                                    
015900 2200-EXIT.                                                               
016000     EXIT.                                                                
016100*                                                                         
016200*    EMAIL IS FOLDED TO LOWER CASE AND MUST BE OF THE FORM                
016300*    <TEXT>@<TEXT>.<TEXT> - EXACTLY ONE "@", NON-BLANK TEXT ON            
016400*    BOTH SIDES OF IT, NO EMBEDDED BLANKS, AND A "." SOMEWHERE            
016500*    IN THE HOST PART THAT ISN'T THE LAST CHARACTER OF THE FIELD.         
016600 2300-VALIDATE-EMAIL.                                                     
016700     MOVE LI-EMAIL TO WS-EDIT-EMAIL.                                      
016800     INSPECT WS-EDIT-EMAIL CONVERTING                                     
016900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
017000         "abcdefghijklmnopqrstuvwxyz".                                    
017100     IF WS-EDIT-EMAIL = SPACES                                            
017200         MOVE "Y" TO WS-REJECT-SWITCH                                     
017300     ELSE                                                                 
017400         PERFORM 2350-SCAN-EMAIL-FORMAT THRU 2350-EXIT.                   
017500     IF NOT REJECT-THIS-LEAD                                              
017600         MOVE WS-EDIT-EMAIL TO LI-EMAIL.                                  
017700 2300-EXIT.                                                               
017800     EXIT.                                                                
017900*                                                                         
018000*    WALK THE ADDRESS ONCE, COUNTING "@" SIGNS AND DOTS SEEN              
018100*    AFTER THE "@", AND FLAGGING ANY EMBEDDED BLANK ALONG THE             
018200*    WAY.  TRAILING BLANKS PAST THE ACTUAL TEXT ARE JUST THE              
018300*    FIELD'S PICTURE CLAUSE PADDING AND DON'T COUNT AS EMBEDDED.          
018400 2350-SCAN-EMAIL-FORMAT.                                                  
018500     MOVE ZERO TO WS-EMAIL-TRAILING WS-AT-COUNT                           
018600                  WS-AT-POSITION WS-DOT-COUNT.                            
018700     INSPECT WS-EDIT-EMAIL TALLYING WS-EMAIL-TRAILING                     
018800         FOR TRAILING SPACES.                                             
018900     COMPUTE WS-EMAIL-LEN = 40 - WS-EMAIL-TRAILING.                       
019000     PERFORM 2360-SCAN-ONE-EMAIL-CHAR THRU 2360-EXIT                      
019100         VARYING WS-EDIT-SUB FROM 1 BY 1                                  
019200         UNTIL WS-EDIT-SUB > WS-EMAIL-LEN.                                
019300     IF WS-AT-COUNT NOT = 1                                               
019400         MOVE "Y" TO WS-REJECT-SWITCH                                     
019500     ELSE                                                                 
019600     IF WS-AT-POSITION = 1 OR WS-AT-POSITION = WS-EMAIL-LEN               
019700         MOVE "Y" TO WS-REJECT-SWITCH                                     
019800     ELSE                                                                 
019900     IF WS-DOT-COUNT = 0                                                  
020000                OR WS-EDIT-EMAIL (WS-EMAIL-LEN:1) = "."                   
020100         MOVE "Y" TO WS-REJECT-SWITCH.                                    
020200 2350-EXIT.                                                               
020300     EXIT.                                                                
020400*                                                                         
020500 2360-SCAN-ONE-EMAIL-CHAR.                                                
020600     MOVE WS-EDIT-EMAIL (WS-EDIT-SUB:1) TO WS-EDIT-CHAR.                  
020700     IF WS-EDIT-CHAR = SPACE                                              
020800         MOVE "Y" TO WS-REJECT-SWITCH                                     
020900     ELSE                                                                 
021000     IF WS-EDIT-CHAR = "@"                                                
021100         ADD 1 TO WS-AT-COUNT                                             
021200         MOVE WS-EDIT-SUB TO WS-AT-POSITION                               
021300     ELSE                                                                 
021400     IF WS-EDIT-CHAR = "." AND WS-AT-POSITION > 0                         
021500         ADD 1 TO WS-DOT-COUNT.                                           
021600 2360-EXIT.                                                               
021700     EXIT.                                                                
021800*                                                                         
021900*    PHONE NUMBER MUST BE ALL DIGITS AFTER STRIPPING PUNCTUATION.         
022000*    A BLANK COUNTRY CODE DEFAULTS TO +1 (NORTH AMERICA) - THE            
022100*    FIELD CARRIES THE LEADING "+" ITSELF, IT IS NOT ADDED BACK           
022200*    ON DISPLAY.                                                          
022300 2400-VALIDATE-PHONE.                                                     
022400     IF LI-PHONE-CC = SPACES                                              
022500         MOVE "+1  " TO LI-PHONE-CC                                       
022600     ELSE                                                                 
022700     IF LI-PHONE-CC (1:1) NOT = "+"                                       
022800         MOVE "Y" TO WS-REJECT-SWITCH.                                    
022900     MOVE SPACES TO WS-EDIT-PHONE-NUMBER.                                 
023000     MOVE ZERO TO WS-DIGIT-COUNT.                                         
023100     PERFORM 2450-STRIP-PHONE-DIGIT THRU 2450-EXIT                        
023200         VARYING WS-EDIT-SUB FROM 1 BY 1                                  
023300         UNTIL WS-EDIT-SUB > 15.                                          
023400     IF WS-DIGIT-COUNT < 10                                               
023500         MOVE "Y" TO WS-REJECT-SWITCH                                     
023600     ELSE                                                                 
023700         MOVE WS-EDIT-PHONE-NUMBER TO LI-PHONE-NUMBER.                    
023800 2400-EXIT.                                                               
023900     EXIT.                                                                
024000*                                                                         
024100 2450-STRIP-PHONE-DIGIT.                                                  
024200     MOVE LI-PHONE-NUMBER (WS-EDIT-SUB:1) TO WS-EDIT-CHAR.                
024300     IF WS-EDIT-CHAR = "0" OR "1" OR "2" OR "3" OR "4"                    
024400                    OR "5" OR "6" OR "7" OR "8" OR "9"                    
024500         ADD 1 TO WS-DIGIT-COUNT                                          
024600         MOVE WS-EDIT-CHAR                                                
024700             TO WS-EDIT-PHONE-NUMBER (WS-DIGIT-COUNT:1).                  
024800 2450-EXIT.                                                               
024900     EXIT.                                                                
025000*                                                                         
025100*    ONLY THE FOUR SOURCE CODES THE INTAKE FORM CAN PRODUCE ARE           
025200*    ACCEPTED - ANYTHING ELSE IS A FEED PROBLEM, NOT A LEAD.              
025300 2500-VALIDATE-SOURCE.                                                    
025400     IF LI-SOURCE NOT = "WEBSITE " AND NOT = "PHONE   "                   
025500                     AND NOT = "WALKIN  " AND NOT = "REFERRAL"            
025600         MOVE "Y" TO WS-REJECT-SWITCH.                                    
025700 2500-EXIT.                                                               
025800     EXIT.                                                                
025900*                                                                         
026000*    VEHICLE YEAR MUST BE A PLAUSIBLE MODEL YEAR - NOT BEFORE 1900        
026100*    AND NOT MORE THAN ONE YEAR AHEAD OF THE RUN YEAR (NEXT MODEL         
026200*    YEAR VEHICLES SHOW UP ON LOTS BEFORE THE CALENDAR YEAR TURNS)        
026300*    - AND TRADE-IN VALUE MAY NOT BE NON-NUMERIC (THE PICTURE IS          
026400*    UNSIGNED, A BAD FEED VALUE SHOWS UP HERE AS NOT NUMERIC).            
026500*    MAKE AND MODEL ARE FREE TEXT OFF THE INTAKE FORM BUT NEITHER         
026600*    MAY BE LEFT BLANK - THERE IS NO SUCH THING AS A LEAD WITH NO         
026700*    VEHICLE OF INTEREST.                                                 
026800 2600-VALIDATE-VEHICLE-AND-TRADE.                                         
026900     IF NOT LI-VEH-YEAR NUMERIC                                           
027000         MOVE "Y" TO WS-REJECT-SWITCH                                     
027100     ELSE                                                                 
027200     IF LI-VEH-YEAR < 1900 OR LI-VEH-YEAR > WS-RUN-CCYY + 1               
027300         MOVE "Y" TO WS-REJECT-SWITCH.                                    
027400     IF NOT LI-TRADE-IN-VALUE NUMERIC                                     
027500         MOVE "Y" TO WS-REJECT-SWITCH.                                    
027600     IF LI-TRADE-IN-PRESENT NOT = "Y" AND NOT = "N"                       
027700         MOVE "Y" TO WS-REJECT-SWITCH.                                    
027800     IF LI-VEH-MAKE = SPACES                                              
027900         MOVE "Y" TO WS-REJECT-SWITCH.                                    
028000     IF LI-VEH-MODEL = SPACES                                             
028100         MOVE "Y" TO WS-REJECT-SWITCH.                                    
028200 2600-EXIT.                                                               
028300     EXIT.                                                                
028400*                                                                         
028500*    STATE IS FOLDED TO UPPER CASE AND DEFAULTS TO NEW WHEN THE           
028600*    FEED LEAVES IT BLANK - A FRESH LEAD IS ALWAYS NEW.                   
028700 2700-LOAD-LEAD-TABLE.                                                    
028800     IF LI-STATE = SPACES                                                 
028900         MOVE "NEW" TO WS-EDIT-STATE                                      
029000     ELSE                                                                 
029100         MOVE LI-STATE TO WS-EDIT-STATE                                   
029200         INSPECT WS-EDIT-STATE CONVERTING                                 
029300             "abcdefghijklmnopqrstuvwxyz" TO                              
029400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
029500     ADD 1 TO WS-LEAD-COUNT.                                              
029600     SET LT-IX TO WS-LEAD-COUNT.                                          
029700     MOVE LI-LEAD-ID          TO LT-LEAD-ID (LT-IX).                      
029800     MOVE LI-DEALER-ID        TO LT-DEALER-ID (LT-IX).                    
029900     MOVE LI-TENANT-ID        TO LT-TENANT-ID (LT-IX).                    
030000     MOVE LI-SITE-ID          TO LT-SITE-ID (LT-IX).                      
030100     MOVE LI-FIRST-NAME       TO LT-FIRST-NAME (LT-IX).                   
030200     MOVE LI-LAST-NAME        TO LT-LAST-NAME (LT-IX).                    
030300     MOVE LI-EMAIL            TO LT-EMAIL (LT-IX).                        
030400     MOVE LI-PHONE-CC         TO LT-PHONE-CC (LT-IX).                     
030500     MOVE LI-PHONE-NUMBER     TO LT-PHONE-NUMBER (LT-IX).                 
030600     MOVE LI-SOURCE           TO LT-SOURCE (LT-IX).                       
030700     MOVE WS-EDIT-STATE       TO LT-STATE (LT-IX).                        
030800     MOVE LI-VEH-MAKE         TO LT-VEH-MAKE (LT-IX).                     
030900     MOVE LI-VEH-MODEL        TO LT-VEH-MODEL (LT-IX).                    
031000     MOVE LI-VEH-YEAR         TO LT-VEH-YEAR (LT-IX).                     
031100     MOVE LI-TRADE-IN-VALUE   TO LT-TRADE-IN-VALUE (LT-IX).               
031200     MOVE LI-TRADE-IN-PRESENT TO LT-TRADE-IN-PRESENT (LT-IX).             
031300     MOVE ZERO                TO LT-SCORE (LT-IX).                        
031400     MOVE WS-RUN-DATE-CCYYMMDD TO LT-CREATED-DATE (LT-IX).                
031500     MOVE WS-RUN-TIME-HHMMSS   TO LT-CREATED-TIME (LT-IX).                
031600     MOVE WS-RUN-DATE-CCYYMMDD TO LT-UPDATED-DATE (LT-IX).                
031700     MOVE WS-RUN-TIME-HHMMSS   TO LT-UPDATED-TIME (LT-IX).                
031800     MOVE "Y"                 TO LT-VALID-FLAG (LT-IX).                   
031900 2700-EXIT.                                                               
032000     EXIT.                                                                
032100*                                                                         
032200 2900-READ-LEAD-IN.                                                       
032300     READ LEAD-IN-FILE                                                    
032400         AT END MOVE "Y" TO WS-EOF-SWITCH.                                
