000100*---------------------------------------------------------------          
000200*  WSCOUNT.CBL                                                            
000300*  RUN TOTALS PRINTED ON THE RUN TOTALS SECTION OF THE REPORT.            
000400*---------------------------------------------------------------          
000500*  08/02/91  RSM   ORIGINAL CODING                                        
000600*  03/11/94  RSM   ADDED SCORE BAND COUNTERS                              
000700*---------------------------------------------------------------          
000800     01  WS-RUN-TOTALS.                                                   
000900         05  WS-LEADS-READ           PIC S9(7) COMP VALUE ZERO.           
001000         05  WS-LEADS-REJECTED       PIC S9(7) COMP VALUE ZERO.           
001100         05  WS-LEADS-SCORED         PIC S9(7) COMP VALUE ZERO.           
001200         05  WS-BAND-COUNTS.                                              
001300             10  WS-COUNT-HOT        PIC S9(5) COMP VALUE ZERO.           
001400             10  WS-COUNT-WARM       PIC S9(5) COMP VALUE ZERO.           
001500             10  WS-COUNT-COOL       PIC S9(5) COMP VALUE ZERO.           
001600             10  WS-COUNT-COLD       PIC S9(5) COMP VALUE ZERO.           
001700         05  WS-DEALER-COUNT-TABLE.                                       
001800             10  WS-DEALER-TALLY-COUNT PIC S9(4) COMP VALUE ZERO.         
001900             10  WS-DEALER-TALLY OCCURS 1 TO 50 TIMES                     
002000                     DEPENDING ON WS-DEALER-TALLY-COUNT                   
002100                     INDEXED BY DT-IX.                                    
002200                 15  DT-DEALER-ID            PIC X(10).                   
002300                 15  DT-LEAD-COUNT           PIC S9(5) COMP.              
