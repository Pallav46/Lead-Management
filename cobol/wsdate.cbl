000100*---------------------------------------------------------------          
000200*  WSDATE.CBL                                                             
000300*  RUN DATE/TIME WORK AREA.  CAPTURED ONCE AT THE TOP OF THE RUN          
000400*  BY PLDATE.CBL AND USED TO STAMP EVERY LEAD, AUDIT ENTRY AND            
000500*  REPORT HEADING WRITTEN THIS RUN.                                       
000600*---------------------------------------------------------------          
000700*  08/02/91  RSM   ORIGINAL CODING - 2 DIGIT YEAR (GDTV-YY STYLE)         
000800*  01/09/99  DWK   Y2K - ADDED CENTURY WINDOW AND CCYYMMDD VIEW,          
000900*                  OLD 2 DIGIT YEAR FIELD KEPT FOR THE HEADING            
001000*                  EDIT PICTURE ONLY - SEE PLDATE.CBL 8100                
001100*---------------------------------------------------------------          
001200     01  WS-RUN-DATE-TIME.                                                
001300         05  WS-RUN-DATE-6           PIC 9(06).                           
001400         05  WS-RUN-DATE-6-PARTS REDEFINES WS-RUN-DATE-6.                 
001500             10  WS-RUN-YY               PIC 99.                          
001600             10  WS-RUN-MM               PIC 99.                          
001700             10  WS-RUN-DD               PIC 99.                          
001800         05  WS-RUN-TIME-8           PIC 9(08).                           
001900         05  WS-RUN-TIME-8-PARTS REDEFINES WS-RUN-TIME-8.                 
002000             10  WS-RUN-HH               PIC 99.                          
002100             10  WS-RUN-MIN              PIC 99.                          
002200             10  WS-RUN-SS               PIC 99.                          
002300             10  WS-RUN-HUNDREDTHS       PIC 99.                          
002400         05  WS-RUN-CENTURY          PIC 99.                              
002500         05  WS-RUN-DATE-CCYYMMDD    PIC 9(08).                           
002600         05  WS-RUN-CCYY-PARTS REDEFINES WS-RUN-DATE-CCYYMMDD.            
002700             10  WS-RUN-CCYY             PIC 9(04).                       
002800             10  WS-RUN-DATE-MM          PIC 99.                          
002900             10  WS-RUN-DATE-DD          PIC 99.                          
003000         05  WS-RUN-TIME-HHMMSS      PIC 9(06).                           
