000100*---------------------------------------------------------------          
000200*  WSSCORE.CBL                                                            
000300*  IN-MEMORY SCORING RESULT TABLE.  ONE ENTRY PER LEAD SCORED             
000400*  THIS RUN, SAME ROW ORDER AS WS-LEAD-TABLE SO THE SUBSCRIPTS            
000500*  LINE UP ONE FOR ONE.                                                   
000600*---------------------------------------------------------------          
000700*  03/11/94  RSM   ORIGINAL CODING - SCORE TABLE, 5 FACTORS               
000800*---------------------------------------------------------------          
000900     01  WS-SCORE-TABLE.                                                  
001000         05  WS-SCORE-COUNT          PIC S9(4) COMP VALUE ZERO.           
001100         05  WS-SCORE-ENTRY OCCURS 1 TO 500 TIMES                         
001200                 DEPENDING ON WS-SCORE-COUNT                              
001300                 INDEXED BY SC-IX.                                        
001400             10  SC-LEAD-ID              PIC X(20).                       
001500             10  SC-FINAL-SCORE          PIC 9(03).                       
001600             10  SC-SOURCE-FACTOR        PIC 9V99.                        
001700             10  SC-VEHAGE-FACTOR        PIC 9V99.                        
001800             10  SC-TRADEIN-FACTOR       PIC 9V99.                        
001900             10  SC-ENGAGE-FACTOR        PIC 9V99.                        
002000             10  SC-RECENCY-FACTOR       PIC 9V99.                        
002100             10  SC-BAND                 PIC X(04).                       
002200                 88  SC-BAND-HOT             VALUE "HOT ".                
002300                 88  SC-BAND-WARM            VALUE "WARM".                
002400                 88  SC-BAND-COOL            VALUE "COOL".                
002500                 88  SC-BAND-COLD            VALUE "COLD".                
