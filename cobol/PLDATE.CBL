000100*---------------------------------------------------------------          
000200*  PLDATE.CBL                                                             
000300*  CAPTURES THE RUN DATE AND TIME AND WINDOWS THE CENTURY.  NO            
000400*  INTRINSIC FUNCTIONS ARE USED HERE - ACCEPT FROM DATE/TIME IS           
000500*  THE ONLY DATE SOURCE THIS SHOP TRUSTS.                                 
000600*---------------------------------------------------------------          
000700*  08/02/91  RSM   ORIGINAL CODING                                        
000800*  01/09/99  DWK   Y2K - ADDED CENTURY WINDOW, PIVOT YEAR 50 -            
000900*                  YY LESS THAN 50 IS 20XX, OTHERWISE 19XX                
001000*---------------------------------------------------------------          
001100 8100-CAPTURE-RUN-DATE-TIME.                                              
001200     ACCEPT WS-RUN-DATE-6 FROM DATE.                                      
001300     ACCEPT WS-RUN-TIME-8 FROM TIME.                                      
001400     IF WS-RUN-YY < 50                                                    
001500         MOVE 20 TO WS-RUN-CENTURY                                        
001600     ELSE                                                                 
001700         MOVE 19 TO WS-RUN-CENTURY.                                       
001800     COMPUTE WS-RUN-CCYY = (WS-RUN-CENTURY * 100) + WS-RUN-YY.            
001900     MOVE WS-RUN-MM  TO WS-RUN-DATE-MM.                                   
002000     MOVE WS-RUN-DD  TO WS-RUN-DATE-DD.                                   
002100     COMPUTE WS-RUN-TIME-HHMMSS =                                         
002200         (WS-RUN-HH * 10000) + (WS-RUN-MIN * 100) + WS-RUN-SS.            
002300 8100-EXIT.                                                               
002400     EXIT.                                                                
