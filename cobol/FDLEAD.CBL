000100*---------------------------------------------------------------          
000200*  FDLEAD.CBL                                                             
000300*  FD AND RECORD LAYOUT FOR THE LEAD-IN AND LEAD-OUT FILES.               
000400*  ONE 247-BYTE FIXED RECORD PER LEAD, EACH DEALER'S LEADS                
000500*  RUN TOGETHER IN THE FILE - THE DEALER-ID AND SITE-ID CARRY             
000600*  THE MULTI-TENANT OWNERSHIP, THERE IS NO SEPARATE KEY FILE.             
000700*---------------------------------------------------------------          
000800*  08/02/91  RSM   ORIGINAL CODING - LEAD-IN / LEAD-OUT LAYOUTS           
000900*  11/14/93  RSM   ADDED VEH-YEAR AND TRADE-IN FIELDS PER REQ 118         
001000*  01/09/99  DWK   Y2K - CREATED/UPDATED DATE FIELDS WIDENED TO           
001100*                  CCYYMMDD (WERE YYMMDD) - SEE PLDATE.CBL                
001200*---------------------------------------------------------------          
001300     FD  LEAD-IN-FILE                                                     
001400         LABEL RECORDS ARE STANDARD                                       
001500         RECORD CONTAINS 247 CHARACTERS.                                  
001600                                                                          
001700     01  LI-LEAD-RECORD.                                                  
001800         05  LI-LEAD-ID              PIC X(20).                           
001900         05  LI-DEALER-ID            PIC X(10).                           
002000         05  LI-TENANT-ID            PIC X(10).                           
002100         05  LI-SITE-ID              PIC X(10).                           
002200         05  LI-FIRST-NAME           PIC X(15).                           
002300         05  LI-LAST-NAME            PIC X(15).                           
002400         05  LI-EMAIL                PIC X(40).                           
002500         05  LI-PHONE-CC             PIC X(04).                           
002600         05  LI-PHONE-NUMBER         PIC X(15).                           
002700         05  LI-SOURCE               PIC X(08).                           
002800         05  LI-STATE                PIC X(10).                           
002900         05  LI-VEH-MAKE             PIC X(12).                           
003000         05  LI-VEH-MODEL            PIC X(12).                           
003100         05  LI-VEH-YEAR             PIC 9(04).                           
003200         05  LI-TRADE-IN-VALUE       PIC 9(07).                           
003300         05  LI-TRADE-IN-PRESENT     PIC X(01).                           
003400         05  LI-SCORE                PIC 9(03).                           
003500         05  LI-CREATED-DATE         PIC 9(08).                           
003600         05  LI-CREATED-TIME         PIC 9(06).                           
003700         05  LI-UPDATED-DATE         PIC 9(08).                           
003800         05  LI-UPDATED-TIME         PIC 9(06).                           
003900         05  FILLER                  PIC X(23).                           
004000                                                                          
004100     FD  LEAD-OUT-FILE                                                    
004200         LABEL RECORDS ARE STANDARD                                       
004300         RECORD CONTAINS 247 CHARACTERS.                                  
004400                                                                          
004500     01  LO-LEAD-RECORD.                                                  
004600         05  LO-LEAD-ID              PIC X(20).                           
004700         05  LO-DEALER-ID            PIC X(10).                           
004800         05  LO-TENANT-ID            PIC X(10).                           
004900         05  LO-SITE-ID              PIC X(10).                           
005000         05  LO-FIRST-NAME           PIC X(15).                           
005100         05  LO-LAST-NAME            PIC X(15).                           
005200         05  LO-EMAIL                PIC X(40).                           
005300         05  LO-PHONE-CC             PIC X(04).                           
005400         05  LO-PHONE-NUMBER         PIC X(15).                           
005500         05  LO-SOURCE               PIC X(08).                           
005600         05  LO-STATE                PIC X(10).                           
005700         05  LO-VEH-MAKE             PIC X(12).                           
005800         05  LO-VEH-MODEL            PIC X(12).                           
005900         05  LO-VEH-YEAR             PIC 9(04).                           
006000         05  LO-TRADE-IN-VALUE       PIC 9(07).                           
006100         05  LO-TRADE-IN-PRESENT     PIC X(01).                           
006200         05  LO-SCORE                PIC 9(03).                           
006300         05  LO-CREATED-DATE         PIC 9(08).                           
006400         05  LO-CREATED-TIME         PIC 9(06).                           
006500         05  LO-UPDATED-DATE         PIC 9(08).                           
006600         05  LO-UPDATED-TIME         PIC 9(06).                           
006700         05  FILLER                  PIC X(23).                           
