000100*---------------------------------------------------------------          
000200*  PL-LOOK-FOR-LEAD-RECORD.CBL                                            
000300*  SEARCHES WS-LEAD-TABLE FOR THE ROW WHOSE DEALER-ID AND                 
000400*  LEAD-ID MATCH THE SEARCH KEYS.  THIS IS THE ONLY WAY ANY               
000500*  PROGRAM IN THE SYSTEM MAY LOCATE A LEAD - THE DEALER-ID IS             
000600*  ALWAYS PART OF THE KEY SO ONE DEALER CAN NEVER REACH ANOTHER           
000700*  DEALER'S LEAD, EVEN BY GUESSING A LEAD-ID.                             
000800*---------------------------------------------------------------          
000900*  06/03/02  BLK   ORIGINAL CODING - REQ 311, MULTI-TENANT LOOKUP         
001000*---------------------------------------------------------------          
001100 9000-LOOK-FOR-LEAD-RECORD.                                               
001200     MOVE "N" TO WS-FOUND-LEAD-RECORD.                                    
001300     IF WS-LEAD-COUNT = ZERO                                              
001400         GO TO 9000-EXIT.                                                 
001500     SET LT-IX TO 1.                                                      
001600     SEARCH WS-LEAD-ENTRY                                                 
001700         AT END                                                           
001800             MOVE "N" TO WS-FOUND-LEAD-RECORD                             
001900         WHEN LT-LEAD-ID (LT-IX)   = WS-SEARCH-LEAD-ID                    
002000          AND LT-DEALER-ID (LT-IX) = WS-SEARCH-DEALER-ID                  
002100             MOVE "Y" TO WS-FOUND-LEAD-RECORD.                            
002200 9000-EXIT.                                                               
002300     EXIT.                                                                
