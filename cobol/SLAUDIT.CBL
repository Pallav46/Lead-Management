000100*---------------------------------------------------------------          
000200*  SLAUDIT.CBL                                                            
000300*  FILE-CONTROL ENTRY FOR THE STATE-CHANGE AUDIT TRAIL OUTPUT             
000400*  FILE.  COPY'D BY LEAD-TRANSITION.                                      
000500*---------------------------------------------------------------          
000600*  02/18/94  RSM   ORIGINAL CODING - AUDIT TRAIL OUTPUT                   
000700*---------------------------------------------------------------          
000800     SELECT AUDIT-OUT-FILE ASSIGN TO "AUDITOUT"                           
000900         ORGANIZATION IS SEQUENTIAL                                       
001000         ACCESS MODE IS SEQUENTIAL                                        
001100         FILE STATUS IS WS-AUDIT-OUT-STATUS.                              
