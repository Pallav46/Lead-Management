000100*---------------------------------------------------------------          
000200*  SLLEAD.CBL                                                             
000300*  FILE-CONTROL ENTRIES FOR THE LEAD MASTER FILES.  COPY'D INTO           
000400*  FILE-CONTROL BY ANY PROGRAM THAT READS LEADIN OR WRITES                
000500*  LEADOUT (LEAD-INTAKE, LEAD-SCORING).                                   
000600*---------------------------------------------------------------          
000700*  08/02/91  RSM   ORIGINAL CODING - LEAD-IN / LEAD-OUT SELECTS           
000800*---------------------------------------------------------------          
000900     SELECT LEAD-IN-FILE  ASSIGN TO "LEADIN"                              
001000         ORGANIZATION IS SEQUENTIAL                                       
001100         ACCESS MODE IS SEQUENTIAL                                        
001200         FILE STATUS IS WS-LEAD-IN-STATUS.                                
001300                                                                          
001400     SELECT LEAD-OUT-FILE ASSIGN TO "LEADOUT"                             
001500         ORGANIZATION IS SEQUENTIAL                                       
001600         ACCESS MODE IS SEQUENTIAL                                        
001700         FILE STATUS IS WS-LEAD-OUT-STATUS.                               
