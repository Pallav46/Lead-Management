*---------------------------------------------------------------
*  SLLEAD.CBL
*  FILE-CONTROL ENTRIES FOR THE LEAD MASTER FILES.  COPY'D INTO
*  FILE-CONTROL BY ANY PROGRAM THAT READS LEADIN OR WRITES
*  LEADOUT (LEAD-INTAKE, LEAD-SCORING).
*---------------------------------------------------------------
*  08/02/91  RSM   ORIGINAL CODING - LEAD-IN / LEAD-OUT SELECTS
*---------------------------------------------------------------
     SELECT LEAD-IN-FILE  ASSIGN TO "LEADIN"
         ORGANIZATION IS SEQUENTIAL
         ACCESS MODE IS SEQUENTIAL
         FILE STATUS IS WS-LEAD-IN-STATUS.

     SELECT LEAD-OUT-FILE ASSIGN TO "LEADOUT"
         ORGANIZATION IS SEQUENTIAL
         ACCESS MODE IS SEQUENTIAL
         FILE STATUS IS WS-LEAD-OUT-STATUS.
