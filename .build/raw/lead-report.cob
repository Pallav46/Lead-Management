*---------------------------------------------------------------
*  LEAD-REPORT
*  PRINTS THE SEVEN-SECTION LEAD PROCESSING REPORT TO RPTOUT -
*  LEAD DETAIL, SCORING BREAKDOWN, TOP LEADS PER DEALER (SORT
*  AND CONTROL BREAK), THE MULTI-TENANT ISOLATION CHECK, THE
*  NOTIFICATION DEMO OUTCOME, THE AUDIT TRAIL, AND RUN TOTALS.
*  THIS IS THE LAST PROGRAM LEAD-BATCH-DRIVER CALLS - EVERY
*  TABLE IT NEEDS WAS BUILT BY AN EARLIER STEP.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  06/03/02  BLK   ORIGINAL CODING - REQ 311, REPLACES THE OLD
*                  DEDUCTIBLES-STYLE VOUCHER REPORT WITH THE
*                  LEAD PROCESSING REPORT
*  03/04/03  BLK   PHONE DISPLAY WAS DOUBLING THE "+" SIGN -
*                  LT-PHONE-CC ALREADY CARRIES IT, DROPPED THE
*                  LITERAL AND STRING THE CC WITH DELIMITED BY
*                  SPACE SO PADDING DOESN'T LAND IN THE NUMBER -
*                  REQ 348
*  03/18/03  BLK   SECTION 3 WAS RANKING AND PRINTING EVERY LEAD
*                  FOR EVERY DEALER WITH NO CUTOFF - ADDED THE
*                  TOP-N LIMIT SO ONLY THE TOP WS-TOP-N-LIMIT
*                  LEADS PER DEALER PRINT, MATCHING THE TOP-N
*                  RULE THE DEALER PORTAL DEMO USES - REQ 351
*---------------------------------------------------------------
 IDENTIFICATION DIVISION.
 PROGRAM-ID. LEAD-REPORT.
 AUTHOR. B L KOWALSKI.
 INSTALLATION. DEALER SYSTEMS GROUP.
 DATE-WRITTEN. 06/03/02.
 DATE-COMPILED.
 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT RPTOUT-FILE ASSIGN TO "RPTOUT"
         ORGANIZATION IS LINE SEQUENTIAL.
*    RPTBLD HOLDS ONE UNSORTED ROW PER LEAD, BUILT FROM THE
*    LEAD/SCORE TABLES - IT IS THE SORT'S USING FILE.  RPTWORK
*    IS THE SORT'S GIVING FILE, READ BACK FOR THE CONTROL BREAK.
     SELECT RPTBLD-FILE ASSIGN TO "RPTBLD"
         ORGANIZATION IS SEQUENTIAL.
     SELECT RPTSORT-FILE ASSIGN TO "RPTSORT".
     SELECT RPTWORK-FILE ASSIGN TO "RPTWORK"
         ORGANIZATION IS SEQUENTIAL.
*
 DATA DIVISION.
 FILE SECTION.
     FD  RPTOUT-FILE
         LABEL RECORDS ARE OMITTED.
     01  RO-REPORT-RECORD            PIC X(132).
*
     FD  RPTBLD-FILE
         LABEL RECORDS ARE STANDARD.
     01  WB-RECORD.
         05  WB-DEALER-ID            PIC X(10).
         05  WB-SCORE                PIC 9(03).
         05  WB-UPDATED-DATE         PIC 9(08).
         05  WB-UPDATED-TIME         PIC 9(06).
         05  WB-LEAD-ID              PIC X(20).
         05  WB-NAME                 PIC X(31).
         05  WB-SOURCE               PIC X(08).
         05  FILLER                  PIC X(46).
*
     SD  RPTSORT-FILE.
     01  RS-RECORD.
         05  RS-DEALER-ID            PIC X(10).
         05  RS-SCORE                PIC 9(03).
         05  RS-UPDATED-DATE         PIC 9(08).
         05  RS-UPDATED-TIME         PIC 9(06).
         05  RS-LEAD-ID              PIC X(20).
         05  RS-NAME                 PIC X(31).
         05  RS-SOURCE               PIC X(08).
         05  FILLER                  PIC X(46).
*
     FD  RPTWORK-FILE
         LABEL RECORDS ARE STANDARD.
     01  WK-RECORD.
         05  WK-DEALER-ID            PIC X(10).
         05  WK-SCORE                PIC 9(03).
         05  WK-UPDATED-DATE         PIC 9(08).
         05  WK-UPDATED-TIME         PIC 9(06).
         05  WK-LEAD-ID              PIC X(20).
         05  WK-NAME                 PIC X(31).
         05  WK-SOURCE               PIC X(08).
         05  FILLER                  PIC X(46).
*
 WORKING-STORAGE SECTION.
 01  WS-PRINT-LINE                PIC X(132).
 01  WS-PAGE-CONTROL.
     05  WS-PAGE-NUMBER              PIC S9(4) COMP VALUE ZERO.
     05  WS-PAGE-NUMBER-EDIT         PIC ZZ9.
     05  WS-PRINTED-LINES            PIC 99 VALUE ZERO.
         88  PAGE-FULL                   VALUE 55 THROUGH 99.
     05  WS-SECTION-TITLE-TEXT       PIC X(60).
*
 01  WS-DETAIL-WORK-AREA.
     05  WS-STATE-DISPLAY            PIC X(09).
     05  WS-PHONE-DISPLAY            PIC X(20).
     05  WS-TRADE-IN-DISPLAY         PIC X(12).
     05  WS-TRADE-IN-EDIT            PIC ZZZ,ZZ9.
     05  WS-VEH-AGE-NUM              PIC S9(03) COMP.
     05  WS-VEH-AGE-EDIT             PIC ZZ9.
     05  WS-FACTOR-EDIT              PIC 9.99.
*
*    TOP-LEADS-PER-DEALER CONTROL BREAK WORK AREA.
 01  WS-TOP-WORK-AREA.
     05  WS-TOP-EOF-FLAG             PIC X(01) VALUE "N".
         88  TOP-AT-END                  VALUE "Y".
     05  WS-CURRENT-DEALER-ID        PIC X(10).
     05  WS-DEALER-RANK              PIC S9(3) COMP.
     05  WS-DEALER-RANK-EDIT         PIC ZZ9.
     05  WS-DEALER-LEAD-CNT          PIC S9(5) COMP.
     05  WS-DEALER-LEAD-CNT-EDIT     PIC ZZZZ9.
     05  WS-GRAND-SCORE-TOTAL        PIC S9(9) COMP.
     05  WS-GRAND-AVG-SCORE          PIC S9(3)V99 COMP.
     05  WS-GRAND-AVG-EDIT           PIC ZZ9.99.
     05  WS-SCORE-EDIT               PIC ZZ9.
*
*    MULTI-TENANT CHECK WORK AREA.
 01  WS-TENANT-CHECK-AREA.
     05  WS-WRONG-DEALER-ID          PIC X(10) VALUE "XXDEALER99".
*
*    NOTIFICATION DEMO WORK AREA.
 01  WS-NOTIFY-DEMO-AREA.
     05  WS-OUTCOME-DISPLAY          PIC X(07).
*
*    RUN TOTALS WORK AREA.
 01  WS-TOTALS-EDIT-AREA.
     05  WS-READ-EDIT                PIC ZZZ,ZZ9.
     05  WS-REJECTED-EDIT            PIC ZZZ,ZZ9.
     05  WS-SCORED-EDIT              PIC ZZZ,ZZ9.
     05  WS-HOT-EDIT                 PIC ZZ,ZZ9.
     05  WS-WARM-EDIT                PIC ZZ,ZZ9.
     05  WS-COOL-EDIT                PIC ZZ,ZZ9.
     05  WS-COLD-EDIT                PIC ZZ,ZZ9.
*
*    STANDALONE SCRATCH ITEMS - NOT PART OF ANY PRINT OR EDIT
*    GROUP, SO THEY SIT BY THEMSELVES LIKE THE VENDOR SCREEN'S
*    MSG-OPTION AND DUMMY FIELDS DO.
 77  WS-CHECK-LIMIT               PIC S9(4) COMP.
*    TOP LEADS PER DEALER IS CAPPED AT THIS MANY RANKED LEADS -
*    SAME CUTOFF THE DEALER PORTAL DEMO USES.  N <= 0 PRINTS
*    NOTHING FOR ANY DEALER SINCE WS-DEALER-RANK STARTS AT 1.
 77  WS-TOP-N-LIMIT               PIC S9(3) COMP VALUE 5.
*
 LINKAGE SECTION.
     COPY "wslead.cbl".
     COPY "wsscore.cbl".
     COPY "wsaudit.cbl".
     COPY "wsnotif.cbl".
     COPY "wscount.cbl".
     COPY "wsdate.cbl".
     COPY "wslsrch.cbl".
*
 PROCEDURE DIVISION USING WS-LEAD-TABLE
                          WS-SCORE-TABLE
                          WS-AUDIT-TABLE
                          WS-NOTIF-REQUEST-TABLE
                          WS-NOTIF-RESULT-TABLE
                          WS-RUN-TOTALS
                          WS-RUN-DATE-TIME.
 0000-MAIN-CONTROL.
     OPEN OUTPUT RPTOUT-FILE.
     MOVE ZERO TO WS-PAGE-NUMBER.
     MOVE ZERO TO WS-PRINTED-LINES.
     PERFORM 6100-LEAD-DETAIL-SECTION THRU 6100-EXIT.
     PERFORM 6200-SCORING-BREAKDOWN-SECTION THRU 6200-EXIT.
     PERFORM 6300-TOP-LEADS-PER-DEALER-SECTION THRU 6300-EXIT.
     PERFORM 6400-MULTI-TENANT-CHECK-SECTION THRU 6400-EXIT.
     PERFORM 6500-NOTIFICATION-DEMO-SECTION THRU 6500-EXIT.
     PERFORM 6600-AUDIT-TRAIL-SECTION THRU 6600-EXIT.
     PERFORM 6700-RUN-TOTALS-SECTION THRU 6700-EXIT.
     PERFORM 6900-FINALIZE-PAGE THRU 6900-EXIT.
     CLOSE RPTOUT-FILE.
     GOBACK.
*
*    SECTION 1 - ONE THREE-LINE BLOCK PER LEAD.
 6100-LEAD-DETAIL-SECTION.
     MOVE "SECTION 1 - LEAD DETAIL" TO WS-SECTION-TITLE-TEXT.
     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.
     IF WS-LEAD-COUNT = ZERO
         MOVE "NO LEADS WERE LOADED THIS RUN" TO WS-PRINT-LINE
         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT
     ELSE
         PERFORM 6110-PRINT-ONE-LEAD-DETAIL THRU 6110-EXIT
             VARYING LT-IX FROM 1 BY 1
             UNTIL LT-IX > WS-LEAD-COUNT.
 6100-EXIT.
     EXIT.
*
 6110-PRINT-ONE-LEAD-DETAIL.
     PERFORM 6120-BUILD-STATE-DISPLAY THRU 6120-EXIT.
     STRING LT-PHONE-CC (LT-IX) DELIMITED BY SPACE
         LT-PHONE-NUMBER (LT-IX) DELIMITED BY SIZE
         INTO WS-PHONE-DISPLAY.
     IF LT-TRADE-IN-WAS-GIVEN (LT-IX)
         MOVE LT-TRADE-IN-VALUE (LT-IX) TO WS-TRADE-IN-EDIT
         MOVE WS-TRADE-IN-EDIT TO WS-TRADE-IN-DISPLAY
     ELSE
         MOVE "N/A" TO WS-TRADE-IN-DISPLAY.
     COMPUTE WS-VEH-AGE-NUM =
         WS-RUN-CCYY - LT-VEH-YEAR (LT-IX).
     MOVE WS-VEH-AGE-NUM TO WS-VEH-AGE-EDIT.
     STRING "LEAD " LT-LEAD-ID (LT-IX)
         "  NAME: " LT-FIRST-NAME (LT-IX) " " LT-LAST-NAME (LT-IX)
         "  EMAIL: " LT-EMAIL (LT-IX)
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
     STRING "     PHONE: " WS-PHONE-DISPLAY
         "  SOURCE: " LT-SOURCE (LT-IX)
         "  STATE: " WS-STATE-DISPLAY
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
     STRING "     DEALER: " LT-DEALER-ID (LT-IX)
         "  TENANT: " LT-TENANT-ID (LT-IX)
         "  SITE: " LT-SITE-ID (LT-IX)
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
     STRING "     VEHICLE: " LT-VEH-MAKE (LT-IX) " "
         LT-VEH-MODEL (LT-IX) " (" LT-VEH-YEAR (LT-IX) ")"
         "  AGE: " WS-VEH-AGE-EDIT " YRS"
         "  TRADE-IN: " WS-TRADE-IN-DISPLAY
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
 6110-EXIT.
     EXIT.
*
*    STATE IS STORED AS THE INTERNAL CODE (NEW/CONTACTED/...) -
*    THE REPORT SHOWS THE DEALER-FACING DISPLAY NAME INSTEAD.
 6120-BUILD-STATE-DISPLAY.
     IF LT-STATE-NEW (LT-IX)
         MOVE "New" TO WS-STATE-DISPLAY
     ELSE
     IF LT-STATE-CONTACTED (LT-IX)
         MOVE "Contacted" TO WS-STATE-DISPLAY
     ELSE
     IF LT-STATE-QUALIFIED (LT-IX)
         MOVE "Qualified" TO WS-STATE-DISPLAY
     ELSE
     IF LT-STATE-CONVERTED (LT-IX)
         MOVE "Converted" TO WS-STATE-DISPLAY
     ELSE
     IF LT-STATE-LOST (LT-IX)
         MOVE "Lost" TO WS-STATE-DISPLAY
     ELSE
         MOVE LT-STATE (LT-IX) TO WS-STATE-DISPLAY.
 6120-EXIT.
     EXIT.
*
*    SECTION 2 - FINAL SCORE, BAND, AND THE FIVE FACTORS THAT
*    WENT INTO IT.  WS-SCORE-TABLE IS THE SAME ROW ORDER AS
*    WS-LEAD-TABLE SO LT-IX DRIVES BOTH TABLES HERE.
 6200-SCORING-BREAKDOWN-SECTION.
     MOVE "SECTION 2 - SCORING BREAKDOWN"
         TO WS-SECTION-TITLE-TEXT.
     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.
     IF WS-SCORE-COUNT = ZERO
         MOVE "NO LEADS WERE SCORED THIS RUN" TO WS-PRINT-LINE
         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT
     ELSE
         PERFORM 6210-PRINT-ONE-SCORE-BLOCK THRU 6210-EXIT
             VARYING LT-IX FROM 1 BY 1
             UNTIL LT-IX > WS-SCORE-COUNT.
 6200-EXIT.
     EXIT.
*
 6210-PRINT-ONE-SCORE-BLOCK.
     SET SC-IX FROM LT-IX.
     STRING "LEAD " SC-LEAD-ID (SC-IX)
         "  FINAL SCORE: " SC-FINAL-SCORE (SC-IX)
         "  BAND: " SC-BAND (SC-IX)
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
     MOVE SC-SOURCE-FACTOR (SC-IX) TO WS-FACTOR-EDIT.
     STRING "     SOURCE FACTOR ........ " WS-FACTOR-EDIT
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
     MOVE SC-VEHAGE-FACTOR (SC-IX) TO WS-FACTOR-EDIT.
     STRING "     VEHICLE AGE FACTOR ... " WS-FACTOR-EDIT
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
     MOVE SC-TRADEIN-FACTOR (SC-IX) TO WS-FACTOR-EDIT.
     STRING "     TRADE-IN FACTOR ...... " WS-FACTOR-EDIT
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
     MOVE SC-ENGAGE-FACTOR (SC-IX) TO WS-FACTOR-EDIT.
     STRING "     ENGAGEMENT FACTOR .... " WS-FACTOR-EDIT
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
     MOVE SC-RECENCY-FACTOR (SC-IX) TO WS-FACTOR-EDIT.
     STRING "     RECENCY FACTOR ....... " WS-FACTOR-EDIT
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
 6210-EXIT.
     EXIT.
*
*    SECTION 3 - SORT THE LEAD/SCORE TABLES BY DEALER ASCENDING,
*    SCORE DESCENDING (TIES BROKEN BY MOST RECENT UPDATE), THEN
*    WALK THE SORTED FILE PRINTING A RANKED LIST PER DEALER - THE
*    SAME SORT/CONTROL-BREAK SHAPE THE OLD DEDUCTIBLES REPORT
*    USED FOR VOUCHERS BY PAID DATE.  THE READ STILL WALKS EVERY
*    RECORD IN A DEALER'S GROUP TO KEEP THE CONTROL BREAK HONEST,
*    BUT ONLY THE FIRST WS-TOP-N-LIMIT RANKS PER DEALER ACTUALLY
*    PRINT - REQ 351.
 6300-TOP-LEADS-PER-DEALER-SECTION.
     MOVE "SECTION 3 - TOP LEADS PER DEALER"
         TO WS-SECTION-TITLE-TEXT.
     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.
     IF WS-LEAD-COUNT = ZERO
         MOVE "NO LEADS TO RANK THIS RUN" TO WS-PRINT-LINE
         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT
     ELSE
         PERFORM 6305-RUN-TOP-LEADS-SORT THRU 6305-EXIT.
 6300-EXIT.
     EXIT.
*
 6305-RUN-TOP-LEADS-SORT.
     OPEN OUTPUT RPTBLD-FILE.
     PERFORM 6310-BUILD-ONE-WORK-RECORD THRU 6310-EXIT
         VARYING LT-IX FROM 1 BY 1
         UNTIL LT-IX > WS-LEAD-COUNT.
     CLOSE RPTBLD-FILE.
     SORT RPTSORT-FILE
         ON ASCENDING KEY RS-DEALER-ID
         ON DESCENDING KEY RS-SCORE
         ON DESCENDING KEY RS-UPDATED-DATE
         ON DESCENDING KEY RS-UPDATED-TIME
         USING RPTBLD-FILE
         GIVING RPTWORK-FILE.
     OPEN INPUT RPTWORK-FILE.
     MOVE "N" TO WS-TOP-EOF-FLAG.
     PERFORM 6320-READ-WORK-NEXT-RECORD THRU 6320-EXIT.
     PERFORM 6330-PRINT-ONE-DEALER-GROUP THRU 6330-EXIT
         UNTIL TOP-AT-END.
     CLOSE RPTWORK-FILE.
     PERFORM 6340-PRINT-GRAND-TOTALS THRU 6340-EXIT.
 6305-EXIT.
     EXIT.
*
 6310-BUILD-ONE-WORK-RECORD.
     MOVE SPACES TO WB-RECORD.
     SET SC-IX FROM LT-IX.
     MOVE LT-DEALER-ID (LT-IX)      TO WB-DEALER-ID.
     MOVE SC-FINAL-SCORE (SC-IX)    TO WB-SCORE.
     MOVE LT-UPDATED-DATE (LT-IX)   TO WB-UPDATED-DATE.
     MOVE LT-UPDATED-TIME (LT-IX)   TO WB-UPDATED-TIME.
     MOVE LT-LEAD-ID (LT-IX)        TO WB-LEAD-ID.
     STRING LT-FIRST-NAME (LT-IX) " " LT-LAST-NAME (LT-IX)
         DELIMITED BY SIZE INTO WB-NAME.
     MOVE LT-SOURCE (LT-IX)         TO WB-SOURCE.
     WRITE WB-RECORD.
 6310-EXIT.
     EXIT.
*
 6320-READ-WORK-NEXT-RECORD.
     READ RPTWORK-FILE
         AT END
             MOVE "Y" TO WS-TOP-EOF-FLAG.
 6320-EXIT.
     EXIT.
*
 6330-PRINT-ONE-DEALER-GROUP.
     MOVE WK-DEALER-ID TO WS-CURRENT-DEALER-ID.
     MOVE ZERO TO WS-DEALER-RANK.
     MOVE ZERO TO WS-DEALER-LEAD-CNT.
     PERFORM 6335-PRINT-ONE-RANKED-LEAD THRU 6335-EXIT
         UNTIL TOP-AT-END
            OR WK-DEALER-ID NOT = WS-CURRENT-DEALER-ID.
     MOVE WS-DEALER-LEAD-CNT TO WS-DEALER-LEAD-CNT-EDIT.
     STRING "DEALER " WS-CURRENT-DEALER-ID
         " - TOTAL LEADS RANKED: " WS-DEALER-LEAD-CNT-EDIT
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
 6330-EXIT.
     EXIT.
*
*    ONLY RANKS 1 THRU WS-TOP-N-LIMIT ARE COUNTED AND PRINTED -
*    THE GROUP READ BELOW STILL ADVANCES PAST THE REST OF THE
*    DEALER'S RECORDS SO 6330'S UNTIL TEST SEES THE NEXT DEALER.
 6335-PRINT-ONE-RANKED-LEAD.
     ADD 1 TO WS-DEALER-RANK.
     IF WS-DEALER-RANK <= WS-TOP-N-LIMIT
         ADD 1 TO WS-DEALER-LEAD-CNT
         MOVE WS-DEALER-RANK TO WS-DEALER-RANK-EDIT
         MOVE WK-SCORE TO WS-SCORE-EDIT
         STRING "  RANK " WS-DEALER-RANK-EDIT
             "  " WK-NAME
             "  SOURCE: " WK-SOURCE
             "  SCORE: " WS-SCORE-EDIT
             DELIMITED BY SIZE INTO WS-PRINT-LINE
         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
     PERFORM 6320-READ-WORK-NEXT-RECORD THRU 6320-EXIT.
 6335-EXIT.
     EXIT.
*
*    GRAND TOTALS ACROSS EVERY DEALER - TOTAL LEADS, AVERAGE
*    SCORE, AND THE COUNT IN EACH PRIORITY BAND (THE BAND
*    COUNTERS WERE TALLIED BACK IN LEAD-SCORING).
 6340-PRINT-GRAND-TOTALS.
     MOVE ZERO TO WS-GRAND-SCORE-TOTAL.
     PERFORM 6345-ADD-ONE-SCORE THRU 6345-EXIT
         VARYING SC-IX FROM 1 BY 1
         UNTIL SC-IX > WS-SCORE-COUNT.
     IF WS-SCORE-COUNT > ZERO
         COMPUTE WS-GRAND-AVG-SCORE ROUNDED =
             WS-GRAND-SCORE-TOTAL / WS-SCORE-COUNT
     ELSE
         MOVE ZERO TO WS-GRAND-AVG-SCORE.
     MOVE WS-GRAND-AVG-SCORE TO WS-GRAND-AVG-EDIT.
     STRING "GRAND TOTAL LEADS: " WS-LEAD-COUNT
         "   AVERAGE SCORE: " WS-GRAND-AVG-EDIT
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
     STRING "HOT: " WS-COUNT-HOT
         "   WARM: " WS-COUNT-WARM
         "   COOL: " WS-COUNT-COOL
         "   COLD: " WS-COUNT-COLD
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
 6340-EXIT.
     EXIT.
*
 6345-ADD-ONE-SCORE.
     ADD SC-FINAL-SCORE (SC-IX) TO WS-GRAND-SCORE-TOTAL.
 6345-EXIT.
     EXIT.
*
*    SECTION 4 - PROVES A DEALER CAN NEVER REACH ANOTHER
*    DEALER'S LEAD BY LOOKING UP THE FIRST FEW LEADS BOTH UNDER
*    THEIR OWN DEALER-ID (SHOULD BE FOUND) AND UNDER A BOGUS
*    DEALER-ID (SHOULD NOT BE FOUND).
 6400-MULTI-TENANT-CHECK-SECTION.
     MOVE "SECTION 4 - MULTI-TENANT ISOLATION CHECK"
         TO WS-SECTION-TITLE-TEXT.
     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.
     IF WS-LEAD-COUNT = ZERO
         MOVE "NO LEADS LOADED - NOTHING TO CHECK"
             TO WS-PRINT-LINE
         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT
     ELSE
         MOVE WS-LEAD-COUNT TO WS-CHECK-LIMIT
         IF WS-CHECK-LIMIT > 3
             MOVE 3 TO WS-CHECK-LIMIT
         END-IF
         PERFORM 6410-CHECK-ONE-LEAD THRU 6410-EXIT
             VARYING LT-IX FROM 1 BY 1
             UNTIL LT-IX > WS-CHECK-LIMIT.
 6400-EXIT.
     EXIT.
*
 6410-CHECK-ONE-LEAD.
     MOVE LT-LEAD-ID (LT-IX)   TO WS-SEARCH-LEAD-ID.
     MOVE LT-DEALER-ID (LT-IX) TO WS-SEARCH-DEALER-ID.
     PERFORM 9000-LOOK-FOR-LEAD-RECORD THRU 9000-EXIT.
     IF FOUND-LEAD-RECORD
         STRING "LEAD " LT-LEAD-ID (LT-IX)
             " UNDER ITS OWN DEALER "
             LT-DEALER-ID (LT-IX) " - FOUND (CORRECT)"
             DELIMITED BY SIZE INTO WS-PRINT-LINE
     ELSE
         STRING "LEAD " LT-LEAD-ID (LT-IX)
             " UNDER ITS OWN DEALER "
             LT-DEALER-ID (LT-IX) " - NOT FOUND (UNEXPECTED)"
             DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
     MOVE LT-LEAD-ID (LT-IX)    TO WS-SEARCH-LEAD-ID.
     MOVE WS-WRONG-DEALER-ID    TO WS-SEARCH-DEALER-ID.
     PERFORM 9000-LOOK-FOR-LEAD-RECORD THRU 9000-EXIT.
     IF LEAD-RECORD-NOT-FOUND
         STRING "LEAD " LT-LEAD-ID (LT-IX) " UNDER DEALER "
             WS-WRONG-DEALER-ID
             " - NOT FOUND (CROSS-DEALER LOOKUP BLOCKED)"
             DELIMITED BY SIZE INTO WS-PRINT-LINE
     ELSE
         STRING "LEAD " LT-LEAD-ID (LT-IX) " UNDER DEALER "
             WS-WRONG-DEALER-ID
             " - FOUND (MULTI-TENANT FAILURE)"
             DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
 6410-EXIT.
     EXIT.
*
*    SECTION 5 - LEAD-NOTIFY WRITES EXACTLY ONE RESULT ROW PER
*    REQUEST ROW, IN THE SAME ORDER, SO THE REQUEST AND RESULT
*    TABLES LINE UP ONE FOR ONE HERE.
 6500-NOTIFICATION-DEMO-SECTION.
     MOVE "SECTION 5 - NOTIFICATION DEMO"
         TO WS-SECTION-TITLE-TEXT.
     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.
     IF WS-NOTIF-REQ-COUNT = ZERO
         MOVE "NO NOTIFICATIONS WERE ROUTED THIS RUN"
             TO WS-PRINT-LINE
         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT
     ELSE
         PERFORM 6510-PRINT-ONE-NOTIFICATION THRU 6510-EXIT
             VARYING NR-IX FROM 1 BY 1
             UNTIL NR-IX > WS-NOTIF-REQ-COUNT.
 6500-EXIT.
     EXIT.
*
 6510-PRINT-ONE-NOTIFICATION.
     SET NS-IX FROM NR-IX.
     IF NS-WAS-SUCCESSFUL (NS-IX)
         MOVE "SUCCESS" TO WS-OUTCOME-DISPLAY
         STRING "TYPE: " NR-TYPE (NR-IX)
             "  TO: " NR-TO (NR-IX)
             "  " WS-OUTCOME-DISPLAY
             "  VENDOR: " NS-VENDOR (NS-IX)
             "  MSG ID: " NS-MESSAGE-ID (NS-IX)
             DELIMITED BY SIZE INTO WS-PRINT-LINE
     ELSE
         MOVE "FAILED " TO WS-OUTCOME-DISPLAY
         STRING "TYPE: " NR-TYPE (NR-IX)
             "  TO: " NR-TO (NR-IX)
             "  " WS-OUTCOME-DISPLAY
             "  ERROR: " NS-ERROR-MSG (NS-IX)
             DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
 6510-EXIT.
     EXIT.
*
*    SECTION 6 - ONE LINE PER AUDIT ENTRY, OLDEST FIRST (THE
*    TABLE ORDER IS WRITE ORDER FROM LEAD-TRANSITION).
 6600-AUDIT-TRAIL-SECTION.
     MOVE "SECTION 6 - AUDIT TRAIL" TO WS-SECTION-TITLE-TEXT.
     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.
     IF WS-AUDIT-COUNT = ZERO
         MOVE "NO AUDIT ENTRIES WERE WRITTEN THIS RUN"
             TO WS-PRINT-LINE
         PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT
     ELSE
         PERFORM 6610-PRINT-ONE-AUDIT-ENTRY THRU 6610-EXIT
             VARYING AT-IX FROM 1 BY 1
             UNTIL AT-IX > WS-AUDIT-COUNT.
 6600-EXIT.
     EXIT.
*
 6610-PRINT-ONE-AUDIT-ENTRY.
     STRING "[" AT-DATE (AT-IX) " " AT-TIME (AT-IX) "] "
         AT-ACTOR (AT-IX) ": " AT-FROM-STATE (AT-IX)
         " -> " AT-TO-STATE (AT-IX)
         " (" AT-REASON (AT-IX) ")"
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
 6610-EXIT.
     EXIT.
*
*    SECTION 7 - RECORDS READ, REJECTED, AND SCORED THIS RUN.
 6700-RUN-TOTALS-SECTION.
     MOVE "SECTION 7 - RUN TOTALS" TO WS-SECTION-TITLE-TEXT.
     PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT.
     MOVE WS-LEADS-READ     TO WS-READ-EDIT.
     MOVE WS-LEADS-REJECTED TO WS-REJECTED-EDIT.
     MOVE WS-LEADS-SCORED   TO WS-SCORED-EDIT.
     STRING "RECORDS READ: " WS-READ-EDIT
         "   REJECTED: " WS-REJECTED-EDIT
         "   SCORED: " WS-SCORED-EDIT
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     PERFORM 6950-WRITE-REPORT-LINE THRU 6950-EXIT.
 6700-EXIT.
     EXIT.
*
*    PAGE CONTROL - SHARED BY EVERY SECTION ABOVE.  A FRESH
*    HEADING IS FORCED AT THE START OF EACH SECTION AND AGAIN
*    ANY TIME A PAGE FILLS MID-SECTION.
 6900-FINALIZE-PAGE.
     MOVE SPACES TO WS-PRINT-LINE.
     WRITE RO-REPORT-RECORD FROM WS-PRINT-LINE
         BEFORE ADVANCING PAGE.
 6900-EXIT.
     EXIT.
*
 6910-PRINT-HEADINGS.
     ADD 1 TO WS-PAGE-NUMBER.
     MOVE WS-PAGE-NUMBER TO WS-PAGE-NUMBER-EDIT.
     STRING "LEAD PROCESSING REPORT - JOB LEADBAT01"
         "     PAGE " WS-PAGE-NUMBER-EDIT
         DELIMITED BY SIZE INTO WS-PRINT-LINE.
     WRITE RO-REPORT-RECORD FROM WS-PRINT-LINE
         BEFORE ADVANCING 1.
     MOVE WS-SECTION-TITLE-TEXT TO WS-PRINT-LINE.
     WRITE RO-REPORT-RECORD FROM WS-PRINT-LINE
         AFTER ADVANCING 2.
     MOVE SPACES TO WS-PRINT-LINE.
     WRITE RO-REPORT-RECORD FROM WS-PRINT-LINE
         AFTER ADVANCING 1.
     MOVE 4 TO WS-PRINTED-LINES.
 6910-EXIT.
     EXIT.
*
 6950-WRITE-REPORT-LINE.
     IF PAGE-FULL
         PERFORM 6900-FINALIZE-PAGE THRU 6900-EXIT
         PERFORM 6910-PRINT-HEADINGS THRU 6910-EXIT
     END-IF.
     WRITE RO-REPORT-RECORD FROM WS-PRINT-LINE
         AFTER ADVANCING 1.
     ADD 1 TO WS-PRINTED-LINES.
 6950-EXIT.
     EXIT.
*
     COPY "PL-LOOK-FOR-LEAD-RECORD.CBL".
