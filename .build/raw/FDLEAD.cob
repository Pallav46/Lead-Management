*---------------------------------------------------------------
*  FDLEAD.CBL
*  FD AND RECORD LAYOUT FOR THE LEAD-IN AND LEAD-OUT FILES.
*  ONE 247-BYTE FIXED RECORD PER LEAD, EACH DEALER'S LEADS
*  RUN TOGETHER IN THE FILE - THE DEALER-ID AND SITE-ID CARRY
*  THE MULTI-TENANT OWNERSHIP, THERE IS NO SEPARATE KEY FILE.
*---------------------------------------------------------------
*  08/02/91  RSM   ORIGINAL CODING - LEAD-IN / LEAD-OUT LAYOUTS
*  11/14/93  RSM   ADDED VEH-YEAR AND TRADE-IN FIELDS PER REQ 118
*  01/09/99  DWK   Y2K - CREATED/UPDATED DATE FIELDS WIDENED TO
*                  CCYYMMDD (WERE YYMMDD) - SEE PLDATE.CBL
*---------------------------------------------------------------
     FD  LEAD-IN-FILE
         LABEL RECORDS ARE STANDARD
         RECORD CONTAINS 247 CHARACTERS.

     01  LI-LEAD-RECORD.
         05  LI-LEAD-ID              PIC X(20).
         05  LI-DEALER-ID            PIC X(10).
         05  LI-TENANT-ID            PIC X(10).
         05  LI-SITE-ID              PIC X(10).
         05  LI-FIRST-NAME           PIC X(15).
         05  LI-LAST-NAME            PIC X(15).
         05  LI-EMAIL                PIC X(40).
         05  LI-PHONE-CC             PIC X(04).
         05  LI-PHONE-NUMBER         PIC X(15).
         05  LI-SOURCE               PIC X(08).
         05  LI-STATE                PIC X(10).
         05  LI-VEH-MAKE             PIC X(12).
         05  LI-VEH-MODEL            PIC X(12).
         05  LI-VEH-YEAR             PIC 9(04).
         05  LI-TRADE-IN-VALUE       PIC 9(07).
         05  LI-TRADE-IN-PRESENT     PIC X(01).
         05  LI-SCORE                PIC 9(03).
         05  LI-CREATED-DATE         PIC 9(08).
         05  LI-CREATED-TIME         PIC 9(06).
         05  LI-UPDATED-DATE         PIC 9(08).
         05  LI-UPDATED-TIME         PIC 9(06).
         05  FILLER                  PIC X(23).

     FD  LEAD-OUT-FILE
         LABEL RECORDS ARE STANDARD
         RECORD CONTAINS 247 CHARACTERS.

     01  LO-LEAD-RECORD.
         05  LO-LEAD-ID              PIC X(20).
         05  LO-DEALER-ID            PIC X(10).
         05  LO-TENANT-ID            PIC X(10).
         05  LO-SITE-ID              PIC X(10).
         05  LO-FIRST-NAME           PIC X(15).
         05  LO-LAST-NAME            PIC X(15).
         05  LO-EMAIL                PIC X(40).
         05  LO-PHONE-CC             PIC X(04).
         05  LO-PHONE-NUMBER         PIC X(15).
         05  LO-SOURCE               PIC X(08).
         05  LO-STATE                PIC X(10).
         05  LO-VEH-MAKE             PIC X(12).
         05  LO-VEH-MODEL            PIC X(12).
         05  LO-VEH-YEAR             PIC 9(04).
         05  LO-TRADE-IN-VALUE       PIC 9(07).
         05  LO-TRADE-IN-PRESENT     PIC X(01).
         05  LO-SCORE                PIC 9(03).
         05  LO-CREATED-DATE         PIC 9(08).
         05  LO-CREATED-TIME         PIC 9(06).
         05  LO-UPDATED-DATE         PIC 9(08).
         05  LO-UPDATED-TIME         PIC 9(06).
         05  FILLER                  PIC X(23).
