*---------------------------------------------------------------
*  PL-LOOK-FOR-LEAD-RECORD.CBL
*  SEARCHES WS-LEAD-TABLE FOR THE ROW WHOSE DEALER-ID AND
*  LEAD-ID MATCH THE SEARCH KEYS.  THIS IS THE ONLY WAY ANY
*  PROGRAM IN THE SYSTEM MAY LOCATE A LEAD - THE DEALER-ID IS
*  ALWAYS PART OF THE KEY SO ONE DEALER CAN NEVER REACH ANOTHER
*  DEALER'S LEAD, EVEN BY GUESSING A LEAD-ID.
*---------------------------------------------------------------
*  06/03/02  BLK   ORIGINAL CODING - REQ 311, MULTI-TENANT LOOKUP
*---------------------------------------------------------------
 9000-LOOK-FOR-LEAD-RECORD.
     MOVE "N" TO WS-FOUND-LEAD-RECORD.
     IF WS-LEAD-COUNT = ZERO
         GO TO 9000-EXIT.
     SET LT-IX TO 1.
     SEARCH WS-LEAD-ENTRY
         AT END
             MOVE "N" TO WS-FOUND-LEAD-RECORD
         WHEN LT-LEAD-ID (LT-IX)   = WS-SEARCH-LEAD-ID
          AND LT-DEALER-ID (LT-IX) = WS-SEARCH-DEALER-ID
             MOVE "Y" TO WS-FOUND-LEAD-RECORD.
 9000-EXIT.
     EXIT.
