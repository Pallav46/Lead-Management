*---------------------------------------------------------------
*  WSLSRCH.CBL
*  LEAD SEARCH WORK AREA - SET BEFORE PERFORMING
*  PL-LOOK-FOR-LEAD-RECORD.CBL.  THE LOOKUP IS ALWAYS BY THE
*  DEALER-ID/LEAD-ID PAIR, NEVER LEAD-ID ALONE, SO ONE DEALER
*  CAN NEVER SEE OR TOUCH ANOTHER DEALER'S LEAD.  THIS IS SCRATCH
*  WORKING-STORAGE FOR WHICHEVER PROGRAM DOES THE LOOKUP, IT IS
*  NEVER PASSED CALL USING.
*---------------------------------------------------------------
*  06/03/02  BLK   ORIGINAL CODING - SPLIT OUT OF WSLEAD.CBL SO A
*                  WORKER THAT NEVER SEARCHES DOES NOT HAVE TO
*                  CARRY IT ON THE CALL - REQ 311
*---------------------------------------------------------------
     01  WS-LEAD-SEARCH-AREA.
         05  WS-SEARCH-LEAD-ID       PIC X(20).
         05  WS-SEARCH-DEALER-ID     PIC X(10).
         05  WS-FOUND-LEAD-RECORD    PIC X(01).
             88  FOUND-LEAD-RECORD       VALUE "Y".
             88  LEAD-RECORD-NOT-FOUND   VALUE "N".
