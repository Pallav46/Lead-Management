*---------------------------------------------------------------
*  WSNOTIF.CBL
*  NOTIFICATION REQUEST/RESULT TABLES, THE PER-CHANNEL CIRCUIT
*  BREAKER, AND THE DEALER/LEAD/DAY RATE-LIMIT TABLE.
*---------------------------------------------------------------
*  07/06/95  RSM   ORIGINAL CODING - NOTIFICATION TABLES
*  09/22/98  DWK   ADDED CIRCUIT BREAKER FIELDS - REQ 244
*  01/09/99  DWK   Y2K - RATE LIMIT DATE WIDENED TO CCYYMMDD
*---------------------------------------------------------------
     01  WS-NOTIF-REQUEST-TABLE.
         05  WS-NOTIF-REQ-COUNT      PIC S9(4) COMP VALUE ZERO.
         05  WS-NOTIF-REQ-ENTRY OCCURS 1 TO 50 TIMES
                 DEPENDING ON WS-NOTIF-REQ-COUNT
                 INDEXED BY NR-IX.
             10  NR-DEALER-ID            PIC X(10).
             10  NR-TENANT-ID            PIC X(10).
             10  NR-SITE-ID              PIC X(10).
             10  NR-LEAD-ID              PIC X(20).
             10  NR-TYPE                 PIC X(05).
                 88  NR-TYPE-EMAIL           VALUE "EMAIL".
                 88  NR-TYPE-SMS             VALUE "SMS".
                 88  NR-TYPE-PUSH            VALUE "PUSH".
             10  NR-SUBJECT              PIC X(40).
             10  NR-BODY                 PIC X(80).
             10  NR-TO                   PIC X(40).

     01  WS-NOTIF-RESULT-TABLE.
         05  WS-NOTIF-RES-COUNT      PIC S9(4) COMP VALUE ZERO.
         05  WS-NOTIF-RES-ENTRY OCCURS 1 TO 50 TIMES
                 DEPENDING ON WS-NOTIF-RES-COUNT
                 INDEXED BY NS-IX.
             10  NS-SUCCESS              PIC X(01).
                 88  NS-WAS-SUCCESSFUL       VALUE "Y".
             10  NS-VENDOR               PIC X(25).
             10  NS-MESSAGE-ID           PIC X(40).
             10  NS-ERROR-MSG            PIC X(60).

*        RATE LIMIT TABLE - AT MOST 3 SENDS PER DEALER/LEAD/DAY.
     01  WS-RATE-LIMIT-TABLE.
         05  WS-RATE-COUNT           PIC S9(4) COMP VALUE ZERO.
         05  WS-RATE-ENTRY OCCURS 1 TO 50 TIMES
                 DEPENDING ON WS-RATE-COUNT
                 INDEXED BY RL-IX.
             10  RL-DEALER-ID            PIC X(10).
             10  RL-LEAD-ID              PIC X(20).
             10  RL-DATE                 PIC 9(08).
             10  RL-SENT-TODAY           PIC S9(03) COMP.

*        CHANNEL TABLE - PRIORITY ORDER IS THE OCCURS ORDER, SMS
*        FIRST THEN EMAIL, EACH WRAPPED IN ITS OWN BREAKER.
     01  WS-CHANNEL-TABLE.
         05  WS-CHANNEL-ENTRY OCCURS 2 TIMES INDEXED BY CH-IX.
             10  CH-NAME                 PIC X(10).
             10  CH-SUPPORTS-EMAIL       PIC X(01).
                 88  CH-HANDLES-EMAIL        VALUE "Y".
             10  CH-SUPPORTS-SMS         PIC X(01).
                 88  CH-HANDLES-SMS          VALUE "Y".
             10  CH-BREAKER-STATE        PIC X(09).
                 88  CH-BREAKER-CLOSED       VALUE "CLOSED".
                 88  CH-BREAKER-OPEN         VALUE "OPEN".
                 88  CH-BREAKER-HALF-OPEN    VALUE "HALF-OPEN".
             10  CH-FAIL-COUNT           PIC S9(03) COMP.
             10  CH-FAIL-THRESHOLD       PIC S9(03) COMP VALUE 3.
             10  CH-LAST-FAIL-DATE       PIC 9(08).
             10  CH-LAST-FAIL-TIME       PIC 9(06).
             10  CH-LAST-FAIL-PARTS REDEFINES CH-LAST-FAIL-TIME.
                 15  CH-LAST-FAIL-HH         PIC 99.
                 15  CH-LAST-FAIL-MIN        PIC 99.
                 15  CH-LAST-FAIL-SS         PIC 99.
             10  CH-OPEN-TIMEOUT-SECS    PIC S9(05) COMP VALUE 30.
             10  CH-SIMULATE-DOWN        PIC X(01).
                 88  CH-IS-SIMULATED-DOWN    VALUE "Y".

     77  WS-NEXT-MESSAGE-ID-NBR      PIC S9(7) COMP VALUE ZERO.
