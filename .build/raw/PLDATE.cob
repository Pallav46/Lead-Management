*---------------------------------------------------------------
*  PLDATE.CBL
*  CAPTURES THE RUN DATE AND TIME AND WINDOWS THE CENTURY.  NO
*  INTRINSIC FUNCTIONS ARE USED HERE - ACCEPT FROM DATE/TIME IS
*  THE ONLY DATE SOURCE THIS SHOP TRUSTS.
*---------------------------------------------------------------
*  08/02/91  RSM   ORIGINAL CODING
*  01/09/99  DWK   Y2K - ADDED CENTURY WINDOW, PIVOT YEAR 50 -
*                  YY LESS THAN 50 IS 20XX, OTHERWISE 19XX
*---------------------------------------------------------------
 8100-CAPTURE-RUN-DATE-TIME.
     ACCEPT WS-RUN-DATE-6 FROM DATE.
     ACCEPT WS-RUN-TIME-8 FROM TIME.
     IF WS-RUN-YY < 50
         MOVE 20 TO WS-RUN-CENTURY
     ELSE
         MOVE 19 TO WS-RUN-CENTURY.
     COMPUTE WS-RUN-CCYY = (WS-RUN-CENTURY * 100) + WS-RUN-YY.
     MOVE WS-RUN-MM  TO WS-RUN-DATE-MM.
     MOVE WS-RUN-DD  TO WS-RUN-DATE-DD.
     COMPUTE WS-RUN-TIME-HHMMSS =
         (WS-RUN-HH * 10000) + (WS-RUN-MIN * 100) + WS-RUN-SS.
 8100-EXIT.
     EXIT.
