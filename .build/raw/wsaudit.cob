*---------------------------------------------------------------
*  WSAUDIT.CBL
*  IN-MEMORY MIRROR OF THE AUDIT TRAIL, KEPT SO LEAD-REPORT CAN
*  PRINT THE AUDIT TRAIL SECTION WITHOUT RE-READING AUDITOUT.
*---------------------------------------------------------------
*  02/18/94  RSM   ORIGINAL CODING
*---------------------------------------------------------------
     01  WS-AUDIT-TABLE.
         05  WS-AUDIT-COUNT          PIC S9(4) COMP VALUE ZERO.
         05  WS-AUDIT-ENTRY OCCURS 1 TO 200 TIMES
                 DEPENDING ON WS-AUDIT-COUNT
                 INDEXED BY AT-IX.
             10  AT-LEAD-ID              PIC X(20).
             10  AT-DATE                 PIC 9(08).
             10  AT-TIME                 PIC 9(06).
             10  AT-ACTOR                PIC X(15).
             10  AT-FROM-STATE           PIC X(10).
             10  AT-TO-STATE             PIC X(10).
             10  AT-REASON               PIC X(40).
