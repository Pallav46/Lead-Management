*---------------------------------------------------------------
*  WSDATE.CBL
*  RUN DATE/TIME WORK AREA.  CAPTURED ONCE AT THE TOP OF THE RUN
*  BY PLDATE.CBL AND USED TO STAMP EVERY LEAD, AUDIT ENTRY AND
*  REPORT HEADING WRITTEN THIS RUN.
*---------------------------------------------------------------
*  08/02/91  RSM   ORIGINAL CODING - 2 DIGIT YEAR (GDTV-YY STYLE)
*  01/09/99  DWK   Y2K - ADDED CENTURY WINDOW AND CCYYMMDD VIEW,
*                  OLD 2 DIGIT YEAR FIELD KEPT FOR THE HEADING
*                  EDIT PICTURE ONLY - SEE PLDATE.CBL 8100
*---------------------------------------------------------------
     01  WS-RUN-DATE-TIME.
         05  WS-RUN-DATE-6           PIC 9(06).
         05  WS-RUN-DATE-6-PARTS REDEFINES WS-RUN-DATE-6.
             10  WS-RUN-YY               PIC 99.
             10  WS-RUN-MM               PIC 99.
             10  WS-RUN-DD               PIC 99.
         05  WS-RUN-TIME-8           PIC 9(08).
         05  WS-RUN-TIME-8-PARTS REDEFINES WS-RUN-TIME-8.
             10  WS-RUN-HH               PIC 99.
             10  WS-RUN-MIN              PIC 99.
             10  WS-RUN-SS               PIC 99.
             10  WS-RUN-HUNDREDTHS       PIC 99.
         05  WS-RUN-CENTURY          PIC 99.
         05  WS-RUN-DATE-CCYYMMDD    PIC 9(08).
         05  WS-RUN-CCYY-PARTS REDEFINES WS-RUN-DATE-CCYYMMDD.
             10  WS-RUN-CCYY             PIC 9(04).
             10  WS-RUN-DATE-MM          PIC 99.
             10  WS-RUN-DATE-DD          PIC 99.
         05  WS-RUN-TIME-HHMMSS      PIC 9(06).
