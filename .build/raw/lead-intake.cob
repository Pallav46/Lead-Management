*---------------------------------------------------------------
*  LEAD-INTAKE
*  READS THE RAW LEAD-IN FILE, VALIDATES AND NORMALIZES EACH
*  FIELD, AND LOADS THE SURVIVORS INTO THE IN-MEMORY LEAD TABLE
*  FOR THE REST OF THE RUN.  A LEAD THAT FAILS ANY REQUIRED-
*  FIELD CHECK IS COUNTED AS REJECTED AND NEVER MAKES IT INTO
*  THE TABLE.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  08/02/91  RSM   ORIGINAL CODING - LEAD-IN VALIDATION
*  11/14/93  RSM   ADDED VEHICLE YEAR / TRADE-IN RANGE CHECKS,
*                  REQ 118
*  02/18/94  RSM   NORMALIZE EMAIL TO LOWER CASE AND STATE TO
*                  UPPER CASE ON THE WAY IN - REQ 141
*  07/06/95  RSM   PHONE NUMBER NORMALIZED TO DIGITS ONLY, CC
*                  DEFAULTS TO 1 WHEN BLANK - REQ 172
*  09/22/98  DWK   ADDED SOURCE 88-LEVEL VALIDATION, UNKNOWN
*                  SOURCE VALUES NOW REJECT THE LEAD - REQ 204
*  01/09/99  DWK   Y2K - CREATED/UPDATED DATE STAMPS NOW SET
*                  FROM THE RUN DATE/TIME PASSED IN BY THE
*                  DRIVER, NOT A 2 DIGIT YEAR
*  06/03/02  BLK   LEAD TABLE, RUN TOTALS AND RUN DATE ARE NOW
*                  LINKAGE - CALLED FROM LEAD-BATCH-DRIVER
*                  INSTEAD OF RUN STANDALONE - REQ 311
*  03/04/03  BLK   EMAIL EDIT WAS ONLY CATCHING A BLANK FIELD OR
*                  ONE STARTING WITH "@" - REWROTE 2300 TO SCAN
*                  FOR EXACTLY ONE "@", TEXT ON BOTH SIDES OF IT,
*                  NO EMBEDDED BLANKS, AND A "." IN THE HOST -
*                  REQ 348
*  03/04/03  BLK   DEFAULT PHONE COUNTRY CODE WAS "1" WITH NO
*                  LEADING SIGN - LT-PHONE-CC CARRIES THE SIGN,
*                  CHANGED THE DEFAULT TO "+1" - REQ 348
*  03/18/03  BLK   PHONE DIGIT COUNT WAS REJECTING BELOW 7 DIGITS
*                  INSTEAD OF BELOW 10 - REQ 351
*  03/18/03  BLK   VEHICLE YEAR UPPER BOUND WAS A HARDCODED 2100 -
*                  NOW CHECKED AGAINST THE RUN YEAR PLUS ONE FROM
*                  WSDATE, LOWER BOUND MOVED BACK TO 1900 -
*                  REQ 351
*  03/18/03  BLK   WS-DIGIT-COUNT, WS-EDIT-SUB AND WS-EDIT-CHAR
*                  MOVED OUT TO 77-LEVELS - SCRATCH FIELDS SHARED
*                  ACROSS THE EMAIL AND PHONE EDITS, NOT PART OF
*                  ANY GROUP MOVE - REQ 351
*  03/25/03  BLK   A SUPPLIED COUNTRY CODE WAS NEVER CHECKED FOR
*                  THE LEADING "+" - ONLY THE BLANK-DEFAULTS-TO-
*                  "+1" CASE WAS COVERED - REQ 356
*  03/25/03  BLK   BLANK VEHICLE MAKE OR MODEL WAS SLIPPING
*                  THROUGH - NEITHER WAS EVER CHECKED, ONLY YEAR
*                  AND TRADE-IN WERE - REQ 356
*---------------------------------------------------------------
 IDENTIFICATION DIVISION.
 PROGRAM-ID. LEAD-INTAKE.
 AUTHOR. R S MCALLISTER.
 INSTALLATION. DEALER SYSTEMS GROUP.
 DATE-WRITTEN. 08/02/91.
 DATE-COMPILED.
 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS DIGITS IS "0" "1" "2" "3" "4" "5" "6" "7" "8" "9".
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLLEAD.CBL".
*
 DATA DIVISION.
 FILE SECTION.
     COPY "FDLEAD.CBL".
*
 WORKING-STORAGE SECTION.
 01  WS-FILE-STATUS-GROUP.
     05  WS-LEAD-IN-STATUS       PIC X(02) VALUE "00".
         88  LEAD-IN-OK              VALUE "00".
         88  LEAD-IN-EOF             VALUE "10".
     05  WS-LEAD-OUT-STATUS      PIC X(02) VALUE "00".
 01  WS-SWITCHES.
     05  WS-EOF-SWITCH           PIC X(01) VALUE "N".
         88  END-OF-LEAD-IN          VALUE "Y".
     05  WS-REJECT-SWITCH        PIC X(01) VALUE "N".
         88  REJECT-THIS-LEAD        VALUE "Y".
 01  WS-EDIT-WORK-AREA.
     05  WS-EDIT-EMAIL           PIC X(40).
     05  WS-EDIT-PHONE-NUMBER    PIC X(15).
     05  WS-EDIT-STATE           PIC X(10).
     05  WS-EMAIL-TRAILING       PIC S9(3) COMP VALUE ZERO.
     05  WS-EMAIL-LEN            PIC S9(3) COMP VALUE ZERO.
     05  WS-AT-COUNT             PIC S9(3) COMP VALUE ZERO.
     05  WS-AT-POSITION          PIC S9(3) COMP VALUE ZERO.
     05  WS-DOT-COUNT            PIC S9(3) COMP VALUE ZERO.
*
*    STANDALONE SCRATCH ITEMS - THE SUBSCRIPT AND SCAN CHAR ARE
*    SHARED ACROSS THE EMAIL AND PHONE EDITS, THE DIGIT COUNT
*    BELONGS TO THE PHONE EDIT ONLY, NONE OF THE THREE IS EVER
*    MOVED AS PART OF A GROUP.
 77  WS-DIGIT-COUNT              PIC S9(3) COMP VALUE ZERO.
 77  WS-EDIT-SUB                 PIC S9(3) COMP VALUE ZERO.
 77  WS-EDIT-CHAR                PIC X(01).
*
 LINKAGE SECTION.
     COPY "wslead.cbl".
     COPY "wscount.cbl".
     COPY "wsdate.cbl".
*
 PROCEDURE DIVISION USING WS-LEAD-TABLE
                          WS-RUN-TOTALS
                          WS-RUN-DATE-TIME.
 0000-MAIN-CONTROL.
     PERFORM 1000-OPEN-FILES.
     PERFORM 2000-PROCESS-LEAD-IN THRU 2000-EXIT
         UNTIL END-OF-LEAD-IN.
     PERFORM 1900-CLOSE-FILES.
     GOBACK.
*
 1000-OPEN-FILES.
     OPEN INPUT LEAD-IN-FILE.
     IF NOT LEAD-IN-OK
         DISPLAY "LEAD-INTAKE - LEADIN OPEN FAILED, STATUS "
             WS-LEAD-IN-STATUS
         STOP RUN.
     PERFORM 2900-READ-LEAD-IN.
*
 1900-CLOSE-FILES.
     CLOSE LEAD-IN-FILE.
*
 2000-PROCESS-LEAD-IN.
     MOVE "N" TO WS-REJECT-SWITCH.
     ADD 1 TO WS-LEADS-READ.
     PERFORM 2100-VALIDATE-IDENTIFIERS THRU 2100-EXIT.
     PERFORM 2200-VALIDATE-NAME-FIELDS THRU 2200-EXIT.
     PERFORM 2300-VALIDATE-EMAIL THRU 2300-EXIT.
     PERFORM 2400-VALIDATE-PHONE THRU 2400-EXIT.
     PERFORM 2500-VALIDATE-SOURCE THRU 2500-EXIT.
     PERFORM 2600-VALIDATE-VEHICLE-AND-TRADE THRU 2600-EXIT.
     IF REJECT-THIS-LEAD
         ADD 1 TO WS-LEADS-REJECTED
     ELSE
         PERFORM 2700-LOAD-LEAD-TABLE THRU 2700-EXIT.
     PERFORM 2900-READ-LEAD-IN.
 2000-EXIT.
     EXIT.
*
*    A LEAD-ID, DEALER-ID, TENANT-ID AND SITE-ID MUST ALL BE
*    PRESENT - A LEAD WITH NO DEALER OR TENANT CANNOT BE FILED
*    UNDER THE MULTI-TENANT RULES.
 2100-VALIDATE-IDENTIFIERS.
     IF LI-LEAD-ID = SPACES OR LI-DEALER-ID = SPACES
        OR LI-TENANT-ID = SPACES OR LI-SITE-ID = SPACES
         MOVE "Y" TO WS-REJECT-SWITCH.
 2100-EXIT.
     EXIT.
*
 2200-VALIDATE-NAME-FIELDS.
     IF LI-FIRST-NAME = SPACES OR LI-LAST-NAME = SPACES
         MOVE "Y" TO WS-REJECT-SWITCH.
 2200-EXIT.
     EXIT.
*
*    EMAIL IS FOLDED TO LOWER CASE AND MUST BE OF THE FORM
*    <TEXT>@<TEXT>.<TEXT> - EXACTLY ONE "@", NON-BLANK TEXT ON
*    BOTH SIDES OF IT, NO EMBEDDED BLANKS, AND A "." SOMEWHERE
*    IN THE HOST PART THAT ISN'T THE LAST CHARACTER OF THE FIELD.
 2300-VALIDATE-EMAIL.
     MOVE LI-EMAIL TO WS-EDIT-EMAIL.
     INSPECT WS-EDIT-EMAIL CONVERTING
         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
         "abcdefghijklmnopqrstuvwxyz".
     IF WS-EDIT-EMAIL = SPACES
         MOVE "Y" TO WS-REJECT-SWITCH
     ELSE
         PERFORM 2350-SCAN-EMAIL-FORMAT THRU 2350-EXIT.
     IF NOT REJECT-THIS-LEAD
         MOVE WS-EDIT-EMAIL TO LI-EMAIL.
 2300-EXIT.
     EXIT.
*
*    WALK THE ADDRESS ONCE, COUNTING "@" SIGNS AND DOTS SEEN
*    AFTER THE "@", AND FLAGGING ANY EMBEDDED BLANK ALONG THE
*    WAY.  TRAILING BLANKS PAST THE ACTUAL TEXT ARE JUST THE
*    FIELD'S PICTURE CLAUSE PADDING AND DON'T COUNT AS EMBEDDED.
 2350-SCAN-EMAIL-FORMAT.
     MOVE ZERO TO WS-EMAIL-TRAILING WS-AT-COUNT
                  WS-AT-POSITION WS-DOT-COUNT.
     INSPECT WS-EDIT-EMAIL TALLYING WS-EMAIL-TRAILING
         FOR TRAILING SPACES.
     COMPUTE WS-EMAIL-LEN = 40 - WS-EMAIL-TRAILING.
     PERFORM 2360-SCAN-ONE-EMAIL-CHAR THRU 2360-EXIT
         VARYING WS-EDIT-SUB FROM 1 BY 1
         UNTIL WS-EDIT-SUB > WS-EMAIL-LEN.
     IF WS-AT-COUNT NOT = 1
         MOVE "Y" TO WS-REJECT-SWITCH
     ELSE
     IF WS-AT-POSITION = 1 OR WS-AT-POSITION = WS-EMAIL-LEN
         MOVE "Y" TO WS-REJECT-SWITCH
     ELSE
     IF WS-DOT-COUNT = 0
                OR WS-EDIT-EMAIL (WS-EMAIL-LEN:1) = "."
         MOVE "Y" TO WS-REJECT-SWITCH.
 2350-EXIT.
     EXIT.
*
 2360-SCAN-ONE-EMAIL-CHAR.
     MOVE WS-EDIT-EMAIL (WS-EDIT-SUB:1) TO WS-EDIT-CHAR.
     IF WS-EDIT-CHAR = SPACE
         MOVE "Y" TO WS-REJECT-SWITCH
     ELSE
     IF WS-EDIT-CHAR = "@"
         ADD 1 TO WS-AT-COUNT
         MOVE WS-EDIT-SUB TO WS-AT-POSITION
     ELSE
     IF WS-EDIT-CHAR = "." AND WS-AT-POSITION > 0
         ADD 1 TO WS-DOT-COUNT.
 2360-EXIT.
     EXIT.
*
*    PHONE NUMBER MUST BE ALL DIGITS AFTER STRIPPING PUNCTUATION.
*    A BLANK COUNTRY CODE DEFAULTS TO +1 (NORTH AMERICA) - THE
*    FIELD CARRIES THE LEADING "+" ITSELF, IT IS NOT ADDED BACK
*    ON DISPLAY.
 2400-VALIDATE-PHONE.
     IF LI-PHONE-CC = SPACES
         MOVE "+1  " TO LI-PHONE-CC
     ELSE
     IF LI-PHONE-CC (1:1) NOT = "+"
         MOVE "Y" TO WS-REJECT-SWITCH.
     MOVE SPACES TO WS-EDIT-PHONE-NUMBER.
     MOVE ZERO TO WS-DIGIT-COUNT.
     PERFORM 2450-STRIP-PHONE-DIGIT THRU 2450-EXIT
         VARYING WS-EDIT-SUB FROM 1 BY 1
         UNTIL WS-EDIT-SUB > 15.
     IF WS-DIGIT-COUNT < 10
         MOVE "Y" TO WS-REJECT-SWITCH
     ELSE
         MOVE WS-EDIT-PHONE-NUMBER TO LI-PHONE-NUMBER.
 2400-EXIT.
     EXIT.
*
 2450-STRIP-PHONE-DIGIT.
     MOVE LI-PHONE-NUMBER (WS-EDIT-SUB:1) TO WS-EDIT-CHAR.
     IF WS-EDIT-CHAR = "0" OR "1" OR "2" OR "3" OR "4"
                    OR "5" OR "6" OR "7" OR "8" OR "9"
         ADD 1 TO WS-DIGIT-COUNT
         MOVE WS-EDIT-CHAR
             TO WS-EDIT-PHONE-NUMBER (WS-DIGIT-COUNT:1).
 2450-EXIT.
     EXIT.
*
*    ONLY THE FOUR SOURCE CODES THE INTAKE FORM CAN PRODUCE ARE
*    ACCEPTED - ANYTHING ELSE IS A FEED PROBLEM, NOT A LEAD.
 2500-VALIDATE-SOURCE.
     IF LI-SOURCE NOT = "WEBSITE " AND NOT = "PHONE   "
                     AND NOT = "WALKIN  " AND NOT = "REFERRAL"
         MOVE "Y" TO WS-REJECT-SWITCH.
 2500-EXIT.
     EXIT.
*
*    VEHICLE YEAR MUST BE A PLAUSIBLE MODEL YEAR - NOT BEFORE 1900
*    AND NOT MORE THAN ONE YEAR AHEAD OF THE RUN YEAR (NEXT MODEL
*    YEAR VEHICLES SHOW UP ON LOTS BEFORE THE CALENDAR YEAR TURNS)
*    - AND TRADE-IN VALUE MAY NOT BE NON-NUMERIC (THE PICTURE IS
*    UNSIGNED, A BAD FEED VALUE SHOWS UP HERE AS NOT NUMERIC).
*    MAKE AND MODEL ARE FREE TEXT OFF THE INTAKE FORM BUT NEITHER
*    MAY BE LEFT BLANK - THERE IS NO SUCH THING AS A LEAD WITH NO
*    VEHICLE OF INTEREST.
 2600-VALIDATE-VEHICLE-AND-TRADE.
     IF NOT LI-VEH-YEAR NUMERIC
         MOVE "Y" TO WS-REJECT-SWITCH
     ELSE
     IF LI-VEH-YEAR < 1900 OR LI-VEH-YEAR > WS-RUN-CCYY + 1
         MOVE "Y" TO WS-REJECT-SWITCH.
     IF NOT LI-TRADE-IN-VALUE NUMERIC
         MOVE "Y" TO WS-REJECT-SWITCH.
     IF LI-TRADE-IN-PRESENT NOT = "Y" AND NOT = "N"
         MOVE "Y" TO WS-REJECT-SWITCH.
     IF LI-VEH-MAKE = SPACES
         MOVE "Y" TO WS-REJECT-SWITCH.
     IF LI-VEH-MODEL = SPACES
         MOVE "Y" TO WS-REJECT-SWITCH.
 2600-EXIT.
     EXIT.
*
*    STATE IS FOLDED TO UPPER CASE AND DEFAULTS TO NEW WHEN THE
*    FEED LEAVES IT BLANK - A FRESH LEAD IS ALWAYS NEW.
 2700-LOAD-LEAD-TABLE.
     IF LI-STATE = SPACES
         MOVE "NEW" TO WS-EDIT-STATE
     ELSE
         MOVE LI-STATE TO WS-EDIT-STATE
         INSPECT WS-EDIT-STATE CONVERTING
             "abcdefghijklmnopqrstuvwxyz" TO
             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     ADD 1 TO WS-LEAD-COUNT.
     SET LT-IX TO WS-LEAD-COUNT.
     MOVE LI-LEAD-ID          TO LT-LEAD-ID (LT-IX).
     MOVE LI-DEALER-ID        TO LT-DEALER-ID (LT-IX).
     MOVE LI-TENANT-ID        TO LT-TENANT-ID (LT-IX).
     MOVE LI-SITE-ID          TO LT-SITE-ID (LT-IX).
     MOVE LI-FIRST-NAME       TO LT-FIRST-NAME (LT-IX).
     MOVE LI-LAST-NAME        TO LT-LAST-NAME (LT-IX).
     MOVE LI-EMAIL            TO LT-EMAIL (LT-IX).
     MOVE LI-PHONE-CC         TO LT-PHONE-CC (LT-IX).
     MOVE LI-PHONE-NUMBER     TO LT-PHONE-NUMBER (LT-IX).
     MOVE LI-SOURCE           TO LT-SOURCE (LT-IX).
     MOVE WS-EDIT-STATE       TO LT-STATE (LT-IX).
     MOVE LI-VEH-MAKE         TO LT-VEH-MAKE (LT-IX).
     MOVE LI-VEH-MODEL        TO LT-VEH-MODEL (LT-IX).
     MOVE LI-VEH-YEAR         TO LT-VEH-YEAR (LT-IX).
     MOVE LI-TRADE-IN-VALUE   TO LT-TRADE-IN-VALUE (LT-IX).
     MOVE LI-TRADE-IN-PRESENT TO LT-TRADE-IN-PRESENT (LT-IX).
     MOVE ZERO                TO LT-SCORE (LT-IX).
     MOVE WS-RUN-DATE-CCYYMMDD TO LT-CREATED-DATE (LT-IX).
     MOVE WS-RUN-TIME-HHMMSS   TO LT-CREATED-TIME (LT-IX).
     MOVE WS-RUN-DATE-CCYYMMDD TO LT-UPDATED-DATE (LT-IX).
     MOVE WS-RUN-TIME-HHMMSS   TO LT-UPDATED-TIME (LT-IX).
     MOVE "Y"                 TO LT-VALID-FLAG (LT-IX).
 2700-EXIT.
     EXIT.
*
 2900-READ-LEAD-IN.
     READ LEAD-IN-FILE
         AT END MOVE "Y" TO WS-EOF-SWITCH.
