*---------------------------------------------------------------
*  FDAUDIT.CBL
*  FD AND RECORD LAYOUT FOR THE AUDIT TRAIL OUTPUT FILE.  ONE
*  109-BYTE FIXED RECORD PER STATE CHANGE - WHO CHANGED WHAT
*  LEAD FROM WHICH STATE TO WHICH STATE AND WHY.
*---------------------------------------------------------------
*  02/18/94  RSM   ORIGINAL CODING
*  09/22/98  DWK   ADDED TRAILING FILLER BYTE TO ROUND RECORD -
*                  REQ 204, LEAVES ROOM FOR A FUTURE INDICATOR
*  03/18/03  BLK   DROPPED THE TRAILING FILLER BYTE - THE FUTURE
*                  INDICATOR NEVER MATERIALIZED AND THE AUDIT
*                  FILE INTERFACE TO THE DEALER PORTAL SIDE IS
*                  DOCUMENTED AT A FLAT 109 BYTES, NO PAD -
*                  REQ 351
*---------------------------------------------------------------
     FD  AUDIT-OUT-FILE
         LABEL RECORDS ARE STANDARD
         RECORD CONTAINS 109 CHARACTERS.

     01  AO-AUDIT-RECORD.
         05  AO-LEAD-ID              PIC X(20).
         05  AO-DATE                 PIC 9(08).
         05  AO-TIME                 PIC 9(06).
         05  AO-ACTOR                PIC X(15).
         05  AO-FROM-STATE           PIC X(10).
         05  AO-TO-STATE             PIC X(10).
         05  AO-REASON               PIC X(40).
