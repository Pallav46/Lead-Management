*---------------------------------------------------------------
*  LEAD-BATCH-DRIVER
*  TOP LEVEL RUN UNIT FOR THE NIGHTLY LEAD PROCESSING JOB.  OWNS
*  EVERY SHARED TABLE (LEADS, SCORES, AUDIT TRAIL, NOTIFICATIONS,
*  RUN TOTALS, RUN DATE/TIME) AND HANDS THEM DOWN CALL USING TO
*  EACH WORKER IN TURN - THE SAME WAY THE OLD MENU PROGRAM
*  HANDED CONTROL TO EACH MAINTENANCE PROGRAM, EXCEPT HERE THE
*  CALLS ARE IN A FIXED ORDER WITH NO OPERATOR AT THE KEYBOARD.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  06/03/02  BLK   ORIGINAL CODING - REPLACES THE OLD MENU SHELL,
*                  CALLS INTAKE/SCORING/TRANSITION/NOTIFY/REPORT
*                  IN BATCH FLOW ORDER - REQ 311
*  06/17/02  BLK   RUN DATE/TIME NOW CAPTURED ONCE HERE AND
*                  PASSED DOWN, EVERY WORKER STAMPS WITH THE SAME
*                  RUN TIMESTAMP - REQ 311
*---------------------------------------------------------------
 IDENTIFICATION DIVISION.
 PROGRAM-ID. LEAD-BATCH-DRIVER.
 AUTHOR. B L KOWALSKI.
 INSTALLATION. DEALER SYSTEMS GROUP.
 DATE-WRITTEN. 06/03/02.
 DATE-COMPILED.
 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 DATA DIVISION.
 WORKING-STORAGE SECTION.
 01  WS-JOB-BANNER               PIC X(40)
         VALUE "LEAD PROCESSING BATCH - JOB LEADBAT01".
     COPY "wslead.cbl".
     COPY "wsscore.cbl".
     COPY "wsaudit.cbl".
     COPY "wsnotif.cbl".
     COPY "wscount.cbl".
     COPY "wsdate.cbl".
*
 PROCEDURE DIVISION.
 0000-MAIN-CONTROL.
     DISPLAY WS-JOB-BANNER.
     PERFORM 8100-CAPTURE-RUN-DATE-TIME.
     PERFORM 1000-CALL-LEAD-INTAKE THRU 1000-EXIT.
     PERFORM 2000-CALL-LEAD-SCORING THRU 2000-EXIT.
     PERFORM 3000-CALL-LEAD-TRANSITION THRU 3000-EXIT.
     PERFORM 4000-CALL-LEAD-NOTIFY THRU 4000-EXIT.
     PERFORM 5000-CALL-LEAD-REPORT THRU 5000-EXIT.
     DISPLAY "LEAD-BATCH-DRIVER - JOB LEADBAT01 COMPLETE".
     STOP RUN.
*
*    STEP 1 - READ LEADIN, VALIDATE, LOAD THE LEAD TABLE.
 1000-CALL-LEAD-INTAKE.
     CALL "LEAD-INTAKE" USING WS-LEAD-TABLE
                              WS-RUN-TOTALS
                              WS-RUN-DATE-TIME.
 1000-EXIT.
     EXIT.
*
*    STEP 2 - SCORE EVERY LEAD IN THE TABLE, WRITE LEADOUT.
 2000-CALL-LEAD-SCORING.
     CALL "LEAD-SCORING" USING WS-LEAD-TABLE
                               WS-SCORE-TABLE
                               WS-RUN-TOTALS
                               WS-RUN-DATE-TIME.
 2000-EXIT.
     EXIT.
*
*    STEP 3 - DEMO-DRIVE ONE STATE TRANSITION PER LEAD, WRITE
*    THE AUDIT TRAIL TO AUDITOUT.
 3000-CALL-LEAD-TRANSITION.
     CALL "LEAD-TRANSITION" USING WS-LEAD-TABLE
                                  WS-AUDIT-TABLE
                                  WS-RUN-DATE-TIME.
 3000-EXIT.
     EXIT.
*
*    STEP 4 - ROUTE A DEMO NOTIFICATION BATCH THROUGH SMS/EMAIL.
 4000-CALL-LEAD-NOTIFY.
     CALL "LEAD-NOTIFY" USING WS-LEAD-TABLE
                              WS-NOTIF-REQUEST-TABLE
                              WS-NOTIF-RESULT-TABLE
                              WS-RATE-LIMIT-TABLE
                              WS-CHANNEL-TABLE
                              WS-NEXT-MESSAGE-ID-NBR
                              WS-RUN-DATE-TIME.
 4000-EXIT.
     EXIT.
*
*    STEP 5 - PRINT ALL SEVEN REPORT SECTIONS TO RPTOUT.
 5000-CALL-LEAD-REPORT.
     CALL "LEAD-REPORT" USING WS-LEAD-TABLE
                              WS-SCORE-TABLE
                              WS-AUDIT-TABLE
                              WS-NOTIF-REQUEST-TABLE
                              WS-NOTIF-RESULT-TABLE
                              WS-RUN-TOTALS
                              WS-RUN-DATE-TIME.
 5000-EXIT.
     EXIT.
*
     COPY "PLDATE.CBL".
