*---------------------------------------------------------------
*  WSCOUNT.CBL
*  RUN TOTALS PRINTED ON THE RUN TOTALS SECTION OF THE REPORT.
*---------------------------------------------------------------
*  08/02/91  RSM   ORIGINAL CODING
*  03/11/94  RSM   ADDED SCORE BAND COUNTERS
*---------------------------------------------------------------
     01  WS-RUN-TOTALS.
         05  WS-LEADS-READ           PIC S9(7) COMP VALUE ZERO.
         05  WS-LEADS-REJECTED       PIC S9(7) COMP VALUE ZERO.
         05  WS-LEADS-SCORED         PIC S9(7) COMP VALUE ZERO.
         05  WS-BAND-COUNTS.
             10  WS-COUNT-HOT        PIC S9(5) COMP VALUE ZERO.
             10  WS-COUNT-WARM       PIC S9(5) COMP VALUE ZERO.
             10  WS-COUNT-COOL       PIC S9(5) COMP VALUE ZERO.
             10  WS-COUNT-COLD       PIC S9(5) COMP VALUE ZERO.
         05  WS-DEALER-COUNT-TABLE.
             10  WS-DEALER-TALLY-COUNT PIC S9(4) COMP VALUE ZERO.
             10  WS-DEALER-TALLY OCCURS 1 TO 50 TIMES
                     DEPENDING ON WS-DEALER-TALLY-COUNT
                     INDEXED BY DT-IX.
                 15  DT-DEALER-ID            PIC X(10).
                 15  DT-LEAD-COUNT           PIC S9(5) COMP.
