*---------------------------------------------------------------
*  LEAD-NOTIFY
*  ROUTES A SAMPLE BATCH OF NOTIFICATIONS - ONE PER LEAD - TO
*  SMS FIRST, THEN EMAIL IF SMS CANNOT HANDLE IT OR ITS BREAKER
*  IS OPEN.  EACH DEALER/LEAD PAIR IS LIMITED TO 3 SENDS A DAY.
*  UPSI-0 ON SIMULATES THE SMS CHANNEL BEING DOWN SO THE OPEN-
*  BREAKER PATH CAN BE EXERCISED WITHOUT REAL NETWORK I/O.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  07/06/95  RSM   ORIGINAL CODING - SMS/EMAIL ROUTING
*  09/22/98  DWK   ADDED CIRCUIT BREAKER PER CHANNEL, 3 FAILURES
*                  OPENS THE BREAKER FOR 30 SECONDS - REQ 244
*  01/09/99  DWK   Y2K - RATE LIMIT DATE COMPARE NOW CCYYMMDD
*  06/03/02  BLK   ADDED UPSI-0 SIMULATED-DOWN SWITCH FOR THE
*                  SMS CHANNEL, FOR DEMONSTRATING OPEN STATE -
*                  REQ 311
*  06/17/02  BLK   LEAD/NOTIFICATION TABLES AND RUN DATE ARE
*                  NOW LINKAGE - CALLED FROM LEAD-BATCH-DRIVER
*                  INSTEAD OF RUN STANDALONE - REQ 311
*  07/01/02  BLK   RATE LIMIT SLOT IS NOW RESERVED BEFORE THE
*                  CHANNEL LOOP AND RELEASED ON TOTAL FAILURE,
*                  NOT COUNTED ON SUCCESS AFTER THE FACT - A
*                  FAILED SEND WAS BURNING A SLOT IT NEVER USED.
*                  A RESULT ROW IS NOW WRITTEN FOR A NOTIFICATION
*                  THAT NEVER GETS THROUGH, RATE LIMITED OR NOT -
*                  REQ 319
*  03/18/03  BLK   A SUCCESSFUL SEND WAS ONLY WORKING THE FAIL
*                  COUNT DOWN ONE AT A TIME INSTEAD OF CLEARING
*                  IT - A CHANNEL COMING BACK FROM HALF-OPEN NOW
*                  RESETS THE FAIL COUNT TO ZERO OUTRIGHT LIKE
*                  THE BREAKER SPEC CALLS FOR - REQ 351
*  03/18/03  BLK   MOVED WS-DECR-TARGET AND WS-ELAPSED-SECS OUT
*                  TO 77-LEVELS - THEY WERE NEVER PART OF ANY
*                  GROUP MOVE, JUST BURIED UNDER WS-NOTIFY-
*                  WORK-AREA - REQ 351
*  03/25/03  BLK   NOTHING WAS REJECTING A NOTIFICATION REQUEST
*                  WITH A BLANK DEALER, TENANT, SITE, LEAD, TYPE,
*                  BODY OR RECIPIENT - ADDED 5050/5060 TO CHECK
*                  AND FAIL IT BEFORE ROUTING IS EVEN ATTEMPTED -
*                  REQ 356
*  03/25/03  BLK   5360 ALWAYS WROTE THE SAME "ALL CHANNELS
*                  UNAVAILABLE" TEXT REGARDLESS OF CAUSE - NOW
*                  DISTINGUISHES NO CHANNEL SUPPORTING THE
*                  REQUEST'S TYPE FROM THE LAST CHANNEL'S ACTUAL
*                  FAILURE REASON (BREAKER DENIED OR SEND
*                  FAILED) - REQ 356
*---------------------------------------------------------------
 IDENTIFICATION DIVISION.
 PROGRAM-ID. LEAD-NOTIFY.
 AUTHOR. R S MCALLISTER.
 INSTALLATION. DEALER SYSTEMS GROUP.
 DATE-WRITTEN. 07/06/95.
 DATE-COMPILED.
 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON STATUS IS SMS-CHANNEL-SIMULATED-DOWN
            OFF STATUS IS SMS-CHANNEL-IS-UP.
*
 DATA DIVISION.
 WORKING-STORAGE SECTION.
 01  WS-NOTIFY-WORK-AREA.
     05  WS-NOTIFY-SUB           PIC S9(4) COMP VALUE ZERO.
     05  WS-ROUTE-SUB            PIC S9(4) COMP VALUE ZERO.
     05  WS-ROUTED-OK            PIC X(01).
         88  NOTIFICATION-WAS-ROUTED VALUE "Y".
     05  WS-RATE-LIMITED-FLAG    PIC X(01).
         88  RATE-LIMIT-WAS-EXCEEDED VALUE "Y".
     05  WS-TODAY-RATE-SUB       PIC S9(4) COMP.
     05  WS-NOTIF-INVALID-FLAG   PIC X(01).
         88  NOTIF-REQUEST-IS-INVALID VALUE "Y".
     05  WS-TYPE-SUPPORTED-FLAG  PIC X(01).
         88  SOME-CHANNEL-SUPPORTS-TYPE VALUE "Y".
     05  WS-LAST-FAILURE-MSG     PIC X(60).
*
*    STANDALONE SCRATCH ITEMS - SHARED BY 8250 (THE COPY'D
*    CLAMP ROUTINE) AND THE BREAKER TIMEOUT CHECK, SO THEY
*    ARE NOT PART OF ANY ONE GROUP.
 77  WS-DECR-TARGET             PIC S9(3) COMP.
 77  WS-ELAPSED-SECS            PIC S9(5) COMP.
*
 LINKAGE SECTION.
     COPY "wslead.cbl".
     COPY "wsnotif.cbl".
     COPY "wsdate.cbl".
*
 PROCEDURE DIVISION USING WS-LEAD-TABLE
                          WS-NOTIF-REQUEST-TABLE
                          WS-NOTIF-RESULT-TABLE
                          WS-RATE-LIMIT-TABLE
                          WS-CHANNEL-TABLE
                          WS-NEXT-MESSAGE-ID-NBR
                          WS-RUN-DATE-TIME.
 0000-MAIN-CONTROL.
     PERFORM 5000-INITIALIZE-CHANNEL-TABLE THRU 5000-EXIT.
     PERFORM 5100-BUILD-NOTIFICATION-BATCH THRU 5100-EXIT
         VARYING WS-NOTIFY-SUB FROM 1 BY 1
         UNTIL WS-NOTIFY-SUB > WS-LEAD-COUNT.
     PERFORM 5200-ROUTE-NOTIFICATIONS THRU 5200-EXIT
         VARYING WS-NOTIFY-SUB FROM 1 BY 1
         UNTIL WS-NOTIFY-SUB > WS-NOTIF-REQ-COUNT.
     GOBACK.
*
*    CHANNEL 1 IS SMS, CHANNEL 2 IS EMAIL - THAT ORDER IS THE
*    ROUTING PRIORITY.  EMAIL HANDLES BOTH EMAIL AND SMS-TYPE
*    REQUESTS AS A FALLBACK, SMS HANDLES SMS-TYPE ONLY.
 5000-INITIALIZE-CHANNEL-TABLE.
     SET CH-IX TO 1.
     MOVE "SMS"      TO CH-NAME (CH-IX).
     MOVE "N"        TO CH-SUPPORTS-EMAIL (CH-IX).
     MOVE "Y"        TO CH-SUPPORTS-SMS (CH-IX).
     MOVE "CLOSED"   TO CH-BREAKER-STATE (CH-IX).
     MOVE ZERO       TO CH-FAIL-COUNT (CH-IX).
     IF SMS-CHANNEL-SIMULATED-DOWN
         MOVE "Y" TO CH-SIMULATE-DOWN (CH-IX)
     ELSE
         MOVE "N" TO CH-SIMULATE-DOWN (CH-IX).
     SET CH-IX TO 2.
     MOVE "EMAIL"    TO CH-NAME (CH-IX).
     MOVE "Y"        TO CH-SUPPORTS-EMAIL (CH-IX).
     MOVE "Y"        TO CH-SUPPORTS-SMS (CH-IX).
     MOVE "CLOSED"   TO CH-BREAKER-STATE (CH-IX).
     MOVE ZERO       TO CH-FAIL-COUNT (CH-IX).
     MOVE "N"        TO CH-SIMULATE-DOWN (CH-IX).
 5000-EXIT.
     EXIT.
*
*    ONE DEMO NOTIFICATION PER LEAD, TELLING THE DEALER THE
*    LEAD HAS BEEN SCORED - A REAL FEED WOULD DRIVE THIS FROM
*    THE EVENTS THAT ACTUALLY WARRANT A NOTIFICATION.
 5100-BUILD-NOTIFICATION-BATCH.
     SET LT-IX TO WS-NOTIFY-SUB.
     ADD 1 TO WS-NOTIF-REQ-COUNT.
     SET NR-IX TO WS-NOTIF-REQ-COUNT.
     MOVE LT-DEALER-ID (LT-IX)  TO NR-DEALER-ID (NR-IX).
     MOVE LT-TENANT-ID (LT-IX)  TO NR-TENANT-ID (NR-IX).
     MOVE LT-SITE-ID (LT-IX)    TO NR-SITE-ID (NR-IX).
     MOVE LT-LEAD-ID (LT-IX)    TO NR-LEAD-ID (NR-IX).
     MOVE "SMS"                 TO NR-TYPE (NR-IX).
     MOVE "LEAD SCORED"         TO NR-SUBJECT (NR-IX).
     STRING "LEAD " LT-LEAD-ID (LT-IX) " SCORED "
             LT-SCORE (LT-IX)
         DELIMITED BY SIZE INTO NR-BODY (NR-IX).
     MOVE LT-PHONE-NUMBER (LT-IX) TO NR-TO (NR-IX).
 5100-EXIT.
     EXIT.
*
*    REQUIRED FIELDS ARE CHECKED FIRST - A BLANK DEALER, TENANT,
*    SITE, LEAD, TYPE, BODY OR RECIPIENT NEVER GOES NEAR A
*    CHANNEL.  RATE LIMIT COMES NEXT - 3 A DAY PER DEALER/LEAD.
*    A SLOT UNDER THE LIMIT IS RESERVED (COUNTED) BEFORE ANY
*    CHANNEL IS TRIED, THEN SMS IS TRIED, THEN EMAIL, SKIPPING
*    ANY CHANNEL WHOSE BREAKER IS OPEN AND WHOSE TIMEOUT HAS NOT
*    YET ELAPSED.  IF NEITHER CHANNEL GETS THE MESSAGE THROUGH
*    THE RESERVED SLOT IS RELEASED SO IT DOES NOT COUNT AGAINST
*    THE DEALER.
 5200-ROUTE-NOTIFICATIONS.
     SET NR-IX TO WS-NOTIFY-SUB.
     PERFORM 5050-VALIDATE-NOTIF-REQUEST THRU 5050-EXIT.
     IF NOTIF-REQUEST-IS-INVALID
         PERFORM 5060-RECORD-VALIDATION-FAILURE THRU 5060-EXIT
     ELSE
         PERFORM 5250-CHECK-RATE-LIMIT THRU 5250-EXIT
         IF RATE-LIMIT-WAS-EXCEEDED
             PERFORM 5350-RECORD-RATE-LIMIT-FAILURE THRU 5350-EXIT
         ELSE
             MOVE "N" TO WS-TYPE-SUPPORTED-FLAG
             MOVE SPACES TO WS-LAST-FAILURE-MSG
             PERFORM 5300-TRY-CHANNELS-IN-ORDER THRU 5300-EXIT
                 VARYING WS-ROUTE-SUB FROM 1 BY 1
                 UNTIL WS-ROUTE-SUB > 2
                    OR NOTIFICATION-WAS-ROUTED
             IF NOT NOTIFICATION-WAS-ROUTED
                 PERFORM 5370-RELEASE-RATE-LIMIT-SLOT
                     THRU 5370-EXIT
                 PERFORM 5360-RECORD-NO-CHANNEL-FAILURE
                     THRU 5360-EXIT
             END-IF
         END-IF
     END-IF.
 5200-EXIT.
     EXIT.
*
*    A BLANK REQUIRED FIELD IS A FEED PROBLEM, NOT A ROUTING ONE -
*    NONE OF THE SEVEN REQUIRED FIELDS MAY BE SPACES.
 5050-VALIDATE-NOTIF-REQUEST.
     MOVE "N" TO WS-NOTIF-INVALID-FLAG.
     IF NR-DEALER-ID (NR-IX) = SPACES
        OR NR-TENANT-ID (NR-IX) = SPACES
        OR NR-SITE-ID (NR-IX)   = SPACES
        OR NR-LEAD-ID (NR-IX)   = SPACES
        OR NR-TYPE (NR-IX)      = SPACES
        OR NR-BODY (NR-IX)      = SPACES
        OR NR-TO (NR-IX)        = SPACES
         MOVE "Y" TO WS-NOTIF-INVALID-FLAG.
 5050-EXIT.
     EXIT.
*
 5060-RECORD-VALIDATION-FAILURE.
     ADD 1 TO WS-NOTIF-RES-COUNT.
     SET NS-IX TO WS-NOTIF-RES-COUNT.
     MOVE "N" TO NS-SUCCESS (NS-IX).
     MOVE SPACES TO NS-VENDOR (NS-IX).
     MOVE SPACES TO NS-MESSAGE-ID (NS-IX).
     MOVE "REQUIRED NOTIFICATION FIELD IS BLANK - DEALER, TENANT,"
         TO NS-ERROR-MSG (NS-IX).
 5060-EXIT.
     EXIT.
*
 5250-CHECK-RATE-LIMIT.
     MOVE "N" TO WS-ROUTED-OK.
     MOVE "N" TO WS-RATE-LIMITED-FLAG.
     MOVE ZERO TO WS-TODAY-RATE-SUB.
     PERFORM 5260-FIND-RATE-ENTRY THRU 5260-EXIT
         VARYING RL-IX FROM 1 BY 1
         UNTIL RL-IX > WS-RATE-COUNT.
     IF WS-TODAY-RATE-SUB = ZERO
         ADD 1 TO WS-RATE-COUNT
         SET RL-IX TO WS-RATE-COUNT
         MOVE NR-DEALER-ID (NR-IX) TO RL-DEALER-ID (RL-IX)
         MOVE NR-LEAD-ID (NR-IX)   TO RL-LEAD-ID (RL-IX)
         MOVE WS-RUN-DATE-CCYYMMDD TO RL-DATE (RL-IX)
         MOVE ZERO                 TO RL-SENT-TODAY (RL-IX)
         SET WS-TODAY-RATE-SUB FROM RL-IX.
     SET RL-IX TO WS-TODAY-RATE-SUB.
     IF RL-SENT-TODAY (RL-IX) >= 3
         MOVE "Y" TO WS-RATE-LIMITED-FLAG
     ELSE
         ADD 1 TO RL-SENT-TODAY (RL-IX).
 5250-EXIT.
     EXIT.
*
 5260-FIND-RATE-ENTRY.
     IF RL-DEALER-ID (RL-IX) = NR-DEALER-ID (NR-IX)
        AND RL-LEAD-ID (RL-IX) = NR-LEAD-ID (NR-IX)
        AND RL-DATE (RL-IX)    = WS-RUN-DATE-CCYYMMDD
         SET WS-TODAY-RATE-SUB FROM RL-IX.
 5260-EXIT.
     EXIT.
*
 5300-TRY-CHANNELS-IN-ORDER.
     SET CH-IX TO WS-ROUTE-SUB.
     MOVE "N" TO WS-ROUTED-OK.
     IF NR-TYPE-SMS (NR-IX) AND NOT CH-HANDLES-SMS (CH-IX)
         GO TO 5300-EXIT.
     IF NR-TYPE-EMAIL (NR-IX) AND NOT CH-HANDLES-EMAIL (CH-IX)
         GO TO 5300-EXIT.
     MOVE "Y" TO WS-TYPE-SUPPORTED-FLAG.
     PERFORM 5400-CHECK-BREAKER THRU 5400-EXIT.
     IF NOT WS-ROUTED-OK
         PERFORM 5450-RECORD-BREAKER-DENIED THRU 5450-EXIT
         GO TO 5300-EXIT.
     PERFORM 5500-SEND-THROUGH-CHANNEL THRU 5500-EXIT.
     IF NOT WS-ROUTED-OK
         PERFORM 5460-RECORD-CHANNEL-FAILURE THRU 5460-EXIT.
 5300-EXIT.
     EXIT.
*
*    THE BREAKER DENIED THE CALL WITHOUT EVER REACHING THE
*    CHANNEL - SAME WORDING THE WRAPPING ADAPTER USES.
 5450-RECORD-BREAKER-DENIED.
     MOVE SPACES TO WS-LAST-FAILURE-MSG.
     STRING CH-NAME (CH-IX) DELIMITED BY SPACE
         "-CIRCUIT-BREAKER / CIRCUIT IS OPEN - SERVICE "
         "TEMPORARILY UNAVAILABLE (WILL RETRY AFTER TIMEOUT)"
         DELIMITED BY SIZE INTO WS-LAST-FAILURE-MSG.
 5450-EXIT.
     EXIT.
*
*    THE CHANNEL WAS REACHED BUT THE SEND ITSELF FAILED (THE
*    SIMULATED-DOWN CASE TODAY, A REAL VENDOR ERROR LATER).
 5460-RECORD-CHANNEL-FAILURE.
     MOVE SPACES TO WS-LAST-FAILURE-MSG.
     STRING CH-NAME (CH-IX) DELIMITED BY SPACE
         " CHANNEL FAILED TO DELIVER THE MESSAGE"
         DELIMITED BY SIZE INTO WS-LAST-FAILURE-MSG.
 5460-EXIT.
     EXIT.
*
*    A CLOSED BREAKER ALWAYS TRIES.  AN OPEN BREAKER ONLY TRIES
*    ONCE ITS 30 SECOND TIMEOUT HAS PASSED - THAT RETRY IS THE
*    HALF-OPEN PROBE.
 5400-CHECK-BREAKER.
     IF CH-BREAKER-CLOSED (CH-IX)
         MOVE "Y" TO WS-ROUTED-OK
     ELSE
         COMPUTE WS-ELAPSED-SECS =
             ((WS-RUN-HH * 3600) + (WS-RUN-MIN * 60) + WS-RUN-SS)
           - ((CH-LAST-FAIL-HH (CH-IX) * 3600)
           +  (CH-LAST-FAIL-MIN (CH-IX) * 60)
           +  CH-LAST-FAIL-SS (CH-IX))
         IF WS-ELAPSED-SECS < 0
             ADD 86400 TO WS-ELAPSED-SECS
         END-IF
         IF WS-ELAPSED-SECS >= CH-OPEN-TIMEOUT-SECS (CH-IX)
             MOVE "HALF-OPEN" TO CH-BREAKER-STATE (CH-IX)
             MOVE "Y" TO WS-ROUTED-OK
         ELSE
             MOVE "N" TO WS-ROUTED-OK.
 5400-EXIT.
     EXIT.
*
*    A SIMULATED-DOWN CHANNEL ALWAYS FAILS AND COUNTS TOWARD THE
*    BREAKER THRESHOLD - 3 CONSECUTIVE FAILURES OPENS IT.  A
*    SUCCESSFUL SEND CLOSES THE BREAKER (OUT OF HALF-OPEN OR
*    OTHERWISE) AND RESETS THE FAIL COUNT TO ZERO OUTRIGHT.
 5500-SEND-THROUGH-CHANNEL.
     IF CH-IS-SIMULATED-DOWN (CH-IX)
         ADD 1 TO CH-FAIL-COUNT (CH-IX)
         MOVE WS-RUN-DATE-CCYYMMDD TO CH-LAST-FAIL-DATE (CH-IX)
         MOVE WS-RUN-TIME-HHMMSS   TO CH-LAST-FAIL-TIME (CH-IX)
         IF CH-FAIL-COUNT (CH-IX) >= CH-FAIL-THRESHOLD (CH-IX)
             MOVE "OPEN" TO CH-BREAKER-STATE (CH-IX)
         END-IF
         MOVE "N" TO WS-ROUTED-OK
     ELSE
         MOVE ZERO TO CH-FAIL-COUNT (CH-IX)
         MOVE "CLOSED" TO CH-BREAKER-STATE (CH-IX)
         ADD 1 TO WS-NOTIF-RES-COUNT
         SET NS-IX TO WS-NOTIF-RES-COUNT
         MOVE "Y" TO NS-SUCCESS (NS-IX)
         MOVE CH-NAME (CH-IX) TO NS-VENDOR (NS-IX)
         ADD 1 TO WS-NEXT-MESSAGE-ID-NBR
         MOVE SPACES TO NS-MESSAGE-ID (NS-IX)
         STRING "MSG-" WS-NEXT-MESSAGE-ID-NBR
             DELIMITED BY SIZE INTO NS-MESSAGE-ID (NS-IX)
         MOVE SPACES TO NS-ERROR-MSG (NS-IX)
         MOVE "Y" TO WS-ROUTED-OK.
 5500-EXIT.
     EXIT.
*
*    THE DEALER NEVER SEES THIS ONE - THE SLOT WAS REFUSED BEFORE
*    ANY CHANNEL WAS EVEN TRIED.
 5350-RECORD-RATE-LIMIT-FAILURE.
     ADD 1 TO WS-NOTIF-RES-COUNT.
     SET NS-IX TO WS-NOTIF-RES-COUNT.
     MOVE "N" TO NS-SUCCESS (NS-IX).
     MOVE SPACES TO NS-VENDOR (NS-IX).
     MOVE SPACES TO NS-MESSAGE-ID (NS-IX).
     MOVE "RATE LIMIT EXCEEDED - MAX 3 PER LEAD PER DAY"
         TO NS-ERROR-MSG (NS-IX).
 5350-EXIT.
     EXIT.
*
*    BOTH CHANNELS WERE TRIED (OR SKIPPED AS UNSUPPORTED OR WITH
*    THE BREAKER OPEN) AND NEITHER GOT THE MESSAGE THROUGH.  IF NO
*    CHANNEL IN THE TABLE EVEN SUPPORTS THE REQUEST'S TYPE SAY SO
*    INSTEAD OF BLAMING THE LAST CHANNEL TRIED, WHICH WAS NEVER
*    ACTUALLY REACHED.
 5360-RECORD-NO-CHANNEL-FAILURE.
     ADD 1 TO WS-NOTIF-RES-COUNT.
     SET NS-IX TO WS-NOTIF-RES-COUNT.
     MOVE "N" TO NS-SUCCESS (NS-IX).
     MOVE SPACES TO NS-VENDOR (NS-IX).
     MOVE SPACES TO NS-MESSAGE-ID (NS-IX).
     IF SOME-CHANNEL-SUPPORTS-TYPE
         MOVE WS-LAST-FAILURE-MSG TO NS-ERROR-MSG (NS-IX)
     ELSE
         MOVE SPACES TO NS-ERROR-MSG (NS-IX)
         STRING "NO ADAPTER SUPPORTS TYPE: " NR-TYPE (NR-IX)
             DELIMITED BY SIZE INTO NS-ERROR-MSG (NS-IX).
 5360-EXIT.
     EXIT.
*
 5370-RELEASE-RATE-LIMIT-SLOT.
     SET RL-IX TO WS-TODAY-RATE-SUB.
     MOVE RL-SENT-TODAY (RL-IX) TO WS-DECR-TARGET.
     PERFORM 8250-DECREMENT-NOT-BELOW-ZERO THRU 8250-EXIT.
     MOVE WS-DECR-TARGET TO RL-SENT-TODAY (RL-IX).
 5370-EXIT.
     EXIT.
*
     COPY "PLGENERAL.CBL".
