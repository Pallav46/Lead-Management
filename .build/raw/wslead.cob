*---------------------------------------------------------------
*  WSLEAD.CBL
*  IN-MEMORY LEAD TABLE.  THIS SHOP HAS NO INDEXED LEAD MASTER -
*  A RUN'S WORTH OF LEADS LIVES RIGHT HERE IN THE TABLE FOR THE
*  LIFE OF THE JOB.  LEAD-BATCH-DRIVER OWNS THIS BLOCK IN ITS
*  OWN WORKING-STORAGE AND PASSES IT BY REFERENCE ON EVERY CALL
*  TO A WORKER PROGRAM - EACH WORKER COPIES THIS SAME LAYOUT
*  INTO ITS LINKAGE SECTION, THE SAME WAY OUR OTHER SYSTEMS
*  SHARE A VSAM FILE ACROSS SEVERAL PROGRAMS.
*---------------------------------------------------------------
*  08/02/91  RSM   ORIGINAL CODING - LEAD TABLE, 500 ROW CAP
*  11/14/93  RSM   ADDED VEH-YEAR CENTURY/YEAR REDEFINES
*  01/09/99  DWK   Y2K - CREATED/UPDATED DATE REDEFINES SPLIT
*                  OUT TO CCYY/MM/DD, DROPPED THE OLD 2-DIGIT
*                  YEAR VIEW ENTIRELY
*  06/03/02  BLK   TABLE NOW PASSED CALL USING FROM THE NEW
*                  LEAD-BATCH-DRIVER, MOVED THE SEARCH WORK
*                  AREA OUT TO WSLSRCH.CBL SO A WORKER THAT
*                  NEVER SEARCHES DOES NOT HAVE TO CARRY IT -
*                  REQ 311
*---------------------------------------------------------------
     01  WS-LEAD-TABLE.
         05  WS-LEAD-COUNT           PIC S9(4) COMP VALUE ZERO.
         05  WS-LEAD-ENTRY OCCURS 1 TO 500 TIMES
                 DEPENDING ON WS-LEAD-COUNT
                 INDEXED BY LT-IX.
             10  LT-LEAD-ID              PIC X(20).
             10  LT-DEALER-ID            PIC X(10).
             10  LT-TENANT-ID            PIC X(10).
             10  LT-SITE-ID              PIC X(10).
             10  LT-FIRST-NAME           PIC X(15).
             10  LT-LAST-NAME            PIC X(15).
             10  LT-EMAIL                PIC X(40).
             10  LT-PHONE-CC             PIC X(04).
             10  LT-PHONE-NUMBER         PIC X(15).
             10  LT-SOURCE               PIC X(08).
                 88  LT-SOURCE-WEBSITE       VALUE "WEBSITE ".
                 88  LT-SOURCE-PHONE         VALUE "PHONE   ".
                 88  LT-SOURCE-WALKIN        VALUE "WALKIN  ".
                 88  LT-SOURCE-REFERRAL      VALUE "REFERRAL".
             10  LT-STATE                PIC X(10).
                 88  LT-STATE-NEW            VALUE "NEW".
                 88  LT-STATE-CONTACTED      VALUE "CONTACTED".
                 88  LT-STATE-QUALIFIED      VALUE "QUALIFIED".
                 88  LT-STATE-CONVERTED      VALUE "CONVERTED".
                 88  LT-STATE-LOST           VALUE "LOST".
             10  LT-VEH-MAKE             PIC X(12).
             10  LT-VEH-MODEL            PIC X(12).
             10  LT-VEH-YEAR             PIC 9(04).
             10  LT-VEH-YEAR-PARTS REDEFINES LT-VEH-YEAR.
                 15  LT-VEH-YEAR-CENT        PIC 99.
                 15  LT-VEH-YEAR-YY          PIC 99.
             10  LT-TRADE-IN-VALUE       PIC 9(07).
             10  LT-TRADE-IN-PRESENT     PIC X(01).
                 88  LT-TRADE-IN-WAS-GIVEN   VALUE "Y".
             10  LT-SCORE                PIC 9(03).
             10  LT-CREATED-DATE         PIC 9(08).
             10  LT-CREATED-DATE-PARTS REDEFINES LT-CREATED-DATE.
                 15  LT-CREATED-CCYY         PIC 9(04).
                 15  LT-CREATED-MM           PIC 99.
                 15  LT-CREATED-DD           PIC 99.
             10  LT-CREATED-TIME         PIC 9(06).
             10  LT-UPDATED-DATE         PIC 9(08).
             10  LT-UPDATED-DATE-PARTS REDEFINES LT-UPDATED-DATE.
                 15  LT-UPDATED-CCYY         PIC 9(04).
                 15  LT-UPDATED-MM           PIC 99.
                 15  LT-UPDATED-DD           PIC 99.
             10  LT-UPDATED-TIME         PIC 9(06).
             10  LT-VALID-FLAG           PIC X(01).
                 88  LT-ENTRY-VALID          VALUE "Y".
