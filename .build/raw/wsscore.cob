*---------------------------------------------------------------
*  WSSCORE.CBL
*  IN-MEMORY SCORING RESULT TABLE.  ONE ENTRY PER LEAD SCORED
*  THIS RUN, SAME ROW ORDER AS WS-LEAD-TABLE SO THE SUBSCRIPTS
*  LINE UP ONE FOR ONE.
*---------------------------------------------------------------
*  03/11/94  RSM   ORIGINAL CODING - SCORE TABLE, 5 FACTORS
*---------------------------------------------------------------
     01  WS-SCORE-TABLE.
         05  WS-SCORE-COUNT          PIC S9(4) COMP VALUE ZERO.
         05  WS-SCORE-ENTRY OCCURS 1 TO 500 TIMES
                 DEPENDING ON WS-SCORE-COUNT
                 INDEXED BY SC-IX.
             10  SC-LEAD-ID              PIC X(20).
             10  SC-FINAL-SCORE          PIC 9(03).
             10  SC-SOURCE-FACTOR        PIC 9V99.
             10  SC-VEHAGE-FACTOR        PIC 9V99.
             10  SC-TRADEIN-FACTOR       PIC 9V99.
             10  SC-ENGAGE-FACTOR        PIC 9V99.
             10  SC-RECENCY-FACTOR       PIC 9V99.
             10  SC-BAND                 PIC X(04).
                 88  SC-BAND-HOT             VALUE "HOT ".
                 88  SC-BAND-WARM            VALUE "WARM".
                 88  SC-BAND-COOL            VALUE "COOL".
                 88  SC-BAND-COLD            VALUE "COLD".
