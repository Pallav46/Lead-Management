*---------------------------------------------------------------
*  LEAD-SCORING
*  SCORES EVERY LEAD IN THE IN-MEMORY LEAD TABLE ON FIVE
*  WEIGHTED FACTORS, WRITES THE FINAL SCORE BACK ONTO THE LEAD
*  ENTRY, BUILDS THE SCORE TABLE FOR THE REPORT, AND WRITES
*  EVERY SCORED LEAD OUT TO LEADOUT.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  03/11/94  RSM   ORIGINAL CODING - 5 FACTOR WEIGHTED SCORE
*  07/06/95  RSM   ADDED RECENCY FACTOR (DAYS SINCE UPDATE) -
*                  REQ 172
*  09/22/98  DWK   SCORE BAND ASSIGNED HERE INSTEAD OF ON THE
*                  REPORT SIDE, FEEDS WS-BAND-COUNTS - REQ 204
*  01/09/99  DWK   Y2K - DAYS-SINCE-UPDATE NOW USES CCYYMMDD
*                  ARITHMETIC INSTEAD OF THE OLD 2 DIGIT YEAR
*  06/03/02  BLK   LEAD/SCORE/COUNT TABLES AND RUN DATE ARE NOW
*                  LINKAGE - CALLED FROM LEAD-BATCH-DRIVER
*                  INSTEAD OF RUN STANDALONE - REQ 311
*  07/15/02  BLK   LEADOUT SELECT/FD WAS CODED INLINE HERE INSTEAD
*                  OF COPY SLLEAD/FDLEAD LIKE LEAD-INTAKE USES -
*                  NOW SHARES THE SAME COPYBOOKS - REQ 322
*  03/04/03  BLK   CORRECTED ALL FIVE SCORING FACTORS TO MATCH THE
*                  SCORING SPEC SIGNED OFF BY SALES OPS - SOURCE
*                  FACTOR TABLE HAD WEBSITE/WALKIN/PHONE VALUES
*                  TRANSPOSED, VEHICLE AGE AND TRADE-IN WERE
*                  SCORING BACKWARDS, ENGAGEMENT WAS A HARD CODED
*                  0.50 STUB, AND RECENCY WAS KEYED OFF THE UPDATE
*                  DATE INSTEAD OF THE CREATE DATE - REQ 348
*  03/04/03  BLK   DROPPED THE 8200-CLAMP-FACTOR CALLS AND THE
*                  PLGENERAL COPY - THE THREE FACTORS THAT USED IT
*                  ARE NOW STEP FUNCTIONS AND NEVER PRODUCE AN
*                  OUT-OF-RANGE VALUE - REQ 348
*  03/18/03  BLK   WS-WEIGHT-TOTAL AND WS-SF-SUB MOVED OUT TO
*                  77-LEVELS - NEITHER ONE IS EVER PART OF A
*                  GROUP MOVE ON WS-FACTOR-WORK-AREA - REQ 351
*---------------------------------------------------------------
 IDENTIFICATION DIVISION.
 PROGRAM-ID. LEAD-SCORING.
 AUTHOR. R S MCALLISTER.
 INSTALLATION. DEALER SYSTEMS GROUP.
 DATE-WRITTEN. 03/11/94.
 DATE-COMPILED.
 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLLEAD.CBL".
*
 DATA DIVISION.
 FILE SECTION.
     COPY "FDLEAD.CBL".
*
 WORKING-STORAGE SECTION.
 01  WS-LEAD-IN-STATUS       PIC X(02) VALUE "00".
 01  WS-LEAD-OUT-STATUS      PIC X(02) VALUE "00".
     88  LEAD-OUT-OK             VALUE "00".
 01  WS-SCORE-SUBSCRIPTS.
     05  WS-LEAD-SUB             PIC S9(4) COMP VALUE ZERO.
 01  WS-SOURCE-FACTOR-TABLE.
     05  FILLER PIC X(08) VALUE "REFERRAL".
     05  FILLER PIC 9V99  VALUE 1.00.
     05  FILLER PIC X(08) VALUE "WEBSITE ".
     05  FILLER PIC 9V99  VALUE 0.70.
     05  FILLER PIC X(08) VALUE "PHONE   ".
     05  FILLER PIC 9V99  VALUE 0.50.
     05  FILLER PIC X(08) VALUE "WALKIN  ".
     05  FILLER PIC 9V99  VALUE 0.30.
 01  WS-SOURCE-FACTOR-REDEF REDEFINES WS-SOURCE-FACTOR-TABLE.
     05  WS-SF-ENTRY OCCURS 4 TIMES.
         10  WS-SF-SOURCE        PIC X(08).
         10  WS-SF-FACTOR        PIC 9V99.
 01  WS-FACTOR-WORK-AREA.
     05  WS-VEH-AGE-YEARS        PIC S9(4) COMP.
     05  WS-DAYS-SINCE-CREATED   PIC S9(7) COMP.
     05  WS-DAYS-CREATED         PIC S9(9) COMP.
     05  WS-DAYS-RUN             PIC S9(9) COMP.
     05  WS-WEIGHTED-SUM         PIC S9(5)V99.
*
*    STANDALONE SCRATCH ITEMS - THE WEIGHT DIVISOR NEVER CHANGES
*    AND THE TABLE SUBSCRIPT IS ONLY EVER USED INSIDE THE SOURCE
*    FACTOR LOOKUP LOOP, NEITHER IS PART OF A GROUP MOVE.
 77  WS-WEIGHT-TOTAL             PIC S9(3) COMP VALUE 100.
 77  WS-SF-SUB                   PIC S9(4) COMP.
*
 LINKAGE SECTION.
     COPY "wslead.cbl".
     COPY "wsscore.cbl".
     COPY "wscount.cbl".
     COPY "wsdate.cbl".
*
 PROCEDURE DIVISION USING WS-LEAD-TABLE
                          WS-SCORE-TABLE
                          WS-RUN-TOTALS
                          WS-RUN-DATE-TIME.
 0000-MAIN-CONTROL.
     OPEN OUTPUT LEAD-OUT-FILE.
     IF NOT LEAD-OUT-OK
         DISPLAY "LEAD-SCORING - LEADOUT OPEN FAILED, STATUS "
             WS-LEAD-OUT-STATUS
         STOP RUN.
     MOVE WS-LEAD-COUNT TO WS-SCORE-COUNT.
     PERFORM 3000-SCORE-ALL-LEADS THRU 3000-EXIT
         VARYING WS-LEAD-SUB FROM 1 BY 1
         UNTIL WS-LEAD-SUB > WS-LEAD-COUNT.
     CLOSE LEAD-OUT-FILE.
     GOBACK.
*
*    ONE PASS PER LEAD - COMPUTE THE FIVE FACTORS, ROLL THEM UP
*    INTO THE FINAL SCORE, ASSIGN THE BAND, THEN WRITE THE LEAD
*    BACK OUT WITH ITS SCORE FILLED IN.
 3000-SCORE-ALL-LEADS.
     SET LT-IX TO WS-LEAD-SUB.
     SET SC-IX TO WS-LEAD-SUB.
     MOVE LT-LEAD-ID (LT-IX) TO SC-LEAD-ID (WS-LEAD-SUB).
     PERFORM 3100-SCORE-SOURCE-QUALITY THRU 3100-EXIT.
     PERFORM 3200-SCORE-VEHICLE-AGE THRU 3200-EXIT.
     PERFORM 3300-SCORE-TRADE-IN-VALUE THRU 3300-EXIT.
     PERFORM 3400-SCORE-ENGAGEMENT THRU 3400-EXIT.
     PERFORM 3500-SCORE-RECENCY THRU 3500-EXIT.
     PERFORM 3600-COMPUTE-FINAL-SCORE THRU 3600-EXIT.
     PERFORM 3700-ASSIGN-SCORE-BAND THRU 3700-EXIT.
     PERFORM 3800-WRITE-LEAD-OUT THRU 3800-EXIT.
     ADD 1 TO WS-LEADS-SCORED.
 3000-EXIT.
     EXIT.
*
*    SOURCE QUALITY - WEIGHT 20 - LOOK THE SOURCE UP IN THE
*    FACTOR TABLE, REFERRAL SCORES HIGHEST, WALKIN LOWEST, AN
*    UNRECOGNIZED OR MISSING SOURCE EARNS NO CREDIT AT ALL.
 3100-SCORE-SOURCE-QUALITY.
     MOVE 0.00 TO SC-SOURCE-FACTOR (WS-LEAD-SUB).
     PERFORM 3150-LOOK-UP-SOURCE-FACTOR THRU 3150-EXIT
         VARYING WS-SF-SUB FROM 1 BY 1
         UNTIL WS-SF-SUB > 4.
 3100-EXIT.
     EXIT.
*
 3150-LOOK-UP-SOURCE-FACTOR.
     IF WS-SF-SOURCE (WS-SF-SUB) = LT-SOURCE (LT-IX)
         MOVE WS-SF-FACTOR (WS-SF-SUB)
             TO SC-SOURCE-FACTOR (WS-LEAD-SUB).
 3150-EXIT.
     EXIT.
*
*    VEHICLE AGE - WEIGHT 25 - AN OLDER TRADE VEHICLE SCORES
*    HIGHER, THE OWNER IS A BETTER PROSPECT TO MOVE INTO SOMETHING
*    NEWER.  5+ YEARS IS FULL CREDIT, 3-4 YEARS IS MID CREDIT,
*    0-2 YEARS IS LOW CREDIT.
 3200-SCORE-VEHICLE-AGE.
     COMPUTE WS-VEH-AGE-YEARS =
         WS-RUN-CCYY - LT-VEH-YEAR (LT-IX).
     IF WS-VEH-AGE-YEARS < 0
         MOVE ZERO TO WS-VEH-AGE-YEARS.
     IF WS-VEH-AGE-YEARS >= 5
         MOVE 1.00 TO SC-VEHAGE-FACTOR (WS-LEAD-SUB)
     ELSE
     IF WS-VEH-AGE-YEARS >= 3
         MOVE 0.60 TO SC-VEHAGE-FACTOR (WS-LEAD-SUB)
     ELSE
         MOVE 0.20 TO SC-VEHAGE-FACTOR (WS-LEAD-SUB).
 3200-EXIT.
     EXIT.
*
*    TRADE-IN VALUE - WEIGHT 25 - NO TRADE OFFERED STILL EARNS A
*    SMALL AMOUNT OF CREDIT, THE VALUE OFFERED (WHEN THERE IS ONE)
*    IS BANDED AGAINST TWO BREAKPOINTS RATHER THAN SCALED.
 3300-SCORE-TRADE-IN-VALUE.
     IF NOT LT-TRADE-IN-WAS-GIVEN (LT-IX)
         MOVE 0.10 TO SC-TRADEIN-FACTOR (WS-LEAD-SUB)
     ELSE
     IF LT-TRADE-IN-VALUE (LT-IX) > 10000
         MOVE 1.00 TO SC-TRADEIN-FACTOR (WS-LEAD-SUB)
     ELSE
     IF LT-TRADE-IN-VALUE (LT-IX) > 5000
         MOVE 0.70 TO SC-TRADEIN-FACTOR (WS-LEAD-SUB)
     ELSE
     IF LT-TRADE-IN-VALUE (LT-IX) > 0
         MOVE 0.40 TO SC-TRADEIN-FACTOR (WS-LEAD-SUB)
     ELSE
         MOVE 0.10 TO SC-TRADEIN-FACTOR (WS-LEAD-SUB).
 3300-EXIT.
     EXIT.
*
*    ENGAGEMENT - WEIGHT 15 - DRIVEN OFF THE LEAD'S CURRENT
*    WORKFLOW STATE.  QUALIFIED AND CONVERTED ARE BOTH FULL
*    CREDIT, CONTACTED IS MID CREDIT, A FRESH NEW LEAD IS LOW
*    CREDIT, A LOST LEAD IS NEAR ZERO, AN UNRECOGNIZED OR MISSING
*    STATE EARNS NOTHING.
 3400-SCORE-ENGAGEMENT.
     MOVE 0.00 TO SC-ENGAGE-FACTOR (WS-LEAD-SUB).
     IF LT-STATE-QUALIFIED (LT-IX) OR LT-STATE-CONVERTED (LT-IX)
         MOVE 1.00 TO SC-ENGAGE-FACTOR (WS-LEAD-SUB)
     ELSE
     IF LT-STATE-CONTACTED (LT-IX)
         MOVE 0.60 TO SC-ENGAGE-FACTOR (WS-LEAD-SUB)
     ELSE
     IF LT-STATE-NEW (LT-IX)
         MOVE 0.20 TO SC-ENGAGE-FACTOR (WS-LEAD-SUB)
     ELSE
     IF LT-STATE-LOST (LT-IX)
         MOVE 0.10 TO SC-ENGAGE-FACTOR (WS-LEAD-SUB).
 3400-EXIT.
     EXIT.
*
*    RECENCY - WEIGHT 15 - HOW OLD THE LEAD IS, MEASURED FROM
*    WHEN IT WAS FIRST CREATED (NOT WHEN IT WAS LAST TOUCHED).
*    UNDER A DAY OLD IS FULL CREDIT, UNDER A WEEK IS HIGH CREDIT,
*    UNDER A MONTH IS MID CREDIT, A MONTH OR OLDER IS LOW CREDIT.
*    THIS SHOP'S DAY-COUNT ARITHMETIC DOES NOT CARRY HOURS AND
*    MINUTES, SO "UNDER A DAY OLD" IS READ AS "CREATED THE SAME
*    CALENDAR DAY AS THIS RUN".
 3500-SCORE-RECENCY.
     COMPUTE WS-DAYS-RUN =
         (WS-RUN-CCYY * 372) + (WS-RUN-DATE-MM * 31)
             + WS-RUN-DATE-DD.
     COMPUTE WS-DAYS-CREATED =
         (LT-CREATED-CCYY (LT-IX) * 372)
             + (LT-CREATED-MM (LT-IX) * 31)
             + LT-CREATED-DD (LT-IX).
     COMPUTE WS-DAYS-SINCE-CREATED =
         WS-DAYS-RUN - WS-DAYS-CREATED.
     IF WS-DAYS-SINCE-CREATED < 0
         MOVE ZERO TO WS-DAYS-SINCE-CREATED.
     IF WS-DAYS-SINCE-CREATED = 0
         MOVE 1.00 TO SC-RECENCY-FACTOR (WS-LEAD-SUB)
     ELSE
     IF WS-DAYS-SINCE-CREATED < 7
         MOVE 0.70 TO SC-RECENCY-FACTOR (WS-LEAD-SUB)
     ELSE
     IF WS-DAYS-SINCE-CREATED < 30
         MOVE 0.40 TO SC-RECENCY-FACTOR (WS-LEAD-SUB)
     ELSE
         MOVE 0.10 TO SC-RECENCY-FACTOR (WS-LEAD-SUB).
 3500-EXIT.
     EXIT.
*
*    FINAL SCORE = ROUND-HALF-UP OF THE WEIGHTED AVERAGE OF THE
*    FIVE FACTORS TIMES 100.  WEIGHTS ARE 20/25/25/15/15, THEY
*    ALWAYS SUM TO 100 SO THE DIVISOR IS THE 77-LEVEL CONSTANT.
 3600-COMPUTE-FINAL-SCORE.
     COMPUTE WS-WEIGHTED-SUM ROUNDED =
         ((SC-SOURCE-FACTOR  (WS-LEAD-SUB) * 20)
        + (SC-VEHAGE-FACTOR  (WS-LEAD-SUB) * 25)
        + (SC-TRADEIN-FACTOR (WS-LEAD-SUB) * 25)
        + (SC-ENGAGE-FACTOR  (WS-LEAD-SUB) * 15)
        + (SC-RECENCY-FACTOR (WS-LEAD-SUB) * 15))
        / WS-WEIGHT-TOTAL * 100.
     MOVE WS-WEIGHTED-SUM       TO SC-FINAL-SCORE (WS-LEAD-SUB).
     MOVE SC-FINAL-SCORE (WS-LEAD-SUB) TO LT-SCORE (LT-IX).
     MOVE WS-RUN-DATE-CCYYMMDD  TO LT-UPDATED-DATE (LT-IX).
     MOVE WS-RUN-TIME-HHMMSS    TO LT-UPDATED-TIME (LT-IX).
 3600-EXIT.
     EXIT.
*
*    BAND CUTS - HOT 80-100, WARM 60-79, COOL 40-59, COLD 0-39.
 3700-ASSIGN-SCORE-BAND.
     IF SC-FINAL-SCORE (WS-LEAD-SUB) >= 80
         MOVE "HOT " TO SC-BAND (WS-LEAD-SUB)
         ADD 1 TO WS-COUNT-HOT
     ELSE
     IF SC-FINAL-SCORE (WS-LEAD-SUB) >= 60
         MOVE "WARM" TO SC-BAND (WS-LEAD-SUB)
         ADD 1 TO WS-COUNT-WARM
     ELSE
     IF SC-FINAL-SCORE (WS-LEAD-SUB) >= 40
         MOVE "COOL" TO SC-BAND (WS-LEAD-SUB)
         ADD 1 TO WS-COUNT-COOL
     ELSE
         MOVE "COLD" TO SC-BAND (WS-LEAD-SUB)
         ADD 1 TO WS-COUNT-COLD.
 3700-EXIT.
     EXIT.
*
 3800-WRITE-LEAD-OUT.
     MOVE LT-LEAD-ID (LT-IX)          TO LO-LEAD-ID.
     MOVE LT-DEALER-ID (LT-IX)        TO LO-DEALER-ID.
     MOVE LT-TENANT-ID (LT-IX)        TO LO-TENANT-ID.
     MOVE LT-SITE-ID (LT-IX)          TO LO-SITE-ID.
     MOVE LT-FIRST-NAME (LT-IX)       TO LO-FIRST-NAME.
     MOVE LT-LAST-NAME (LT-IX)        TO LO-LAST-NAME.
     MOVE LT-EMAIL (LT-IX)            TO LO-EMAIL.
     MOVE LT-PHONE-CC (LT-IX)         TO LO-PHONE-CC.
     MOVE LT-PHONE-NUMBER (LT-IX)     TO LO-PHONE-NUMBER.
     MOVE LT-SOURCE (LT-IX)           TO LO-SOURCE.
     MOVE LT-STATE (LT-IX)            TO LO-STATE.
     MOVE LT-VEH-MAKE (LT-IX)         TO LO-VEH-MAKE.
     MOVE LT-VEH-MODEL (LT-IX)        TO LO-VEH-MODEL.
     MOVE LT-VEH-YEAR (LT-IX)         TO LO-VEH-YEAR.
     MOVE LT-TRADE-IN-VALUE (LT-IX)   TO LO-TRADE-IN-VALUE.
     MOVE LT-TRADE-IN-PRESENT (LT-IX) TO LO-TRADE-IN-PRESENT.
     MOVE LT-SCORE (LT-IX)            TO LO-SCORE.
     MOVE LT-CREATED-DATE (LT-IX)     TO LO-CREATED-DATE.
     MOVE LT-CREATED-TIME (LT-IX)     TO LO-CREATED-TIME.
     MOVE LT-UPDATED-DATE (LT-IX)     TO LO-UPDATED-DATE.
     MOVE LT-UPDATED-TIME (LT-IX)     TO LO-UPDATED-TIME.
     WRITE LO-LEAD-RECORD.
 3800-EXIT.
     EXIT.
