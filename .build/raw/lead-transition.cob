*---------------------------------------------------------------
*  LEAD-TRANSITION
*  DRIVES A LEAD FROM ITS CURRENT STATE TO A REQUESTED STATE,
*  ENFORCING THE LEGAL STATE TABLE, AND APPENDS ONE AUDIT ENTRY
*  PER ATTEMPTED CHANGE (ACCEPTED OR REJECTED) TO THE AUDIT
*  TABLE AND THE AUDITOUT FILE.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  02/18/94  RSM   ORIGINAL CODING - STATE MACHINE, AUDIT WRITE
*  07/06/95  RSM   SAME-STATE TRANSITIONS NOW ALWAYS ALLOWED
*                  (NO-OP RE-SAVE) - REQ 172
*  09/22/98  DWK   CONVERTED AND LOST ARE NOW TERMINAL, ANY
*                  ATTEMPT TO LEAVE THEM IS REJECTED - REQ 204
*  01/09/99  DWK   Y2K - AUDIT TIMESTAMP NOW CCYYMMDD, SEE
*                  RUN DATE PASSED IN FROM THE DRIVER
*  06/03/02  BLK   LEAD/AUDIT TABLES AND RUN DATE ARE NOW
*                  LINKAGE - CALLED FROM LEAD-BATCH-DRIVER
*                  INSTEAD OF RUN STANDALONE - REQ 311
*---------------------------------------------------------------
 IDENTIFICATION DIVISION.
 PROGRAM-ID. LEAD-TRANSITION.
 AUTHOR. R S MCALLISTER.
 INSTALLATION. DEALER SYSTEMS GROUP.
 DATE-WRITTEN. 02/18/94.
 DATE-COMPILED.
 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLAUDIT.CBL".
*
 DATA DIVISION.
 FILE SECTION.
     COPY "FDAUDIT.CBL".
*
 WORKING-STORAGE SECTION.
 01  WS-AUDIT-OUT-STATUS     PIC X(02) VALUE "00".
     88  AUDIT-OUT-OK            VALUE "00".
 01  WS-TRANSITION-WORK-AREA.
     05  WS-TRAN-SUB             PIC S9(4) COMP VALUE ZERO.
     05  WS-TRAN-ACTOR           PIC X(15) VALUE "BATCH-JOB".
     05  WS-TRAN-REASON          PIC X(40).
     05  WS-TRAN-TO-STATE        PIC X(10).
     05  WS-TRAN-ALLOWED         PIC X(01).
         88  TRANSITION-IS-ALLOWED   VALUE "Y".
     05  WS-TRAN-TABLE-SUB       PIC S9(4) COMP VALUE ZERO.
*    LEGAL TRANSITION TABLE - FROM/TO PAIRS.  SAME-STATE PAIRS
*    ARE NOT LISTED, THEY ARE ALWAYS ALLOWED (SEE 4100).  EACH
*    FILLER IS SHORT OF ITS PICTURE, COBOL PADS IT WITH SPACES.
 01  WS-TRANSITION-TABLE.
     05  WS-TRAN-ENTRY OCCURS 6 TIMES.
         10  WS-TRAN-FROM-STATE  PIC X(10).
         10  WS-TRAN-VALID-TO    PIC X(10).
 01  WS-TRANSITION-TABLE-VALUES REDEFINES WS-TRANSITION-TABLE.
     05  FILLER PIC X(10) VALUE "NEW".
     05  FILLER PIC X(10) VALUE "CONTACTED".
     05  FILLER PIC X(10) VALUE "NEW".
     05  FILLER PIC X(10) VALUE "LOST".
     05  FILLER PIC X(10) VALUE "CONTACTED".
     05  FILLER PIC X(10) VALUE "QUALIFIED".
     05  FILLER PIC X(10) VALUE "CONTACTED".
     05  FILLER PIC X(10) VALUE "LOST".
     05  FILLER PIC X(10) VALUE "QUALIFIED".
     05  FILLER PIC X(10) VALUE "CONVERTED".
     05  FILLER PIC X(10) VALUE "QUALIFIED".
     05  FILLER PIC X(10) VALUE "LOST".
*
 LINKAGE SECTION.
     COPY "wslead.cbl".
     COPY "wsaudit.cbl".
     COPY "wsdate.cbl".
*
 PROCEDURE DIVISION USING WS-LEAD-TABLE
                          WS-AUDIT-TABLE
                          WS-RUN-DATE-TIME.
 0000-MAIN-CONTROL.
     OPEN OUTPUT AUDIT-OUT-FILE.
     IF NOT AUDIT-OUT-OK
         DISPLAY "LEAD-TRANSITION - AUDITOUT OPEN FAILED, "
             "STATUS " WS-AUDIT-OUT-STATUS
         STOP RUN.
     PERFORM 4000-DRIVE-SAMPLE-TRANSITIONS THRU 4000-EXIT
         VARYING WS-TRAN-SUB FROM 1 BY 1
         UNTIL WS-TRAN-SUB > WS-LEAD-COUNT.
     CLOSE AUDIT-OUT-FILE.
     GOBACK.
*
*    THE DEMO RUN ADVANCES EVERY LEAD ONE STEP ALONG ITS NATURAL
*    PATH (NEW TO CONTACTED, CONTACTED TO QUALIFIED, QUALIFIED
*    TO CONVERTED) SO THE AUDIT TRAIL HAS SOMETHING TO SHOW -
*    A REAL FEED WOULD DRIVE THIS FROM A TRANSACTION FILE.
 4000-DRIVE-SAMPLE-TRANSITIONS.
     SET LT-IX TO WS-TRAN-SUB.
     MOVE SPACES TO WS-TRAN-TO-STATE.
     IF LT-STATE-NEW (LT-IX)
         MOVE "CONTACTED" TO WS-TRAN-TO-STATE
         MOVE "FIRST DEALER CONTACT LOGGED" TO WS-TRAN-REASON
     ELSE
     IF LT-STATE-CONTACTED (LT-IX)
         MOVE "QUALIFIED" TO WS-TRAN-TO-STATE
         MOVE "CUSTOMER MEETS QUALIFYING CRITERIA"
             TO WS-TRAN-REASON
     ELSE
     IF LT-STATE-QUALIFIED (LT-IX)
         MOVE "CONVERTED" TO WS-TRAN-TO-STATE
         MOVE "DEAL CLOSED AT DEALER SITE" TO WS-TRAN-REASON.
     IF WS-TRAN-TO-STATE = SPACES
         GO TO 4000-EXIT.
     PERFORM 4100-VALIDATE-TRANSITION THRU 4100-EXIT.
     PERFORM 4200-APPEND-AUDIT-ENTRY THRU 4200-EXIT.
     IF TRANSITION-IS-ALLOWED
         MOVE WS-TRAN-TO-STATE     TO LT-STATE (LT-IX)
         MOVE WS-RUN-DATE-CCYYMMDD TO LT-UPDATED-DATE (LT-IX)
         MOVE WS-RUN-TIME-HHMMSS   TO LT-UPDATED-TIME (LT-IX).
 4000-EXIT.
     EXIT.
*
*    A TRANSITION IS ALLOWED WHEN THE FROM/TO PAIR APPEARS IN
*    THE TABLE, OR WHEN THE LEAD IS ALREADY IN THE TARGET STATE
*    (A NO-OP RE-SAVE IS ALWAYS FINE).  CONVERTED AND LOST NEVER
*    APPEAR AS A FROM-STATE IN THE TABLE, SO THEY FALL THROUGH
*    AND ARE CORRECTLY REJECTED AS TERMINAL.
 4100-VALIDATE-TRANSITION.
     MOVE "N" TO WS-TRAN-ALLOWED.
     IF LT-STATE (LT-IX) = WS-TRAN-TO-STATE
         MOVE "Y" TO WS-TRAN-ALLOWED
     ELSE
         PERFORM 4150-CHECK-TRANSITION-TABLE THRU 4150-EXIT
             VARYING WS-TRAN-TABLE-SUB FROM 1 BY 1
             UNTIL WS-TRAN-TABLE-SUB > 6.
 4100-EXIT.
     EXIT.
*
 4150-CHECK-TRANSITION-TABLE.
     IF WS-TRAN-FROM-STATE (WS-TRAN-TABLE-SUB) = LT-STATE (LT-IX)
        AND WS-TRAN-VALID-TO (WS-TRAN-TABLE-SUB)
                = WS-TRAN-TO-STATE
         MOVE "Y" TO WS-TRAN-ALLOWED.
 4150-EXIT.
     EXIT.
*
 4200-APPEND-AUDIT-ENTRY.
     ADD 1 TO WS-AUDIT-COUNT.
     SET AT-IX TO WS-AUDIT-COUNT.
     MOVE LT-LEAD-ID (LT-IX)   TO AT-LEAD-ID (AT-IX).
     MOVE WS-RUN-DATE-CCYYMMDD TO AT-DATE (AT-IX).
     MOVE WS-RUN-TIME-HHMMSS   TO AT-TIME (AT-IX).
     MOVE WS-TRAN-ACTOR        TO AT-ACTOR (AT-IX).
     MOVE LT-STATE (LT-IX)     TO AT-FROM-STATE (AT-IX).
     IF TRANSITION-IS-ALLOWED
         MOVE WS-TRAN-TO-STATE TO AT-TO-STATE (AT-IX)
         MOVE WS-TRAN-REASON   TO AT-REASON (AT-IX)
     ELSE
         MOVE LT-STATE (LT-IX) TO AT-TO-STATE (AT-IX)
         MOVE "REJECTED - ILLEGAL STATE TRANSITION"
             TO AT-REASON (AT-IX).
     MOVE AT-LEAD-ID (AT-IX)    TO AO-LEAD-ID.
     MOVE AT-DATE (AT-IX)       TO AO-DATE.
     MOVE AT-TIME (AT-IX)       TO AO-TIME.
     MOVE AT-ACTOR (AT-IX)      TO AO-ACTOR.
     MOVE AT-FROM-STATE (AT-IX) TO AO-FROM-STATE.
     MOVE AT-TO-STATE (AT-IX)   TO AO-TO-STATE.
     MOVE AT-REASON (AT-IX)     TO AO-REASON.
     WRITE AO-AUDIT-RECORD.
 4200-EXIT.
     EXIT.
