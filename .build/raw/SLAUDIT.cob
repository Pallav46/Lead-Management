*---------------------------------------------------------------
*  SLAUDIT.CBL
*  FILE-CONTROL ENTRY FOR THE STATE-CHANGE AUDIT TRAIL OUTPUT
*  FILE.  COPY'D BY LEAD-TRANSITION.
*---------------------------------------------------------------
*  02/18/94  RSM   ORIGINAL CODING - AUDIT TRAIL OUTPUT
*---------------------------------------------------------------
     SELECT AUDIT-OUT-FILE ASSIGN TO "AUDITOUT"
         ORGANIZATION IS SEQUENTIAL
         ACCESS MODE IS SEQUENTIAL
         FILE STATUS IS WS-AUDIT-OUT-STATUS.
