*---------------------------------------------------------------
*  PLGENERAL.CBL
*  SMALL SHARED HELPER - DECREMENT A COUNTER WITHOUT LETTING IT
*  GO BELOW ZERO.  COPY'D BY LEAD-NOTIFY.
*---------------------------------------------------------------
*  03/11/94  RSM   ORIGINAL CODING - CLAMP-FACTOR
*  07/06/95  RSM   ADDED DECREMENT-NOT-BELOW-ZERO FOR THE
*                  NOTIFICATION RATE LIMIT RELEASE
*  03/04/03  BLK   REMOVED CLAMP-FACTOR - LEAD-SCORING WAS THE
*                  ONLY CALLER AND ITS FACTORS ARE NOW STEP
*                  FUNCTIONS THAT NEVER NEED CLAMPING - REQ 348
*---------------------------------------------------------------
 8250-DECREMENT-NOT-BELOW-ZERO.
     IF WS-DECR-TARGET > 0
         SUBTRACT 1 FROM WS-DECR-TARGET.
 8250-EXIT.
     EXIT.
